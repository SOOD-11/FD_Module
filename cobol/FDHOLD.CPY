000100******************************************************************
000200*              A C C O U N T  -  H O L D E R   R E C O R D       *
000300*    OWNERSHIP ROW LINKING A CUSTOMER TO A FIXED DEPOSIT         *
000400*    ACCOUNT - PRIMARY, JOINT AND NOMINEE ROLES.                 *
000500******************************************************************
000600 01  REG-FDHOLD.
000700     02  HLD-ACCT-NUMBER             PIC X(12).
000800     02  HLD-CUSTOMER-ID             PIC X(12).
000900     02  HLD-ROLE-TYPE               PIC X(02).
001000         88  HLD-ROLE-OWNER                    VALUE 'OW'.
001100         88  HLD-ROLE-NOMINEE                   VALUE 'NM'.
001200         88  HLD-ROLE-JOINT                     VALUE 'JT'.
001300     02  HLD-OWNERSHIP-PCT           PIC S9(3)V99.
001400     02  FILLER                      PIC X(03).
