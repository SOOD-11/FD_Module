000100      ******************************************************************
000200      * FECHA       : 18/06/1990                                      *
000300      * PROGRAMADOR : R. ESCOBAR                                      *
000400      * APLICACION  : FIXED DEPOSIT ACCOUNTS                          *
000500      * PROGRAMA    : FDPWD1                                          *
000600      * TIPO        : BATCH                                           *
000700      * DESCRIPCION : PREMATURE WITHDRAWAL INQUIRY AND EXECUTION RUN. *
000800      *             : MATCHES PWDREQ AGAINST ACCTMSTR FORWARD BY      *
000900      *             : ACCOUNT NUMBER, WORKS OUT THE COMPLETION        *
001000      *             : PERCENTAGE, THE PENALIZED INTEREST AND THE      *
001100      *             : PENALTY AMOUNT FOR EVERY REQUEST, AND, WHEN THE  *
001200      *             : ACTION CODE CALLS FOR A WITHDRAWAL, POSTS THE    *
001300      *             : PENALTY-DEBIT AND PREMATURE-WITHDRAWAL           *
001400      *             : TRANSACTIONS, CLOSES THE ACCOUNT AND DROPS AN    *
001500      *             : ALERT LISTING THE HOLDERS.  ONLY ACTIVE          *
001600      *             : ACCOUNTS ARE ELIGIBLE.                          *
001700      * ARCHIVOS    : PWDREQ=I, ACCTMSTR=I-O, HOLDFILE=I,             *
001800      *             : TXNFILE=O(EXTEND), ALRTFILE=O, CTLRPT=O         *
001900      * PROGRAMA(S) : FDFSER1                                         *
002000      * ACCION (ES) : I=INQUIRE, W=WITHDRAW                           *
002100      * INSTALADO   : 18/06/1990                                      *
002200      * BPM/RATIONAL: FD-0034                                         *
002300      * NOMBRE      : FD PREMATURE WITHDRAWAL                         *
002400      ******************************************************************
002500      *                  C H A N G E   L O G                         *
002600      ******************************************************************
002700      * 06/18/1990 RE  FD-0034  ORIGINAL PROGRAM, INQUIRY ONLY.       *
002800      * 02/11/1991 RE  FD-0041  ADDED THE WITHDRAWAL-EXECUTION PATH  *
002900      *                         AND THE PENALTY-DEBIT TRANSACTION.    *
003000      * 07/30/1993 LMT FD-0071  PENALTY RATE AND CHARGE TYPE NOW      *
003100      *                         CARRIED ON THE REQUEST RECORD - THE   *
003200      *                         PLATFORM RESOLVES THEM AGAINST THE    *
003300      *                         PRODUCT'S PENALTY TABLE BEFORE        *
003400      *                         HANDING US THE REQUEST.               *
003500      * 01/13/1999 JCQ Y2K-012  WIDENED WKS-RUN-DATE TO CCYYMMDD AND   *
003600      *                         THE JULIAN-DAY WORK FIELDS TO CARRY    *
003700      *                         A FOUR-DIGIT YEAR THROUGHOUT.          *
003800      * 10/02/2002 JCQ FD-0126  MOVED THE FS/FSE WORK AREA OUT TO THE  *
003900      *                         SHARED FDFSTAT COPYBOOK.               *
004000      * 09/11/2007 DHN FD-0148  ADDED THE CONTROL-REPORT TOTALS LINE.   *
004100      * 04/17/2014 SPK FD-0168  ORIGINAL/PENALIZED INTEREST ACCRUED AND  *
004200      *                         THE PENALTY AMOUNT WERE ROUNDING TO     *
004300      *                         FOUR DECIMALS - AUDIT WANTS THE QUOTED   *
004400      *                         PENALTY FIGURES HELD HALF-UP TO THE      *
004500      *                         PENNY.  WIDENED WKS-ORIG-INT-ACCRUED,    *
004600      *                         WKS-PENAL-INT-ACCRUED, WKS-PENALTY-      *
004700      *                         AMOUNT AND WKS-FINAL-PAYOUT TO V99.      *
004800      ******************************************************************
004900       IDENTIFICATION DIVISION.
005000       PROGRAM-ID. FDPWD1.
005100       AUTHOR. R. ESCOBAR.
005200       INSTALLATION. INDUSTRIAL TRUST BANK - DEPOSITS SYSTEMS.
005300       DATE-WRITTEN. 18/06/1990.
005400       DATE-COMPILED.
005500       SECURITY. INTERNAL USE ONLY - DEPOSITS SYSTEMS GROUP.
005600       ENVIRONMENT DIVISION.
005700       CONFIGURATION SECTION.
005800       SPECIAL-NAMES.
005900           C01 IS TOP-OF-FORM.
006000       INPUT-OUTPUT SECTION.
006100       FILE-CONTROL.
006200           SELECT PWDREQ   ASSIGN TO PWDREQ
006300                  ORGANIZATION IS SEQUENTIAL
006400                  FILE STATUS  IS FS-OPENREQ
006500                                  FSE-OPENREQ.
006600           SELECT ACCTMSTR ASSIGN TO ACCTMSTR
006700                  ORGANIZATION IS SEQUENTIAL
006800                  FILE STATUS  IS FS-ACCTMSTR
006900                                  FSE-ACCTMSTR.
007000           SELECT HOLDFILE ASSIGN TO HOLDFILE
007100                  ORGANIZATION IS SEQUENTIAL
007200                  FILE STATUS  IS FS-HOLDFILE
007300                                  FSE-HOLDFILE.
007400           SELECT TXNFILE  ASSIGN TO TXNFILE
007500                  ORGANIZATION IS SEQUENTIAL
007600                  FILE STATUS  IS FS-TXNFILE
007700                                  FSE-TXNFILE.
007800           SELECT ALRTFILE ASSIGN TO ALRTFILE
007900                  ORGANIZATION IS LINE SEQUENTIAL
008000                  FILE STATUS  IS FS-ALRTFILE.
008100           SELECT CTLRPT   ASSIGN TO CTLRPT
008200                  ORGANIZATION IS LINE SEQUENTIAL
008300                  FILE STATUS  IS FS-CTLFILE.
008400       DATA DIVISION.
008500       FILE SECTION.
008600      *   SOLICITUDES DE RETIRO ANTICIPADO, ORDENADAS POR CUENTA
008700       FD  PWDREQ.
008800           COPY FDPWDRQ.
008900      *   MAESTRO DE CUENTAS - I-O PARA PODER CERRAR LA CUENTA
009000       FD  ACCTMSTR.
009100           COPY FDACCT.
009200      *   ARCHIVO DE TENEDORES, SOLO LECTURA
009300       FD  HOLDFILE.
009400           COPY FDHOLD.
009500      *   ARCHIVO DE TRANSACCIONES, SE ABRE EN MODO EXTEND
009600       FD  TXNFILE.
009700           COPY FDTRAN.
009800      *   ARCHIVO DE ALERTAS/NOTIFICACIONES, LINE SEQUENTIAL
009900       FD  ALRTFILE.
010000           COPY FDALRT.
010100      *   REPORTE DE TOTALES DE CORRIDA, LINE SEQUENTIAL
010200       FD  CTLRPT.
010300           COPY FDCTLRP.
010400       WORKING-STORAGE SECTION.
010500      ******************************************************************
010600      *           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS       *
010700      ******************************************************************
010800           COPY FDFSTAT.
010900      ******************************************************************
011000      *              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES       *
011100      ******************************************************************
011200       01  WKS-RUN-DATE              PIC 9(08) VALUE ZEROES.
011300       01  WKS-RUN-DATE-R REDEFINES WKS-RUN-DATE.
011400           02  WKS-RUN-CCYY          PIC 9(04).
011500           02  WKS-RUN-MM            PIC 9(02).
011600           02  WKS-RUN-DD            PIC 9(02).
011700       01  WKS-FLAGS.
011800           02  WKS-FIN-PWDREQ        PIC 9(01) VALUE ZEROES.
011900               88  FIN-PWDREQ                VALUE 1.
012000           02  WKS-FIN-ACCTMSTR      PIC 9(01) VALUE ZEROES.
012100               88  FIN-ACCTMSTR              VALUE 1.
012200           02  WKS-FIN-HOLDFILE      PIC 9(01) VALUE ZEROES.
012300               88  FIN-HOLDFILE               VALUE 1.
012400           02  WKS-SW-CUENTA-OK      PIC 9(01) VALUE ZEROES.
012500               88  SW-CUENTA-OK               VALUE 1.
012600       01  WKS-HOLDER-IDS.
012700           02  WKS-HOLDER-ID-1       PIC X(12) VALUE SPACES.
012800           02  WKS-HOLDER-ID-2       PIC X(12) VALUE SPACES.
012900           02  WKS-HOLDER-ID-3       PIC X(12) VALUE SPACES.
013000           02  WKS-HOLDER-CNT        PIC 9(01) COMP VALUE ZEROES.
013100      ******************************************************************
013200      *  CIVIL-TO-JULIAN DAY-NUMBER WORK FIELDS - USED THREE TIMES     *
013300      *  PER REQUEST (EFFECTIVE, TODAY, MATURITY) TO GET A CLEAN DAY   *
013400      *  COUNT WITHOUT A DAYS-IN-MONTH TABLE AND WITHOUT AN INTRINSIC  *
013500      *  FUNCTION.  STANDARD CIVIL-CALENDAR/JULIAN-DAY CONVERSION.     *
013600      ******************************************************************
013700       01  WKS-JUL-CCYY              PIC 9(04) COMP VALUE ZEROES.
013800       01  WKS-JUL-MM                PIC 9(02) COMP VALUE ZEROES.
013900       01  WKS-JUL-DD                PIC 9(02) COMP VALUE ZEROES.
014000       01  WKS-JUL-A                 PIC 9(04) COMP VALUE ZEROES.
014100       01  WKS-JUL-Y                 PIC 9(06) COMP VALUE ZEROES.
014200       01  WKS-JUL-M                 PIC 9(04) COMP VALUE ZEROES.
014300       01  WKS-JUL-RESULT            PIC 9(07) COMP VALUE ZEROES.
014400       01  WKS-EFF-JULIANO           PIC 9(07) COMP VALUE ZEROES.
014500       01  WKS-HOY-JULIANO           PIC 9(07) COMP VALUE ZEROES.
014600       01  WKS-MAT-JULIANO           PIC 9(07) COMP VALUE ZEROES.
014700       01  WKS-DIAS-ACTIVOS          PIC S9(07) COMP VALUE ZEROES.
014800       01  WKS-DIAS-TERMINO          PIC S9(07) COMP VALUE ZEROES.
014900      ******************************************************************
015000      *              CIFRAS DE LA CONSULTA DE RETIRO ANTICIPADO        *
015100      ******************************************************************
015200       01  WKS-COMPLETION-PCT        PIC S9(03)V99 VALUE ZEROES.
015300       01  WKS-PENALTY-RATE          PIC S9(03)V99 VALUE ZEROES.
015400       01  WKS-PENALTY-INT-RATE      PIC S9(03)V99 VALUE ZEROES.
015500       77  WKS-ORIG-DAILY-RATE       PIC S9V9(10) VALUE ZEROES.
015600       77  WKS-PENALTY-DAILY-RATE    PIC S9V9(10) VALUE ZEROES.
015700      *   FD-0168 - PENALTY FIGURES ARE QUOTED TO THE CUSTOMER IN
015800      *   WHOLE CENTS, SO THESE ARE HELD HALF-UP TO 2 DECIMALS, NOT
015900      *   THE MASTER RECORD'S 4-DECIMAL PRECISION.
016000       01  WKS-ORIG-INT-ACCRUED      PIC S9(15)V99 VALUE ZEROES.
016100       01  WKS-PENAL-INT-ACCRUED     PIC S9(15)V99 VALUE ZEROES.
016200       01  WKS-PENALTY-AMOUNT        PIC S9(15)V99 VALUE ZEROES.
016300       01  WKS-FINAL-PAYOUT          PIC S9(15)V99 VALUE ZEROES.
016400       01  WKS-SEQUENCE              PIC 9(06) VALUE ZEROES.
016500       01  WKS-CONTADORES.
016600           02  WKS-REQS-READ         PIC 9(07) COMP VALUE ZEROES.
016700           02  WKS-REQS-WITHDRAWN    PIC 9(07) COMP VALUE ZEROES.
016800           02  WKS-REQS-REJECTED     PIC 9(07) COMP VALUE ZEROES.
016900           02  WKS-TOTAL-PAYOUT      PIC S9(15)V9(4) VALUE ZEROES.
017000           02  WKS-MASCARA           PIC Z,ZZZ,ZZ9 VALUE ZEROES.
017100      ******************************************************************
017200       PROCEDURE DIVISION.
017300      ******************************************************************
017400      *               S E C C I O N    P R I N C I P A L
017500      ******************************************************************
017600       000-MAIN SECTION.
017700           PERFORM 1000-APERTURA-ARCHIVOS
017800           PERFORM 1100-LEE-PWDREQ
017900           PERFORM 1200-LEE-ACCTMSTR
018000           PERFORM 1300-LEE-HOLDFILE
018100           PERFORM 2000-PROCESS-REQUESTS UNTIL FIN-PWDREQ
018200           PERFORM 2900-PRINT-CONTROL-TOTALS
018300           PERFORM 9000-CIERRA-ARCHIVOS
018400           STOP RUN.
018500       000-MAIN-E. EXIT.
018600
018700       1000-APERTURA-ARCHIVOS SECTION.
018800           ACCEPT  WKS-RUN-DATE FROM SYSIN
018900           MOVE    'FDPWD1'   TO FSER-PROGRAM
019000           OPEN INPUT  PWDREQ
019100           OPEN I-O    ACCTMSTR
019200           OPEN INPUT  HOLDFILE
019300           OPEN EXTEND TXNFILE
019400           OPEN OUTPUT ALRTFILE
019500           OPEN OUTPUT CTLRPT
019600           IF FS-OPENREQ NOT EQUAL 0
019700              MOVE 'OPEN'     TO FSER-ACTION
019800              MOVE SPACES     TO FSER-KEY
019900              MOVE 'PWDREQ'   TO FSER-FILE
020000              CALL 'FDFSER1' USING FSER-PROGRAM, FSER-FILE,
020100                   FSER-ACTION, FSER-KEY, FS-OPENREQ, FSE-OPENREQ
020200              PERFORM 9000-CIERRA-ARCHIVOS
020300              MOVE  91        TO RETURN-CODE
020400              STOP RUN
020500           END-IF
020600           IF FS-ACCTMSTR NOT EQUAL 0
020700              MOVE 'OPEN'     TO FSER-ACTION
020800              MOVE SPACES     TO FSER-KEY
020900              MOVE 'ACCTMSTR' TO FSER-FILE
021000              CALL 'FDFSER1' USING FSER-PROGRAM, FSER-FILE,
021100                   FSER-ACTION, FSER-KEY, FS-ACCTMSTR,
021200                   FSE-ACCTMSTR
021300              PERFORM 9000-CIERRA-ARCHIVOS
021400              MOVE  91        TO RETURN-CODE
021500              STOP RUN
021600           END-IF.
021700       1000-APERTURA-ARCHIVOS-E. EXIT.
021800
021900       1100-LEE-PWDREQ SECTION.
022000           READ PWDREQ
022100               AT END SET FIN-PWDREQ TO TRUE
022200           END-READ
022300           IF NOT FIN-PWDREQ
022400              ADD 1 TO WKS-REQS-READ
022500           END-IF
022600           IF FS-OPENREQ NOT EQUAL 0 AND 10
022700              MOVE 'READ'     TO FSER-ACTION
022800              MOVE SPACES     TO FSER-KEY
022900              MOVE 'PWDREQ'   TO FSER-FILE
023000              CALL 'FDFSER1' USING FSER-PROGRAM, FSER-FILE,
023100                   FSER-ACTION, FSER-KEY, FS-OPENREQ, FSE-OPENREQ
023200           END-IF.
023300       1100-LEE-PWDREQ-E. EXIT.
023400
023500       1200-LEE-ACCTMSTR SECTION.
023600           READ ACCTMSTR
023700               AT END SET FIN-ACCTMSTR TO TRUE
023800           END-READ
023900           IF FS-ACCTMSTR NOT EQUAL 0 AND 10
024000              MOVE 'READ'     TO FSER-ACTION
024100              MOVE SPACES     TO FSER-KEY
024200              MOVE 'ACCTMSTR' TO FSER-FILE
024300              CALL 'FDFSER1' USING FSER-PROGRAM, FSER-FILE,
024400                   FSER-ACTION, FSER-KEY, FS-ACCTMSTR,
024500                   FSE-ACCTMSTR
024600           END-IF.
024700       1200-LEE-ACCTMSTR-E. EXIT.
024800
024900       1300-LEE-HOLDFILE SECTION.
025000           READ HOLDFILE
025100               AT END SET FIN-HOLDFILE TO TRUE
025200           END-READ
025300           IF FS-HOLDFILE NOT EQUAL 0 AND 10
025400              MOVE 'READ'     TO FSER-ACTION
025500              MOVE SPACES     TO FSER-KEY
025600              MOVE 'HOLDFILE' TO FSER-FILE
025700              CALL 'FDFSER1' USING FSER-PROGRAM, FSER-FILE,
025800                   FSER-ACTION, FSER-KEY, FS-HOLDFILE,
025900                   FSE-HOLDFILE
026000           END-IF.
026100       1300-LEE-HOLDFILE-E. EXIT.
026200
026300      ******************************************************************
026400      *  ACCTMSTR CARRIES THE SAME SORT ORDER AS PWDREQ, SO THE MATCH  *
026500      *  ONLY EVER MOVES FORWARD.  WHEN THE MASTER RUNS PAST THE       *
026600      *  REQUESTED ACCOUNT WITHOUT FINDING IT, THE REQUEST IS          *
026700      *  REJECTED AS ACCOUNT-NOT-FOUND.                                *
026800      ******************************************************************
026900       2000-PROCESS-REQUESTS SECTION.
027000           PERFORM 2050-AVANZA-MAESTRO
027100               UNTIL FIN-ACCTMSTR OR
027200                     ACCT-NUMBER NOT LESS THAN PWQ-ACCT-NUMBER
027300           MOVE    0 TO WKS-SW-CUENTA-OK
027400           IF NOT FIN-ACCTMSTR AND ACCT-NUMBER = PWQ-ACCT-NUMBER
027500        AND ACCT-STATUS-ACTIVE
027600              SET  SW-CUENTA-OK TO TRUE
027700           END-IF
027800           IF SW-CUENTA-OK
027900              PERFORM 2100-CALCULA-RETIRO
028000              IF PWQ-ACTION-WITHDRAW
028100                 PERFORM 2200-EJECUTA-RETIRO
028200              ELSE
028300                 PERFORM 2180-IMPRIME-CONSULTA
028400              END-IF
028500           ELSE
028600              ADD  1 TO WKS-REQS-REJECTED
028700           END-IF
028800           PERFORM 1100-LEE-PWDREQ.
028900       2000-PROCESS-REQUESTS-E. EXIT.
029000
029100       2050-AVANZA-MAESTRO SECTION.
029200           PERFORM 1200-LEE-ACCTMSTR.
029300       2050-AVANZA-MAESTRO-E. EXIT.
029400
029500      ******************************************************************
029600      *  PREMATURE WITHDRAWAL INQUIRY FORMULAS - COMPLETION PERCENTAGE, *
029700      *  PENALIZED ACCRUED INTEREST AND THE PENALTY ITSELF.  RUNS FOR  *
029800      *  EVERY ELIGIBLE REQUEST WHETHER IT IS AN INQUIRY OR A          *
029900      *  WITHDRAWAL - THE WITHDRAWAL PATH JUST POSTS THE FIGURES THIS  *
030000      *  PARAGRAPH ALREADY WORKED OUT.                                 *
030100      ******************************************************************
030200       2100-CALCULA-RETIRO SECTION.
030300           MOVE    EFFECTIVE-DATE-CCYY TO WKS-JUL-CCYY
030400           MOVE    EFFECTIVE-DATE-MM   TO WKS-JUL-MM
030500           MOVE    EFFECTIVE-DATE-DD   TO WKS-JUL-DD
030600           PERFORM 2120-FECHA-A-JULIANO
030700           MOVE    WKS-JUL-RESULT      TO WKS-EFF-JULIANO
030800           MOVE    WKS-RUN-CCYY        TO WKS-JUL-CCYY
030900           MOVE    WKS-RUN-MM          TO WKS-JUL-MM
031000           MOVE    WKS-RUN-DD          TO WKS-JUL-DD
031100           PERFORM 2120-FECHA-A-JULIANO
031200           MOVE    WKS-JUL-RESULT      TO WKS-HOY-JULIANO
031300           MOVE    MATURITY-DATE-CCYY  TO WKS-JUL-CCYY
031400           MOVE    MATURITY-DATE-MM    TO WKS-JUL-MM
031500           MOVE    MATURITY-DATE-DD    TO WKS-JUL-DD
031600           PERFORM 2120-FECHA-A-JULIANO
031700           MOVE    WKS-JUL-RESULT      TO WKS-MAT-JULIANO
031800           COMPUTE WKS-DIAS-ACTIVOS  = WKS-HOY-JULIANO - WKS-EFF-JULIANO
031900           COMPUTE WKS-DIAS-TERMINO  = WKS-MAT-JULIANO - WKS-EFF-JULIANO
032000           IF WKS-DIAS-TERMINO NOT GREATER ZEROES
032100              MOVE 1 TO WKS-DIAS-TERMINO
032200           END-IF
032300           COMPUTE WKS-COMPLETION-PCT ROUNDED =
032400                   (WKS-DIAS-ACTIVOS * 100) / WKS-DIAS-TERMINO
032500           IF WKS-DIAS-ACTIVOS NOT GREATER ZEROES
032600              MOVE ZEROES TO WKS-ORIG-INT-ACCRUED
032700                              WKS-PENAL-INT-ACCRUED
032800                              WKS-PENALTY-AMOUNT
032900              MOVE PRINCIPAL-AMT TO WKS-FINAL-PAYOUT
033000           ELSE
033100              PERFORM 2150-CALCULA-PENALIZACION
033200           END-IF.
033300       2100-CALCULA-RETIRO-E. EXIT.
033400
033500      ******************************************************************
033600      *  STANDARD CIVIL-CALENDAR/JULIAN-DAY-NUMBER CONVERSION (FLIEGEL  *
033700      *  AND VAN FLANDERN).  INTEGER DIVISION ON COMP FIELDS TRUNCATES  *
033800      *  THE WAY THE FORMULA NEEDS - NO ROUNDED CLAUSE HERE.            *
033900      ******************************************************************
034000       2120-FECHA-A-JULIANO SECTION.
034100           COMPUTE WKS-JUL-A = (14 - WKS-JUL-MM) / 12
034200           COMPUTE WKS-JUL-Y = WKS-JUL-CCYY + 4800 - WKS-JUL-A
034300           COMPUTE WKS-JUL-M = WKS-JUL-MM + (12 * WKS-JUL-A) - 2
034400           COMPUTE WKS-JUL-RESULT =
034500                   WKS-JUL-DD + (((153 * WKS-JUL-M) + 2) / 5) +
034600                   (365 * WKS-JUL-Y) + (WKS-JUL-Y / 4) -
034700                   (WKS-JUL-Y / 100) + (WKS-JUL-Y / 400) - 32045.
034800       2120-FECHA-A-JULIANO-E. EXIT.
034900
035000      ******************************************************************
035100      *  PENALTY RATE DEFAULTS TO 1.00% WHEN THE PLATFORM SENT NONE -   *
035200      *  THE PRODUCT HAD NO PENALTY-CHARGE CONFIGURATION FOR THE        *
035300      *  COMPLETION BRACKET.  PENALTY-INTEREST-RATE NEVER GOES BELOW    *
035400      *  ZERO, EVEN WHEN THE PENALTY RATE EXCEEDS THE ACCOUNT'S OWN     *
035500      *  RATE.                                                          *
035600      ******************************************************************
035700       2150-CALCULA-PENALIZACION SECTION.
035800           MOVE    PWQ-PENALTY-RATE-PCT TO WKS-PENALTY-RATE
035900           IF WKS-PENALTY-RATE = ZEROES
036000              MOVE 1.00 TO WKS-PENALTY-RATE
036100           END-IF
036200           COMPUTE WKS-PENALTY-INT-RATE = INTEREST-RATE - WKS-PENALTY-RATE
036300           IF WKS-PENALTY-INT-RATE < ZEROES
036400              MOVE ZEROES TO WKS-PENALTY-INT-RATE
036500           END-IF
036600           COMPUTE WKS-ORIG-DAILY-RATE ROUNDED =
036700                   (INTEREST-RATE / 100) / 365
036800           COMPUTE WKS-PENALTY-DAILY-RATE ROUNDED =
036900                   (WKS-PENALTY-INT-RATE / 100) / 365
037000           COMPUTE WKS-ORIG-INT-ACCRUED ROUNDED =
037100                   PRINCIPAL-AMT * WKS-ORIG-DAILY-RATE * WKS-DIAS-ACTIVOS
037200           COMPUTE WKS-PENAL-INT-ACCRUED ROUNDED =
037300                   PRINCIPAL-AMT * WKS-PENALTY-DAILY-RATE *
037400                   WKS-DIAS-ACTIVOS
037500           IF PWQ-CHARGE-PERCENTAGE
037600              COMPUTE WKS-PENALTY-AMOUNT ROUNDED =
037700                      PRINCIPAL-AMT * WKS-PENALTY-RATE / 100
037800           ELSE
037900              COMPUTE WKS-PENALTY-AMOUNT ROUNDED =
038000                      WKS-ORIG-INT-ACCRUED - WKS-PENAL-INT-ACCRUED
038100           END-IF
038200           COMPUTE WKS-FINAL-PAYOUT ROUNDED =
038300                   PRINCIPAL-AMT + WKS-PENAL-INT-ACCRUED -
038400                   WKS-PENALTY-AMOUNT.
038500       2150-CALCULA-PENALIZACION-E. EXIT.
038600
038700       2180-IMPRIME-CONSULTA SECTION.
038800           DISPLAY 'PREMATURE WITHDRAWAL INQUIRY - ACCT '
038900                   ACCT-NUMBER
039000           DISPLAY '  COMPLETION PCT  : ' WKS-COMPLETION-PCT
039100           DISPLAY '  PENALTY AMOUNT  : ' WKS-PENALTY-AMOUNT
039200           DISPLAY '  FINAL PAYOUT    : ' WKS-FINAL-PAYOUT.
039300       2180-IMPRIME-CONSULTA-E. EXIT.
039400
039500      ******************************************************************
039600      *  EXECUTION: POST THE PENALTY-DEBIT AND PREMATURE-WITHDRAWAL     *
039700      *  TRANSACTIONS, CLOSE THE ACCOUNT AND DROP THE HOLDER ALERT.     *
039800      ******************************************************************
039900       2200-EJECUTA-RETIRO SECTION.
040000           PERFORM 2250-RECOGE-TENEDORES
040100           PERFORM 2300-ESCRIBE-TXN-PENALTY
040200           PERFORM 2350-ESCRIBE-TXN-RETIRO
040300           SET     ACCT-STATUS-PREMAT-CLOSED TO TRUE
040400           MOVE    WKS-RUN-DATE     TO CLOSED-DATE
040500           REWRITE REG-FDACCT
040600           IF FS-ACCTMSTR NOT EQUAL 0
040700              MOVE 'REWRITE' TO FSER-ACTION
040800              MOVE ACCT-NUMBER TO FSER-KEY
040900              MOVE 'ACCTMSTR' TO FSER-FILE
041000              CALL 'FDFSER1' USING FSER-PROGRAM, FSER-FILE,
041100                   FSER-ACTION, FSER-KEY, FS-ACCTMSTR,
041200                   FSE-ACCTMSTR
041300           END-IF
041400           PERFORM 2400-ESCRIBE-ALERTA
041500           ADD     1 TO WKS-REQS-WITHDRAWN
041600           ADD     WKS-FINAL-PAYOUT TO WKS-TOTAL-PAYOUT.
041700       2200-EJECUTA-RETIRO-E. EXIT.
041800
041900      ******************************************************************
042000      *  HOLDFILE CARRIES THE SAME ACCOUNT-NUMBER SORT ORDER AS THE    *
042100      *  MASTER, SO THE SCAN ONLY EVER MOVES FORWARD - UP TO THREE     *
042200      *  HOLDER CUSTOMER IDS ARE CAPTURED FOR THE ALERT TEXT.           *
042300      ******************************************************************
042400       2250-RECOGE-TENEDORES SECTION.
042500           MOVE    ZEROES TO WKS-HOLDER-CNT
042600           MOVE    SPACES TO WKS-HOLDER-ID-1 WKS-HOLDER-ID-2
042700                             WKS-HOLDER-ID-3
042800           PERFORM 2260-RECOGE-UN-TENEDOR
042900               UNTIL FIN-HOLDFILE OR
043000                     HLD-ACCT-NUMBER > ACCT-NUMBER.
043100       2250-RECOGE-TENEDORES-E. EXIT.
043200
043300       2260-RECOGE-UN-TENEDOR SECTION.
043400           IF HLD-ACCT-NUMBER = ACCT-NUMBER
043500              ADD     1 TO WKS-HOLDER-CNT
043600              EVALUATE WKS-HOLDER-CNT
043700                 WHEN 1 MOVE HLD-CUSTOMER-ID TO WKS-HOLDER-ID-1
043800                 WHEN 2 MOVE HLD-CUSTOMER-ID TO WKS-HOLDER-ID-2
043900                 WHEN 3 MOVE HLD-CUSTOMER-ID TO WKS-HOLDER-ID-3
044000                 WHEN OTHER CONTINUE
044100              END-EVALUATE
044200           END-IF
044300           PERFORM 1300-LEE-HOLDFILE.
044400       2260-RECOGE-UN-TENEDOR-E. EXIT.
044500
044600       2300-ESCRIBE-TXN-PENALTY SECTION.
044700           ADD     1 TO WKS-SEQUENCE
044800           INITIALIZE REG-FDTRAN
044900           MOVE    ACCT-NUMBER      TO TXN-ACCT-NUMBER
045000           MOVE    WKS-RUN-DATE     TO TXN-DATE
045100           MOVE    ACCT-NUMBER      TO TXN-REFERENCE (1:12)
045200           MOVE    'PB'             TO TXN-REFERENCE (13:2)
045300           MOVE    WKS-SEQUENCE     TO TXN-REFERENCE (15:6)
045400           SET     TXN-TYPE-PENALTY-DEBIT TO TRUE
045500           MOVE    WKS-PENALTY-AMOUNT TO TXN-AMOUNT
045600           MOVE    'Penalty for premature withdrawal.' TO
045700                   TXN-DESCRIPTION
045800           WRITE REG-FDTRAN
045900           IF FS-TXNFILE NOT EQUAL 0
046000              MOVE 'WRITE'    TO FSER-ACTION
046100              MOVE ACCT-NUMBER TO FSER-KEY
046200              MOVE 'TXNFILE'  TO FSER-FILE
046300              CALL 'FDFSER1' USING FSER-PROGRAM, FSER-FILE,
046400                   FSER-ACTION, FSER-KEY, FS-TXNFILE, FSE-TXNFILE
046500           END-IF.
046600       2300-ESCRIBE-TXN-PENALTY-E. EXIT.
046700
046800       2350-ESCRIBE-TXN-RETIRO SECTION.
046900           ADD     1 TO WKS-SEQUENCE
047000           INITIALIZE REG-FDTRAN
047100           MOVE    ACCT-NUMBER      TO TXN-ACCT-NUMBER
047200           MOVE    WKS-RUN-DATE     TO TXN-DATE
047300           MOVE    ACCT-NUMBER      TO TXN-REFERENCE (1:12)
047400           MOVE    'PW'             TO TXN-REFERENCE (13:2)
047500           MOVE    WKS-SEQUENCE     TO TXN-REFERENCE (15:6)
047600           SET     TXN-TYPE-WITHDRAWAL TO TRUE
047700           MOVE    WKS-FINAL-PAYOUT TO TXN-AMOUNT
047800           MOVE    'Premature withdrawal payout.' TO TXN-DESCRIPTION
047900           WRITE REG-FDTRAN
048000           IF FS-TXNFILE NOT EQUAL 0
048100              MOVE 'WRITE'    TO FSER-ACTION
048200              MOVE ACCT-NUMBER TO FSER-KEY
048300              MOVE 'TXNFILE'  TO FSER-FILE
048400              CALL 'FDFSER1' USING FSER-PROGRAM, FSER-FILE,
048500                   FSER-ACTION, FSER-KEY, FS-TXNFILE, FSE-TXNFILE
048600           END-IF.
048700       2350-ESCRIBE-TXN-RETIRO-E. EXIT.
048800
048900       2400-ESCRIBE-ALERTA SECTION.
049000           INITIALIZE REG-FDALRT
049100           MOVE    ACCT-NUMBER      TO ALT-ACCT-NUMBER
049200           SET     ALT-TYPE-CLOSED  TO TRUE
049300           MOVE    WKS-HOLDER-ID-1  TO ALT-CUSTOMER-ID
049400           MOVE    WKS-FINAL-PAYOUT TO ALT-AMOUNT
049500           MOVE    WKS-RUN-DATE     TO ALT-DATE
049600           STRING  'Account closed - premature withdrawal. Holders: '
049700                                    DELIMITED BY SIZE
049800                   WKS-HOLDER-ID-1  DELIMITED BY SIZE
049900                   ' '              DELIMITED BY SIZE
050000                   WKS-HOLDER-ID-2  DELIMITED BY SIZE
050100                   ' '              DELIMITED BY SIZE
050200                   WKS-HOLDER-ID-3  DELIMITED BY SIZE
050300                   INTO ALT-MESSAGE
050400           WRITE REG-FDALRT.
050500       2400-ESCRIBE-ALERTA-E. EXIT.
050600
050700       2900-PRINT-CONTROL-TOTALS SECTION.
050800           INITIALIZE REG-FDCTLRP
050900           MOVE    'FDPWD1'         TO CTL-PROGRAM-ID
051000           MOVE    WKS-RUN-DATE     TO CTL-RUN-DATE
051100           MOVE    'WITHDRAWAL REQUESTS' TO CTL-LABEL
051200           MOVE    WKS-REQS-READ    TO CTL-RECORDS-READ
051300           MOVE    WKS-REQS-WITHDRAWN TO CTL-RECORDS-PROCESSED
051400           MOVE    WKS-REQS-REJECTED TO CTL-RECORDS-REJECTED
051500           MOVE    WKS-TOTAL-PAYOUT TO CTL-AMOUNT-TOTAL
051600           WRITE   REG-FDCTLRP
051700           MOVE    WKS-REQS-READ    TO WKS-MASCARA
051800           DISPLAY 'REQUESTS READ    : ' WKS-MASCARA
051900           MOVE    WKS-REQS-WITHDRAWN TO WKS-MASCARA
052000           DISPLAY 'ACCOUNTS CLOSED  : ' WKS-MASCARA
052100           MOVE    WKS-REQS-REJECTED TO WKS-MASCARA
052200           DISPLAY 'REQUESTS REJECTED: ' WKS-MASCARA
052300           DISPLAY 'TOTAL PAID OUT   : ' WKS-TOTAL-PAYOUT.
052400       2900-PRINT-CONTROL-TOTALS-E. EXIT.
052500
052600       9000-CIERRA-ARCHIVOS SECTION.
052700           CLOSE PWDREQ
052800           CLOSE ACCTMSTR
052900           CLOSE HOLDFILE
053000           CLOSE TXNFILE
053100           CLOSE ALRTFILE
053200           CLOSE CTLRPT.
053300       9000-CIERRA-ARCHIVOS-E. EXIT.
053400
