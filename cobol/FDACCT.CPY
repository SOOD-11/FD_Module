000100******************************************************************
000200*              F D  -  A C C O U N T   M A S T E R   R E C O R D  *
000300*    FIXED DEPOSIT ACCOUNT MASTER. ONE ROW PER ACCOUNT, ACTIVE   *
000400*    RENEWED AND CLOSED ACCOUNTS ALL REMAIN ON ACCT-MASTR.       *
000500******************************************************************
000600 01  REG-FDACCT.
000700     02  ACCT-ID                    PIC 9(09).
000800     02  ACCT-NUMBER                 PIC X(12).
000900     02  ACCT-NAME                   PIC X(30).
001000     02  PRODUCT-CODE                PIC X(10).
001100     02  ACCT-STATUS                 PIC X(02).
001200         88  ACCT-STATUS-ACTIVE               VALUE 'AC'.
001300         88  ACCT-STATUS-MATURED              VALUE 'MA'.
001400         88  ACCT-STATUS-PREMAT-CLOSED        VALUE 'PC'.
001500         88  ACCT-STATUS-CLOSED               VALUE 'CL'.
001600     02  TERM-IN-MONTHS              PIC 9(03).
001700     02  INTEREST-RATE               PIC S9(3)V99.
001800     02  PRINCIPAL-AMT               PIC S9(15)V9(4).
001900     02  MATURITY-AMT                PIC S9(15)V9(4).
002000*        EFFECTIVE-DATE AND ITS Y/M/D BREAKOUT (TICKET FD-0012)
002100     02  EFFECTIVE-DATE              PIC 9(08).
002200     02  EFFECTIVE-DATE-R REDEFINES EFFECTIVE-DATE.
002300         03  EFFECTIVE-DATE-CCYY     PIC 9(04).
002400         03  EFFECTIVE-DATE-MM       PIC 9(02).
002500         03  EFFECTIVE-DATE-DD       PIC 9(02).
002600*        MATURITY-DATE AND ITS Y/M/D BREAKOUT
002700     02  MATURITY-DATE               PIC 9(08).
002800     02  MATURITY-DATE-R REDEFINES MATURITY-DATE.
002900         03  MATURITY-DATE-CCYY      PIC 9(04).
003000         03  MATURITY-DATE-MM        PIC 9(02).
003100         03  MATURITY-DATE-DD        PIC 9(02).
003200     02  MATURITY-INSTR              PIC X(02).
003300         88  MATURITY-INSTR-RENEW             VALUE 'RN'.
003400         88  MATURITY-INSTR-PAYOUT            VALUE 'PO'.
003500         88  MATURITY-INSTR-CLOSE             VALUE 'CL'.
003600     02  PAYOUT-ACCT-NUMBER          PIC X(12).
003700     02  PAYOUT-FREQ                 PIC X(01).
003800         88  PAYOUT-FREQ-MONTHLY              VALUE 'M'.
003900         88  PAYOUT-FREQ-QUARTERLY            VALUE 'Q'.
004000         88  PAYOUT-FREQ-YEARLY               VALUE 'Y'.
004100         88  PAYOUT-FREQ-NONE                 VALUE ' '.
004200     02  CUSTOMER-ID                 PIC X(12).
004300*        CLOSED-DATE AND ITS Y/M/D BREAKOUT (ZERO WHILE OPEN)
004400     02  CLOSED-DATE                 PIC 9(08).
004500     02  CLOSED-DATE-R REDEFINES CLOSED-DATE.
004600         03  CLOSED-DATE-CCYY        PIC 9(04).
004700         03  CLOSED-DATE-MM          PIC 9(02).
004800         03  CLOSED-DATE-DD          PIC 9(02).
004900     02  FILLER                      PIC X(04).
