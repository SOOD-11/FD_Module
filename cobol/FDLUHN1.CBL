000100      ******************************************************************
000200      * FECHA       : 03/03/1988                                      *
000300      * PROGRAMADOR : R. ESCOBAR                                      *
000400      * APLICACION  : FIXED DEPOSIT ACCOUNTS                          *
000500      * PROGRAMA    : FDLUHN1                                         *
000600      * TIPO        : SUBPROGRAM                                      *
000700      * DESCRIPCION : FD ACCOUNT NUMBER GENERATOR.  GIVEN A 6-DIGIT   *
000800      *             : SEQUENCE NUMBER, BUILDS THE 10-DIGIT ACCOUNT    *
000900      *             : NUMBER - BRANCH "101" + THE SEQUENCE + A LUHN   *
001000      *             : CHECK DIGIT OVER THE 9-DIGIT BASE.  THE CALLER  *
001100      *             : (FDOPEN1) OWNS THE UNIQUENESS RETRY LOOP - THIS *
001200      *             : ROUTINE ONLY DOES THE ARITHMETIC.               *
001300      * ARCHIVOS    : NINGUNO - SOLO WORKING STORAGE                  *
001400      * ACCION (ES) : BUILD ACCOUNT NUMBER FROM SEQUENCE              *
001500      * INSTALADO   : 03/03/1988                                      *
001600      * BPM/RATIONAL: FD-0006                                         *
001700      * NOMBRE      : FD ACCOUNT NUMBER GENERATOR                     *
001800      ******************************************************************
001900      *                  C H A N G E   L O G                         *
002000      ******************************************************************
002100      * 03/03/1988 RE  FD-0006  ORIGINAL ROUTINE.                     *
002200      * 07/11/1990 LMT FD-0052  BRANCH CODE MOVED TO A WORKING-STORAGE*
002300      *                         LITERAL INSTEAD OF A LINKAGE PARAMETER*
002400      *                         - THIS BANK HAS ONLY ONE FD BRANCH.   *
002500      * 09/02/1997 RE  FD-0101  ADDED THE DIGIT-BREAKOUT TRACE DISPLAY*
002600      *                         FOR THE NEW-ACCOUNTS AUDIT LISTING.   *
002700      * 01/08/1999 JCQ Y2K-010  NO CODE CHANGE REQUIRED - SUBPROGRAM   *
002800      *                         CARRIES NO DATE FIELDS OF ITS OWN.     *
002900      *                         REVIEWED AND SIGNED OFF FOR Y2K.       *
003000      * 05/14/2004 DHN FD-0135  SPLIT THE OUTPUT ACCOUNT NUMBER INTO   *
003100      *                         BRANCH/SEQUENCE/CHECK FOR THE TRACE    *
003200      *                         DISPLAY ON THE OPENING-SERVICE LOG.    *
003300      ******************************************************************
003400       IDENTIFICATION DIVISION.
003500       PROGRAM-ID. FDLUHN1.
003600       AUTHOR. R. ESCOBAR.
003700       INSTALLATION. INDUSTRIAL TRUST BANK - DEPOSITS SYSTEMS.
003800       DATE-WRITTEN. 03/03/1988.
003900       DATE-COMPILED.
004000       SECURITY. INTERNAL USE ONLY - DEPOSITS SYSTEMS GROUP.
004100       ENVIRONMENT DIVISION.
004200       CONFIGURATION SECTION.
004300       SPECIAL-NAMES.
004400           C01 IS TOP-OF-FORM.
004500       DATA DIVISION.
004600       WORKING-STORAGE SECTION.
004700      ******************************************************************
004800      *                  B R A N C H   L I T E R A L                  *
004900      ******************************************************************
005000       77  WKS-BRANCH-CODE       PIC 9(03) VALUE 101.
005100      ******************************************************************
005200      *          9-DIGIT BASE NUMBER AND ITS DIGIT BREAKOUT            *
005300      ******************************************************************
005400       01  WKS-BASE-NUM          PIC 9(09) VALUE ZEROES.
005500       01  WKS-BASE-DIGITS REDEFINES WKS-BASE-NUM.
005600           02  WKS-DIGIT         PIC 9(01) OCCURS 9 TIMES
005700                                 INDEXED BY WKS-DIGIT-X.
005800      ******************************************************************
005900      *          OUTPUT ACCOUNT NUMBER AND ITS BREAKOUT (FD-0135)      *
006000      ******************************************************************
006100       01  WKS-ACCT-NUMBER-OUT   PIC X(10) VALUE SPACES.
006200       01  WKS-ACCT-NUMBER-OUT-R REDEFINES WKS-ACCT-NUMBER-OUT.
006300           02  WKS-OUT-BRANCH    PIC X(03).
006400           02  WKS-OUT-SEQUENCE  PIC X(06).
006500           02  WKS-OUT-CHECK     PIC X(01).
006600       01  WKS-ACCT-NUMBER-NUM REDEFINES WKS-ACCT-NUMBER-OUT
006700                                 PIC 9(10).
006800      ******************************************************************
006900      *                  C O U N T E R S   A N D   F L A G S          *
007000      ******************************************************************
007100       77  WKS-I                 PIC 9(02) COMP VALUE ZEROES.
007200       77  WKS-TABLE-IDX         PIC 9(02) COMP VALUE ZEROES.
007300       77  WKS-EVEN-REM          PIC 9(01) COMP VALUE ZEROES.
007400       77  WKS-EVEN-QUOT         PIC 9(02) COMP VALUE ZEROES.
007500       77  WKS-ONE-DIGIT         PIC 9(02) COMP VALUE ZEROES.
007600       77  WKS-LUHN-SUM          PIC 9(04) COMP VALUE ZEROES.
007700       77  WKS-LUHN-SUM-X-9      PIC 9(05) COMP VALUE ZEROES.
007800       77  WKS-LUHN-QUOT         PIC 9(05) COMP VALUE ZEROES.
007900       77  WKS-LUHN-CHECK-DIGIT  PIC 9(01) COMP VALUE ZEROES.
008000      ******************************************************************
008100      *                  L I N K A G E   S E C T I O N                *
008200      ******************************************************************
008300       LINKAGE SECTION.
008400       01  LK-LUHN-SEQUENCE      PIC 9(06).
008500       01  LK-LUHN-ACCT-NUMBER   PIC X(10).
008600      ******************************************************************
008700       PROCEDURE DIVISION USING LK-LUHN-SEQUENCE LK-LUHN-ACCT-NUMBER.
008800      ******************************************************************
008900       000-MAIN SECTION.
009000           PERFORM 100-BUILD-BASE-NUMBER
009100           PERFORM 200-ACCUMULATE-LUHN-SUM
009200           PERFORM 300-DERIVE-CHECK-DIGIT
009300           PERFORM 400-ASSEMBLE-OUTPUT
009400           GOBACK.
009500       000-MAIN-E. EXIT.
009600
009700       100-BUILD-BASE-NUMBER SECTION.
009800           MOVE    WKS-BRANCH-CODE TO WKS-OUT-BRANCH
009900           COMPUTE WKS-BASE-NUM =
010000                   (WKS-BRANCH-CODE * 1000000) + LK-LUHN-SEQUENCE.
010100       100-BUILD-BASE-NUMBER-E. EXIT.
010200
010300      ******************************************************************
010400      *  FROM THE RIGHTMOST DIGIT LEFTWARD, DOUBLE EVERY SECOND DIGIT; *
010500      *  IF THE DOUBLED VALUE EXCEEDS 9, SUBTRACT 9; SUM ALL 9 DIGITS. *
010600      ******************************************************************
010700       200-ACCUMULATE-LUHN-SUM SECTION.
010800           MOVE    ZEROES TO WKS-LUHN-SUM
010900           PERFORM 210-ACCUMULATE-ONE-DIGIT
011000               VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 9.
011100       200-ACCUMULATE-LUHN-SUM-E. EXIT.
011200
011300       210-ACCUMULATE-ONE-DIGIT SECTION.
011400           COMPUTE WKS-TABLE-IDX = 10 - WKS-I
011500           SET     WKS-DIGIT-X TO WKS-TABLE-IDX
011600           MOVE    WKS-DIGIT (WKS-DIGIT-X) TO WKS-ONE-DIGIT
011700           DIVIDE  WKS-I BY 2 GIVING WKS-EVEN-QUOT
011800                   REMAINDER WKS-EVEN-REM
011900           IF WKS-EVEN-REM = 0
012000              MULTIPLY 2 BY WKS-ONE-DIGIT
012100              IF WKS-ONE-DIGIT > 9
012200                 SUBTRACT 9 FROM WKS-ONE-DIGIT
012300              END-IF
012400           END-IF
012500           ADD     WKS-ONE-DIGIT TO WKS-LUHN-SUM.
012600       210-ACCUMULATE-ONE-DIGIT-E. EXIT.
012700
012800       300-DERIVE-CHECK-DIGIT SECTION.
012900           COMPUTE WKS-LUHN-SUM-X-9 = WKS-LUHN-SUM * 9
013000           DIVIDE  WKS-LUHN-SUM-X-9 BY 10 GIVING WKS-LUHN-QUOT
013100                   REMAINDER WKS-LUHN-CHECK-DIGIT.
013200       300-DERIVE-CHECK-DIGIT-E. EXIT.
013300
013400       400-ASSEMBLE-OUTPUT SECTION.
013500           MOVE    WKS-BASE-NUM   TO WKS-ACCT-NUMBER-OUT
013600           MOVE    LK-LUHN-SEQUENCE TO WKS-OUT-SEQUENCE
013700           MOVE    WKS-LUHN-CHECK-DIGIT TO WKS-OUT-CHECK
013800           MOVE    WKS-ACCT-NUMBER-OUT TO LK-LUHN-ACCT-NUMBER
013900           DISPLAY 'FDLUHN1 BRANCH=' WKS-OUT-BRANCH
014000                   ' SEQUENCE=' WKS-OUT-SEQUENCE
014100                   ' CHECK=' WKS-OUT-CHECK.
014200       400-ASSEMBLE-OUTPUT-E. EXIT.
