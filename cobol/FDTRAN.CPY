000100******************************************************************
000200*              F D  -  T R A N S A C T I O N   R E C O R D       *
000300*    ONE ROW PER POSTING AGAINST A FIXED DEPOSIT ACCOUNT -       *
000400*    ACCRUALS, PAYOUTS, WITHDRAWALS, OPENINGS AND CLOSURES.      *
000500******************************************************************
000600 01  REG-FDTRAN.
000700     02  TXN-ACCT-NUMBER             PIC X(12).
000800     02  TXN-REFERENCE               PIC X(20).
000900     02  TXN-TYPE                    PIC X(02).
001000         88  TXN-TYPE-PRINCIPAL-DEPOSIT       VALUE 'PD'.
001100         88  TXN-TYPE-ACCRUAL                 VALUE 'IA'.
001200         88  TXN-TYPE-PAYOUT                   VALUE 'IP'.
001300         88  TXN-TYPE-CAPITALIZATION           VALUE 'IC'.
001400         88  TXN-TYPE-WITHDRAWAL               VALUE 'PW'.
001500         88  TXN-TYPE-PENALTY-DEBIT            VALUE 'PB'.
001600         88  TXN-TYPE-MATURITY                 VALUE 'MP'.
001700         88  TXN-TYPE-RENEWAL                  VALUE 'RD'.
001800     02  TXN-AMOUNT                  PIC S9(15)V9(4).
001900*        TXN-DATE AND ITS Y/M/D BREAKOUT
002000     02  TXN-DATE                    PIC 9(08).
002100     02  TXN-DATE-R REDEFINES TXN-DATE.
002200         03  TXN-DATE-CCYY           PIC 9(04).
002300         03  TXN-DATE-MM             PIC 9(02).
002400         03  TXN-DATE-DD             PIC 9(02).
002500     02  TXN-DESCRIPTION             PIC X(40).
002600     02  FILLER                      PIC X(01).
