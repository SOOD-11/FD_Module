000100******************************************************************
000200*              C O N T R O L   R E P O R T   P R I N T   L I N E *
000300*    END-OF-RUN BATCH TOTALS LINE, WRITTEN BY EVERY NIGHTLY JOB  *
000400*    TO CTLRPT FOR THE OPERATIONS LOG.                           *
000500******************************************************************
000600 01  REG-FDCTLRP.
000700     02  CTL-PROGRAM-ID              PIC X(08).
000800*        CTL-RUN-DATE AND ITS Y/M/D BREAKOUT
000900     02  CTL-RUN-DATE                PIC 9(08).
001000     02  CTL-RUN-DATE-R REDEFINES CTL-RUN-DATE.
001100         03  CTL-RUN-DATE-CCYY       PIC 9(04).
001200         03  CTL-RUN-DATE-MM         PIC 9(02).
001300         03  CTL-RUN-DATE-DD         PIC 9(02).
001400     02  CTL-LABEL                   PIC X(30).
001500     02  CTL-RECORDS-READ            PIC ZZZ,ZZZ,ZZ9.
001600     02  CTL-RECORDS-PROCESSED       PIC ZZZ,ZZZ,ZZ9.
001700     02  CTL-RECORDS-REJECTED        PIC ZZZ,ZZZ,ZZ9.
001800     02  CTL-AMOUNT-TOTAL            PIC Z,ZZZ,ZZZ,ZZ9.99-.
001900     02  FILLER                      PIC X(10).
