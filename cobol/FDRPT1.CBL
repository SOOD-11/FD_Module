000100      ******************************************************************
000200      * FECHA       : 14/09/1990                                       *
000300      * PROGRAMADOR : R. ESCOBAR                                       *
000400      * APLICACION  : FIXED DEPOSIT ACCOUNTS                           *
000500      * PROGRAMA    : FDRPT1                                           *
000600      * TIPO        : BATCH                                            *
000700      * DESCRIPCION : ACCOUNT REPORT SERVICE.  ONE SYSIN PARAMETER     *
000800      *             : CARD SELECTS ONE OF THREE WINDOW REPORTS OVER    *
000900      *             : ACCTMSTR - ACCOUNTS MATURING WITHIN N DAYS OF     *
001000      *             : THE RUN DATE, ACCOUNTS OPENED BETWEEN TWO DATES,  *
001100      *             : OR ACCOUNTS CLOSED BETWEEN TWO DATES (OPTIONALLY  *
001200      *             : RESTRICTED TO ONE CLOSED STATUS).  THE MATURING   *
001300      *             : WINDOW IS TESTED IN JULIAN DAY NUMBERS SO A       *
001400      *             : MONTH OR YEAR BOUNDARY IN THE N-DAY SPAN DOES NOT *
001500      *             : THROW OFF THE COMPARISON.                        *
001600      * ARCHIVOS    : ACCTMSTR=I, RPTFILE=O, CTLRPT=O                   *
001700      * PROGRAMA(S) : FDFSER1                                          *
001800      * INSTALADO   : 14/09/1990                                       *
001900      * BPM/RATIONAL: FD-0038                                          *
002000      * NOMBRE      : FD ACCOUNT REPORT SERVICE                        *
002100      ******************************************************************
002200      *                  C H A N G E   L O G                          *
002300      ******************************************************************
002400      * 09/14/1990 RE  FD-0038  ORIGINAL PROGRAM - MATURING-WINDOW      *
002500      *                         REPORT ONLY.                           *
002600      * 04/02/1992 RE  FD-0052  ADDED THE CREATED-BETWEEN REPORT.       *
002700      * 11/17/1994 LMT FD-0076  ADDED THE CLOSED-BETWEEN REPORT AND THE *
002800      *                         OPTIONAL CLOSED-STATUS FILTER ON IT.    *
002900      * 01/13/1999 JCQ Y2K-014  WIDENED WKS-RUN-DATE, THE PARAMETER     *
003000      *                         CARD DATES AND THE JULIAN WORK FIELDS   *
003100      *                         TO CARRY A 4-DIGIT YEAR.                *
003200      * 10/02/2002 JCQ FD-0127  MOVED FILE STATUS WORK AREA OUT TO THE  *
003300      *                         SHARED FDFSTAT COPYBOOK.                *
003400      * 09/11/2007 DHN FD-0149  ADDED THE CONTROL-REPORT TOTALS LINE.   *
003500      * 03/25/2011 DHN FD-0163  AN UNRECOGNIZED CLOSED-STATUS FILTER ON *
003600      *                         THE SYSIN CARD NOW PRODUCES AN EMPTY    *
003700      *                         REPORT INSTEAD OF DEFAULTING TO ALL     *
003800      *                         THREE CLOSED STATUSES.                 *
003900      ******************************************************************
004000       IDENTIFICATION DIVISION.
004100       PROGRAM-ID. FDRPT1.
004200       AUTHOR. R. ESCOBAR.
004300       INSTALLATION. INDUSTRIAL TRUST BANK - DEPOSITS SYSTEMS.
004400       DATE-WRITTEN. 14/09/1990.
004500       DATE-COMPILED.
004600       SECURITY. INTERNAL USE ONLY - DEPOSITS SYSTEMS GROUP.
004700       ENVIRONMENT DIVISION.
004800       CONFIGURATION SECTION.
004900       SPECIAL-NAMES.
005000           C01 IS TOP-OF-FORM.
005100       INPUT-OUTPUT SECTION.
005200       FILE-CONTROL.
005300           SELECT ACCTMSTR ASSIGN TO ACCTMSTR
005400                  ORGANIZATION IS SEQUENTIAL
005500                  FILE STATUS  IS FS-ACCTMSTR
005600                                  FSE-ACCTMSTR.
005700           SELECT RPTFILE  ASSIGN TO RPTFILE
005800                  ORGANIZATION IS LINE SEQUENTIAL
005900                  FILE STATUS  IS FS-RPTFILE.
006000           SELECT CTLRPT   ASSIGN TO CTLRPT
006100                  ORGANIZATION IS LINE SEQUENTIAL
006200                  FILE STATUS  IS FS-CTLFILE.
006300       DATA DIVISION.
006400       FILE SECTION.
006500       FD  ACCTMSTR.
006600           COPY FDACCT.
006700       FD  RPTFILE.
006800       01  REG-RPTFILE.
006900           02  RPT-LINE-TEXT          PIC X(132).
007000           02  FILLER                 PIC X(03).
007100       FD  CTLRPT.
007200           COPY FDCTLRP.
007300       WORKING-STORAGE SECTION.
007400      ******************************************************************
007500      *           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
007600      ******************************************************************
007700           COPY FDFSTAT.
007800      ******************************************************************
007900      *              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
008000      ******************************************************************
008100       01  WKS-RUN-DATE              PIC 9(08) VALUE ZEROES.
008200       01  WKS-RUN-DATE-R REDEFINES WKS-RUN-DATE.
008300           02  WKS-RUN-CCYY          PIC 9(04).
008400           02  WKS-RUN-MM            PIC 9(02).
008500           02  WKS-RUN-DD            PIC 9(02).
008600      ******************************************************************
008700      *  ONE CARD SELECTS THE REPORT AND CARRIES ITS WINDOW BOUNDS -    *
008800      *  DAYS-AHEAD FOR THE MATURING REPORT, START/END DATES FOR THE    *
008900      *  OTHER TWO, STATUS-FILTER FOR THE CLOSED REPORT ONLY.           *
009000      ******************************************************************
009100       01  WKS-PARM-CARD.
009200           02  RPT-ACTION-CODE       PIC X(01).
009300               88  RPT-ACTION-MATURING         VALUE 'M'.
009400               88  RPT-ACTION-CREATED          VALUE 'C'.
009500               88  RPT-ACTION-CLOSED           VALUE 'L'.
009600           02  RPT-DAYS-AHEAD        PIC 9(03).
009700           02  RPT-START-DATE        PIC 9(08).
009800           02  RPT-END-DATE          PIC 9(08).
009900           02  RPT-STATUS-FILTER     PIC X(02).
010000               88  RPT-FILTER-NONE              VALUE SPACES.
010100               88  RPT-FILTER-MATURED            VALUE 'MA'.
010200               88  RPT-FILTER-PREMAT-CLOSED      VALUE 'PC'.
010300               88  RPT-FILTER-CLOSED             VALUE 'CL'.
010400           02  FILLER                PIC X(05).
010500       01  WKS-FLAGS.
010600           02  WKS-FIN-ACCTMSTR      PIC 9(01) VALUE ZEROES.
010700               88  FIN-ACCTMSTR              VALUE 1.
010800           02  WKS-STATUS-OK         PIC 9(01) VALUE ZEROES.
010900               88  STATUS-FILTER-OK          VALUE 1.
011000      ******************************************************************
011100      *  CIVIL-TO-JULIAN-DAY-NUMBER WORK AREA (FLIEGEL & VAN FLANDERN   *
011200      *  FORMULA) - LETS THE MATURING-WINDOW TEST SPAN A MONTH OR YEAR  *
011300      *  BOUNDARY WITHOUT A DAYS-IN-MONTH TABLE.                        *
011400      ******************************************************************
011500       01  WKS-JULIANO-TRABAJO.
011600           02  WKS-JUL-CCYY          PIC 9(04) COMP.
011700           02  WKS-JUL-MM            PIC 9(02) COMP.
011800           02  WKS-JUL-DD            PIC 9(02) COMP.
011900           02  WKS-JUL-A             PIC 9(04) COMP.
012000           02  WKS-JUL-Y             PIC 9(06) COMP.
012100           02  WKS-JUL-M             PIC 9(04) COMP.
012200           02  WKS-JUL-RESULT        PIC 9(08) COMP.
012300       01  WKS-VENTANA-MADURACION.
012400           02  WKS-HOY-JULIANO       PIC 9(08) COMP VALUE ZEROES.
012500           02  WKS-LIMITE-JULIANO    PIC 9(08) COMP VALUE ZEROES.
012600       01  WKS-PRINT-LINE             PIC X(132) VALUE SPACES.
012700       01  WKS-AMT-EDIT               PIC Z,ZZZ,ZZZ,ZZ9.99- VALUE ZEROES.
012800       01  WKS-STATUS-DESC            PIC X(20) VALUE SPACES.
012900       01  WKS-CONTADORES.
013000           02  WKS-ACCTS-SCANNED     PIC 9(07) COMP VALUE ZEROES.
013100           02  WKS-ACCTS-LISTED      PIC 9(07) COMP VALUE ZEROES.
013200           02  WKS-MASCARA           PIC Z,ZZZ,ZZ9 VALUE ZEROES.
013300      ******************************************************************
013400       PROCEDURE DIVISION.
013500      ******************************************************************
013600      *               S E C C I O N    P R I N C I P A L               *
013700      ******************************************************************
013800       000-MAIN SECTION.
013900           PERFORM 1000-APERTURA-ARCHIVOS
014000           PERFORM 2000-RUN-REPORT
014100           PERFORM 2900-PRINT-CONTROL-TOTALS
014200           PERFORM 9000-CIERRA-ARCHIVOS
014300           STOP RUN.
014400       000-MAIN-E. EXIT.
014500
014600       1000-APERTURA-ARCHIVOS SECTION.
014700           ACCEPT  WKS-RUN-DATE  FROM SYSIN
014800           ACCEPT  WKS-PARM-CARD FROM SYSIN
014900           MOVE    'FDRPT1'   TO FSER-PROGRAM
015000           OPEN INPUT  ACCTMSTR
015100           OPEN OUTPUT RPTFILE
015200           OPEN OUTPUT CTLRPT
015300           IF FS-ACCTMSTR NOT EQUAL 0
015400              MOVE 'OPEN'     TO FSER-ACTION
015500              MOVE SPACES     TO FSER-KEY
015600              MOVE 'ACCTMSTR' TO FSER-FILE
015700              CALL 'FDFSER1' USING FSER-PROGRAM, FSER-FILE,
015800                   FSER-ACTION, FSER-KEY, FS-ACCTMSTR,
015900                   FSE-ACCTMSTR
016000              MOVE  91        TO RETURN-CODE
016100              STOP RUN
016200           END-IF.
016300       1000-APERTURA-ARCHIVOS-E. EXIT.
016400
016500       1100-LEE-ACCTMSTR SECTION.
016600           READ ACCTMSTR
016700               AT END SET FIN-ACCTMSTR TO TRUE
016800           END-READ
016900           IF NOT FIN-ACCTMSTR
017000              ADD  1 TO WKS-ACCTS-SCANNED
017100           END-IF
017200           IF FS-ACCTMSTR NOT EQUAL 0 AND 10
017300              MOVE 'READ'     TO FSER-ACTION
017400              MOVE SPACES     TO FSER-KEY
017500              MOVE 'ACCTMSTR' TO FSER-FILE
017600              CALL 'FDFSER1' USING FSER-PROGRAM, FSER-FILE,
017700                   FSER-ACTION, FSER-KEY, FS-ACCTMSTR,
017800                   FSE-ACCTMSTR
017900           END-IF.
018000       1100-LEE-ACCTMSTR-E. EXIT.
018100
018200       2000-RUN-REPORT SECTION.
018300           PERFORM 2050-ESCRIBE-ENCABEZADO
018400           PERFORM 1100-LEE-ACCTMSTR
018500           EVALUATE TRUE
018600               WHEN RPT-ACTION-MATURING
018700                    PERFORM 2100-RPT-MATURING
018800               WHEN RPT-ACTION-CREATED
018900                    PERFORM 2200-RPT-CREATED
019000               WHEN RPT-ACTION-CLOSED
019100                    PERFORM 2300-RPT-CLOSED
019200               WHEN OTHER
019300                    MOVE '*** UNRECOGNIZED REPORT ACTION CODE ***' TO
019400                         WKS-PRINT-LINE
019500                    WRITE REG-RPTFILE FROM WKS-PRINT-LINE
019600           END-EVALUATE
019700           PERFORM 2800-ESCRIBE-PIE.
019800       2000-RUN-REPORT-E. EXIT.
019900
020000       2050-ESCRIBE-ENCABEZADO SECTION.
020100           MOVE    SPACES TO WKS-PRINT-LINE
020200           MOVE    'INDUSTRIAL TRUST BANK - FIXED DEPOSIT ACCOUNTS'
020300                   TO WKS-PRINT-LINE (1:47)
020400           WRITE   REG-RPTFILE FROM WKS-PRINT-LINE
020500           MOVE    SPACES TO WKS-PRINT-LINE
020600           EVALUATE TRUE
020700               WHEN RPT-ACTION-MATURING
020800                    MOVE 'ACCOUNTS MATURING REPORT' TO
020900                         WKS-PRINT-LINE (1:24)
021000               WHEN RPT-ACTION-CREATED
021100                    MOVE 'ACCOUNTS OPENED REPORT' TO
021200                         WKS-PRINT-LINE (1:22)
021300               WHEN RPT-ACTION-CLOSED
021400                    MOVE 'ACCOUNTS CLOSED REPORT' TO
021500                         WKS-PRINT-LINE (1:22)
021600               WHEN OTHER
021700                    MOVE 'UNRECOGNIZED REPORT' TO WKS-PRINT-LINE (1:19)
021800           END-EVALUATE
021900           WRITE   REG-RPTFILE FROM WKS-PRINT-LINE
022000           MOVE    SPACES TO WKS-PRINT-LINE
022100           MOVE    ALL '-' TO WKS-PRINT-LINE (1:98)
022200           WRITE   REG-RPTFILE FROM WKS-PRINT-LINE
022300           MOVE    SPACES TO WKS-PRINT-LINE
022400           MOVE    'ACCT NUMBER ' TO WKS-PRINT-LINE (1:12)
022500           MOVE    'ACCOUNT NAME                  ' TO
022600                   WKS-PRINT-LINE (14:31)
022700           MOVE    'DATE    ' TO WKS-PRINT-LINE (46:8)
022800           MOVE    'AMOUNT/STATUS' TO WKS-PRINT-LINE (56:13)
022900           WRITE   REG-RPTFILE FROM WKS-PRINT-LINE.
023000       2050-ESCRIBE-ENCABEZADO-E. EXIT.
023100
023200      ******************************************************************
023300      *  MATURING-WITHIN-N-DAYS.  TODAY'S JULIAN DAY NUMBER AND THE     *
023400      *  WINDOW LIMIT (TODAY + N DAYS) ARE COMPUTED ONCE, THEN EVERY    *
023500      *  ACCOUNT'S MATURITY DATE IS CONVERTED AND TESTED AGAINST THAT   *
023600      *  RANGE - A PLAIN YYYYMMDD COMPARE WOULD MISCOUNT ACROSS A MONTH *
023700      *  OR YEAR BOUNDARY.                                              *
023800      ******************************************************************
023900       2100-RPT-MATURING SECTION.
024000           MOVE    WKS-RUN-CCYY TO WKS-JUL-CCYY
024100           MOVE    WKS-RUN-MM   TO WKS-JUL-MM
024200           MOVE    WKS-RUN-DD   TO WKS-JUL-DD
024300           PERFORM 2120-FECHA-A-JULIANO
024400           MOVE    WKS-JUL-RESULT TO WKS-HOY-JULIANO
024500           COMPUTE WKS-LIMITE-JULIANO = WKS-HOY-JULIANO + RPT-DAYS-AHEAD
024600           PERFORM 2150-UNA-CUENTA-MADURACION UNTIL FIN-ACCTMSTR.
024700       2100-RPT-MATURING-E. EXIT.
024800
024900      ******************************************************************
025000      *  FLIEGEL & VAN FLANDERN CIVIL-TO-JULIAN-DAY-NUMBER FORMULA.     *
025100      *  WORKS OFF WKS-JUL-CCYY/MM/DD, LEAVES THE RESULT IN             *
025200      *  WKS-JUL-RESULT.  INTEGER DIVISION ONLY - NO INTRINSIC          *
025300      *  FUNCTIONS ARE USED ON THIS COMPILER.                           *
025400      ******************************************************************
025500       2120-FECHA-A-JULIANO SECTION.
025600           COMPUTE WKS-JUL-A = (14 - WKS-JUL-MM) / 12
025700           COMPUTE WKS-JUL-Y = WKS-JUL-CCYY + 4800 - WKS-JUL-A
025800           COMPUTE WKS-JUL-M = WKS-JUL-MM + (12 * WKS-JUL-A) - 2
025900           COMPUTE WKS-JUL-RESULT =
026000                   WKS-JUL-DD + (((153 * WKS-JUL-M) + 2) / 5)
026100                   + (365 * WKS-JUL-Y) + (WKS-JUL-Y / 4)
026200                   - (WKS-JUL-Y / 100) + (WKS-JUL-Y / 400) - 32045.
026300       2120-FECHA-A-JULIANO-E. EXIT.
026400
026500       2150-UNA-CUENTA-MADURACION SECTION.
026600           MOVE    MATURITY-DATE-CCYY TO WKS-JUL-CCYY
026700           MOVE    MATURITY-DATE-MM   TO WKS-JUL-MM
026800           MOVE    MATURITY-DATE-DD   TO WKS-JUL-DD
026900           PERFORM 2120-FECHA-A-JULIANO
027000           IF WKS-JUL-RESULT >= WKS-HOY-JULIANO AND
027100              WKS-JUL-RESULT <= WKS-LIMITE-JULIANO
027200              PERFORM 2160-IMPRIME-DETALLE-MADURACION
027300           END-IF
027400           PERFORM 1100-LEE-ACCTMSTR.
027500       2150-UNA-CUENTA-MADURACION-E. EXIT.
027600
027700       2160-IMPRIME-DETALLE-MADURACION SECTION.
027800           MOVE    SPACES          TO WKS-PRINT-LINE
027900           MOVE    ACCT-NUMBER     TO WKS-PRINT-LINE (1:12)
028000           MOVE    ACCT-NAME       TO WKS-PRINT-LINE (14:30)
028100           MOVE    MATURITY-DATE   TO WKS-PRINT-LINE (46:8)
028200           MOVE    MATURITY-AMT    TO WKS-AMT-EDIT
028300           MOVE    WKS-AMT-EDIT    TO WKS-PRINT-LINE (56:17)
028400           WRITE   REG-RPTFILE FROM WKS-PRINT-LINE
028500           ADD     1 TO WKS-ACCTS-LISTED.
028600       2160-IMPRIME-DETALLE-MADURACION-E. EXIT.
028700
028800      ******************************************************************
028900      *  CREATED-BETWEEN.  EFFECTIVE-DATE IS ALREADY AN 8-DIGIT         *
029000      *  YYYYMMDD FIELD, SO A DIRECT NUMERIC COMPARE AGAINST THE        *
029100      *  PARAMETER CARD'S START/END DATES IS SUFFICIENT.                *
029200      ******************************************************************
029300       2200-RPT-CREATED SECTION.
029400           PERFORM 2250-UNA-CUENTA-CREACION UNTIL FIN-ACCTMSTR.
029500       2200-RPT-CREATED-E. EXIT.
029600
029700       2250-UNA-CUENTA-CREACION SECTION.
029800           IF EFFECTIVE-DATE >= RPT-START-DATE AND
029900              EFFECTIVE-DATE <= RPT-END-DATE
030000              PERFORM 2260-IMPRIME-DETALLE-CREACION
030100           END-IF
030200           PERFORM 1100-LEE-ACCTMSTR.
030300       2250-UNA-CUENTA-CREACION-E. EXIT.
030400
030500       2260-IMPRIME-DETALLE-CREACION SECTION.
030600           MOVE    SPACES          TO WKS-PRINT-LINE
030700           MOVE    ACCT-NUMBER     TO WKS-PRINT-LINE (1:12)
030800           MOVE    ACCT-NAME       TO WKS-PRINT-LINE (14:30)
030900           MOVE    EFFECTIVE-DATE  TO WKS-PRINT-LINE (46:8)
031000           MOVE    PRINCIPAL-AMT   TO WKS-AMT-EDIT
031100           MOVE    WKS-AMT-EDIT    TO WKS-PRINT-LINE (56:17)
031200           WRITE   REG-RPTFILE FROM WKS-PRINT-LINE
031300           ADD     1 TO WKS-ACCTS-LISTED.
031400       2260-IMPRIME-DETALLE-CREACION-E. EXIT.
031500
031600      ******************************************************************
031700      *  CLOSED-BETWEEN.  AN ACCOUNT MUST BE MATURED, PREMATURELY       *
031800      *  CLOSED OR CLOSED TO EVER APPEAR - AN ACTIVE ACCOUNT HAS NO     *
031900      *  CLOSED-DATE TO TEST.  A BLANK FILTER CARD MEANS ANY OF THE     *
032000      *  THREE; A FILTER CARD NAMING ONE OF THEM RESTRICTS TO IT; A     *
032100      *  FILTER CARD NAMING ANYTHING ELSE MATCHES NOTHING AT ALL        *
032200      *  (TICKET FD-0163).                                              *
032300      ******************************************************************
032400       2300-RPT-CLOSED SECTION.
032500           PERFORM 2350-UNA-CUENTA-CIERRE UNTIL FIN-ACCTMSTR.
032600       2300-RPT-CLOSED-E. EXIT.
032700
032800       2350-UNA-CUENTA-CIERRE SECTION.
032900           PERFORM 2340-VERIFICA-FILTRO-STATUS
033000           IF STATUS-FILTER-OK AND
033100              CLOSED-DATE >= RPT-START-DATE AND
033200              CLOSED-DATE <= RPT-END-DATE
033300              PERFORM 2360-IMPRIME-DETALLE-CIERRE
033400           END-IF
033500           PERFORM 1100-LEE-ACCTMSTR.
033600       2350-UNA-CUENTA-CIERRE-E. EXIT.
033700
033800       2340-VERIFICA-FILTRO-STATUS SECTION.
033900           MOVE ZEROES TO WKS-STATUS-OK
034000           EVALUATE TRUE
034100               WHEN RPT-FILTER-NONE
034200                    IF ACCT-STATUS-MATURED OR ACCT-STATUS-PREMAT-CLOSED
034300                       OR ACCT-STATUS-CLOSED
034400                       MOVE 1 TO WKS-STATUS-OK
034500                    END-IF
034600               WHEN RPT-FILTER-MATURED
034700                    IF ACCT-STATUS-MATURED
034800                       MOVE 1 TO WKS-STATUS-OK
034900                    END-IF
035000               WHEN RPT-FILTER-PREMAT-CLOSED
035100                    IF ACCT-STATUS-PREMAT-CLOSED
035200                       MOVE 1 TO WKS-STATUS-OK
035300                    END-IF
035400               WHEN RPT-FILTER-CLOSED
035500                    IF ACCT-STATUS-CLOSED
035600                       MOVE 1 TO WKS-STATUS-OK
035700                    END-IF
035800               WHEN OTHER
035900                    CONTINUE
036000           END-EVALUATE.
036100       2340-VERIFICA-FILTRO-STATUS-E. EXIT.
036200
036300       2360-IMPRIME-DETALLE-CIERRE SECTION.
036400           EVALUATE TRUE
036500               WHEN ACCT-STATUS-MATURED
036600                    MOVE 'MATURED'             TO WKS-STATUS-DESC
036700               WHEN ACCT-STATUS-PREMAT-CLOSED
036800                    MOVE 'PREMATURELY_CLOSED'  TO WKS-STATUS-DESC
036900               WHEN ACCT-STATUS-CLOSED
037000                    MOVE 'CLOSED'              TO WKS-STATUS-DESC
037100               WHEN OTHER
037200                    MOVE SPACES                TO WKS-STATUS-DESC
037300           END-EVALUATE
037400           MOVE    SPACES          TO WKS-PRINT-LINE
037500           MOVE    ACCT-NUMBER     TO WKS-PRINT-LINE (1:12)
037600           MOVE    ACCT-NAME       TO WKS-PRINT-LINE (14:30)
037700           MOVE    CLOSED-DATE     TO WKS-PRINT-LINE (46:8)
037800           MOVE    WKS-STATUS-DESC TO WKS-PRINT-LINE (56:20)
037900           WRITE   REG-RPTFILE FROM WKS-PRINT-LINE
038000           ADD     1 TO WKS-ACCTS-LISTED.
038100       2360-IMPRIME-DETALLE-CIERRE-E. EXIT.
038200
038300       2800-ESCRIBE-PIE SECTION.
038400           MOVE    SPACES TO WKS-PRINT-LINE
038500           MOVE    ALL '-' TO WKS-PRINT-LINE (1:98)
038600           WRITE   REG-RPTFILE FROM WKS-PRINT-LINE
038700           MOVE    SPACES TO WKS-PRINT-LINE
038800           MOVE    WKS-ACCTS-LISTED TO WKS-MASCARA
038900           STRING  'END OF REPORT - '    DELIMITED BY SIZE
039000                   WKS-MASCARA          DELIMITED BY SIZE
039100                   ' ACCOUNT(S) LISTED' DELIMITED BY SIZE
039200                   INTO WKS-PRINT-LINE
039300           WRITE   REG-RPTFILE FROM WKS-PRINT-LINE.
039400       2800-ESCRIBE-PIE-E. EXIT.
039500
039600       2900-PRINT-CONTROL-TOTALS SECTION.
039700           INITIALIZE REG-FDCTLRP
039800           MOVE    'FDRPT1'          TO CTL-PROGRAM-ID
039900           MOVE    WKS-RUN-DATE      TO CTL-RUN-DATE
040000           MOVE    'ACCOUNTS LISTED'  TO CTL-LABEL
040100           MOVE    WKS-ACCTS-SCANNED TO CTL-RECORDS-READ
040200           MOVE    WKS-ACCTS-LISTED  TO CTL-RECORDS-PROCESSED
040300           MOVE    ZEROES            TO CTL-RECORDS-REJECTED
040400           MOVE    ZEROES            TO CTL-AMOUNT-TOTAL
040500           WRITE   REG-FDCTLRP
040600           MOVE    WKS-ACCTS-SCANNED TO WKS-MASCARA
040700           DISPLAY 'ACCOUNTS SCANNED : ' WKS-MASCARA
040800           MOVE    WKS-ACCTS-LISTED  TO WKS-MASCARA
040900           DISPLAY 'ACCOUNTS LISTED  : ' WKS-MASCARA.
041000       2900-PRINT-CONTROL-TOTALS-E. EXIT.
041100
041200       9000-CIERRA-ARCHIVOS SECTION.
041300           CLOSE ACCTMSTR
041400           CLOSE RPTFILE
041500           CLOSE CTLRPT.
041600       9000-CIERRA-ARCHIVOS-E. EXIT.
