000100      ******************************************************************
000200      * FECHA       : 30/08/1988                                      *
000300      * PROGRAMADOR : R. ESCOBAR                                      *
000400      * APLICACION  : FIXED DEPOSIT ACCOUNTS                          *
000500      * PROGRAMA    : FDOPEN1                                         *
000600      * TIPO        : BATCH                                           *
000700      * DESCRIPCION : ACCOUNT OPENING SERVICE.  READS THE NEW-ACCOUNT *
000800      *             : REQUEST FILE FED BY THE BRANCH NEW-ACCOUNTS     *
000900      *             : INTAKE SYSTEM.  FOR EVERY REQUEST, BACKS OUT    *
001000      *             : THE TERM AND PRINCIPAL FROM THE MATURITY VALUE  *
001100      *             : THE CUSTOMER ASKED FOR, GENERATES A UNIQUE      *
001200      *             : LUHN ACCOUNT NUMBER, AND WRITES THE ACCOUNT     *
001300      *             : MASTER, THE OWNER HOLDER ROW, THE OPENING       *
001400      *             : PRINCIPAL-DEPOSIT TRANSACTION, AND THE THREE    *
001500      *             : STARTING BALANCE BUCKETS.                      *
001600      * ARCHIVOS    : OPENREQ=I, ACCTMSTR=I THEN O(EXTEND),           *
001700      *             : HOLDFILE=O(EXTEND), TXNFILE=O(EXTEND),          *
001800      *             : BALFILE=O(EXTEND), CTLRPT=O                     *
001900      * PROGRAMA(S) : FDFSER1, FDSIMR1, FDLUHN1                       *
002000      * ACCION (ES) : O=OPEN ACCOUNT                                  *
002100      * INSTALADO   : 30/08/1988                                      *
002200      * BPM/RATIONAL: FD-0011                                         *
002300      * NOMBRE      : FD ACCOUNT OPENING SERVICE                      *
002400      ******************************************************************
002500      *                  C H A N G E   L O G                         *
002600      ******************************************************************
002700      * 08/30/1988 RE  FD-0011  ORIGINAL PROGRAM, DRIVEN OFF A CARD   *
002800      *                         DECK OF NEW-ACCOUNT REQUESTS.         *
002900      * 02/06/1990 RE  FD-0018  ACCTMSTR MUST NOW BE READ ONCE IN     *
003000      *                         FULL TO LOAD THE ACCOUNT-NUMBER       *
003100      *                         UNIQUENESS TABLE BEFORE ANY ACCOUNT   *
003200      *                         IS WRITTEN - A DUPLICATE LUHN NUMBER  *
003300      *                         SLIPPED THROUGH ON 01/29 WHEN TWO     *
003400      *                         REQUESTS HIT THE SAME SECOND OF DAY.  *
003500      * 11/19/1993 LMT FD-0067  PRINCIPAL-FROM-MATURITY NOW GOES       *
003600      *                         THROUGH FDSIMR1'S NEW COMPUTE-        *
003700      *                         PRINCIPAL ENTRY INSTEAD OF ITS OWN    *
003800      *                         COPY OF THE FORMULA.                  *
003900      * 07/02/1996 LMT FD-0093  PAYOUT INSTRUCTION IS ALWAYS PAYOUT-   *
004000      *                         TO-LINKED-ACCOUNT ON A NEW ACCOUNT -   *
004100      *                         RENEW/CLOSE ARE ONLY EVER SET LATER   *
004200      *                         BY A MAINTENANCE REQUEST.             *
004300      * 01/11/1999 JCQ Y2K-011  WIDENED WKS-RUN-DATE TO CCYYMMDD AND   *
004400      *                         THE TERM-IN-MONTHS ARITHMETIC TO      *
004500      *                         CARRY A FOUR-DIGIT YEAR THROUGHOUT.   *
004600      * 09/23/2002 JCQ FD-0125  MOVED THE FS/FSE WORK AREA OUT TO THE  *
004700      *                         SHARED FDFSTAT COPYBOOK.              *
004800      * 04/17/2006 DHN FD-0140  ACCT-NUMBER WIDENED TO 12 BYTES IN     *
004900      *                         THE FDACCT COPYBOOK FOR THE RENEWAL   *
005000      *                         SUFFIX - NO CHANGE NEEDED HERE, A NEW  *
005100      *                         ACCOUNT'S 10-DIGIT NUMBER JUST SITS   *
005200      *                         LEFT-JUSTIFIED IN THE WIDER FIELD.    *
005300      * 08/03/2007 DHN FD-0146  ADDED THE CONTROL-REPORT TOTALS LINE.  *
005400      ******************************************************************
005500       IDENTIFICATION DIVISION.
005600       PROGRAM-ID. FDOPEN1.
005700       AUTHOR. R. ESCOBAR.
005800       INSTALLATION. INDUSTRIAL TRUST BANK - DEPOSITS SYSTEMS.
005900       DATE-WRITTEN. 30/08/1988.
006000       DATE-COMPILED.
006100       SECURITY. INTERNAL USE ONLY - DEPOSITS SYSTEMS GROUP.
006200       ENVIRONMENT DIVISION.
006300       CONFIGURATION SECTION.
006400       SPECIAL-NAMES.
006500           C01 IS TOP-OF-FORM.
006600       INPUT-OUTPUT SECTION.
006700       FILE-CONTROL.
006800           SELECT OPENREQ  ASSIGN TO OPENREQ
006900                  ORGANIZATION IS SEQUENTIAL
007000                  FILE STATUS  IS FS-OPENREQ
007100                                  FSE-OPENREQ.
007200           SELECT ACCTMSTR ASSIGN TO ACCTMSTR
007300                  ORGANIZATION IS SEQUENTIAL
007400                  FILE STATUS  IS FS-ACCTMSTR
007500                                  FSE-ACCTMSTR.
007600           SELECT HOLDFILE ASSIGN TO HOLDFILE
007700                  ORGANIZATION IS SEQUENTIAL
007800                  FILE STATUS  IS FS-HOLDFILE
007900                                  FSE-HOLDFILE.
008000           SELECT TXNFILE  ASSIGN TO TXNFILE
008100                  ORGANIZATION IS SEQUENTIAL
008200                  FILE STATUS  IS FS-TXNFILE
008300                                  FSE-TXNFILE.
008400           SELECT BALFILE  ASSIGN TO BALFILE
008500                  ORGANIZATION IS SEQUENTIAL
008600                  FILE STATUS  IS FS-BALFILE
008700                                  FSE-BALFILE.
008800           SELECT CTLRPT   ASSIGN TO CTLRPT
008900                  ORGANIZATION IS LINE SEQUENTIAL
009000                  FILE STATUS  IS FS-CTLFILE.
009100       DATA DIVISION.
009200       FILE SECTION.
009300      ******************************************************************
009400      *               DEFINICION DE ESTRUCTURA DE ARCHIVOS            *
009500      ******************************************************************
009600      *   ARCHIVO DE SOLICITUDES DE APERTURA, ALIMENTADO POR LA RAMA
009700       FD  OPENREQ.
009800           COPY FDOPNRQ.
009900      *   MAESTRO DE CUENTAS - INPUT EN LA PRIMERA PASADA PARA CARGAR
010000      *   LA TABLA DE NUMEROS UNICOS, EXTEND EN LA SEGUNDA PARA
010100      *   AGREGAR LAS CUENTAS NUEVAS
010200       FD  ACCTMSTR.
010300           COPY FDACCT.
010400      *   ARCHIVO DE TENEDORES, SE ABRE EN MODO EXTEND
010500       FD  HOLDFILE.
010600           COPY FDHOLD.
010700      *   ARCHIVO DE TRANSACCIONES, SE ABRE EN MODO EXTEND
010800       FD  TXNFILE.
010900           COPY FDTRAN.
011000      *   ARCHIVO DE SALDOS, SE ABRE EN MODO EXTEND
011100       FD  BALFILE.
011200           COPY FDBAL.
011300      *   REPORTE DE TOTALES DE CORRIDA, LINE SEQUENTIAL
011400       FD  CTLRPT.
011500           COPY FDCTLRP.
011600       WORKING-STORAGE SECTION.
011700      ******************************************************************
011800      *           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS       *
011900      ******************************************************************
012000           COPY FDFSTAT.
012100      ******************************************************************
012200      *              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES       *
012300      ******************************************************************
012400       01  WKS-RUN-DATE              PIC 9(08) VALUE ZEROES.
012500       01  WKS-RUN-DATE-R REDEFINES WKS-RUN-DATE.
012600           02  WKS-RUN-CCYY          PIC 9(04).
012700           02  WKS-RUN-MM            PIC 9(02).
012800           02  WKS-RUN-DD            PIC 9(02).
012900       01  WKS-FLAGS.
013000           02  WKS-FIN-ACCTMSTR      PIC 9(01) VALUE ZEROES.
013100               88  FIN-ACCTMSTR              VALUE 1.
013200           02  WKS-FIN-OPENREQ       PIC 9(01) VALUE ZEROES.
013300               88  FIN-OPENREQ                VALUE 1.
013400           02  WKS-SW-NUM-UNICO      PIC 9(01) VALUE ZEROES.
013500               88  SW-NUM-UNICO               VALUE 1.
013600      ******************************************************************
013700      *  TABLA EN MEMORIA DE NUMEROS DE CUENTA YA EXISTENTES, CARGADA  *
013800      *  EN LA PRIMERA PASADA - ACCTMSTR NO TIENE ACCESO ALEATORIO,    *
013900      *  ES SECUENCIAL, ASI QUE LA UNICIDAD SE VALIDA AQUI EN MEMORIA. *
014000      ******************************************************************
014100       01  WKS-ACCT-TBL-CNT          PIC 9(05) COMP VALUE ZEROES.
014200       01  WKS-ACCT-TABLE.
014300           02  WKS-ACCTBL-NUM OCCURS 1 TO 20000 TIMES
014400                              DEPENDING ON WKS-ACCT-TBL-CNT
014500                              INDEXED BY WKS-ACCTBL-X
014600                              PIC X(10).
014700       01  WKS-MAX-ACCT-ID           PIC 9(09) COMP VALUE ZEROES.
014800       01  WKS-NEW-ACCT-ID           PIC 9(09) COMP VALUE ZEROES.
014900      ******************************************************************
015000      *        GENERACION DEL NUMERO DE CUENTA (LUHN VIA FDLUHN1)     *
015100      ******************************************************************
015200       01  WKS-RETRY-CNT             PIC 9(04) COMP VALUE ZEROES.
015300       01  WKS-TIME-NOW              PIC 9(08) VALUE ZEROES.
015400       01  WKS-TIME-NOW-R REDEFINES WKS-TIME-NOW.
015500           02  WKS-TM-HH             PIC 9(02).
015600           02  WKS-TM-MM             PIC 9(02).
015700           02  WKS-TM-SS             PIC 9(02).
015800           02  WKS-TM-SS2            PIC 9(02).
015900       01  WKS-RAW-SEED              PIC 9(09) COMP VALUE ZEROES.
016000       01  WKS-SEED-QUOT             PIC 9(04) COMP VALUE ZEROES.
016100       01  WKS-SEED-REM              PIC 9(06) COMP VALUE ZEROES.
016200       01  LK-LUHN-SEQUENCE          PIC 9(06) VALUE ZEROES.
016300       01  LK-LUHN-ACCT-NUMBER       PIC X(10) VALUE SPACES.
016400       01  LK-LUHN-ACCT-NUMBER-R REDEFINES LK-LUHN-ACCT-NUMBER
016500                                 PIC 9(10).
016600      ******************************************************************
016700      *              TERMINO Y PRINCIPAL DE LA SOLICITUD               *
016800      ******************************************************************
016900       01  WKS-TERM-MESES            PIC 9(03) COMP VALUE ZEROES.
017000       01  LK-SIM-PRINCIPAL          PIC S9(15)V9(4) VALUE ZEROES.
017100       01  LK-SIM-RATE-PCT           PIC S9(3)V99 VALUE ZEROES.
017200       01  LK-SIM-TERM-MONTHS        PIC 9(03) VALUE ZEROES.
017300       01  LK-SIM-MATURITY           PIC S9(15)V9(4) VALUE ZEROES.
017400       01  WKS-SEQUENCE              PIC 9(06) VALUE ZEROES.
017500       01  WKS-CONTADORES.
017600           02  WKS-REQS-READ         PIC 9(07) COMP VALUE ZEROES.
017700           02  WKS-REQS-ABIERTAS     PIC 9(07) COMP VALUE ZEROES.
017800           02  WKS-TOTAL-PRINCIPAL   PIC S9(15)V9(4) VALUE ZEROES.
017900           02  WKS-MASCARA           PIC Z,ZZZ,ZZ9 VALUE ZEROES.
018000      ******************************************************************
018100       PROCEDURE DIVISION.
018200      ******************************************************************
018300      *               S E C C I O N    P R I N C I P A L
018400      ******************************************************************
018500       000-MAIN SECTION.
018600           PERFORM 1000-APERTURA-PASADA-1
018700           PERFORM 1100-LEE-ACCTMSTR
018800           PERFORM 1150-CARGA-TABLA-CUENTA UNTIL FIN-ACCTMSTR
018900           PERFORM 1900-CIERRA-PASADA-1
019000           PERFORM 2000-APERTURA-PASADA-2
019100           PERFORM 2100-LEE-OPENREQ
019200           PERFORM 2200-ABRE-UNA-CUENTA UNTIL FIN-OPENREQ
019300           PERFORM 2900-PRINT-CONTROL-TOTALS
019400           PERFORM 2950-CIERRA-PASADA-2
019500           STOP RUN.
019600       000-MAIN-E. EXIT.
019700
019800       1000-APERTURA-PASADA-1 SECTION.
019900           ACCEPT  WKS-RUN-DATE FROM SYSIN
020000           MOVE    'FDOPEN1'  TO FSER-PROGRAM
020100           OPEN INPUT ACCTMSTR
020200           IF FS-ACCTMSTR NOT EQUAL 0
020300              MOVE 'OPEN'     TO FSER-ACTION
020400              MOVE SPACES     TO FSER-KEY
020500              MOVE 'ACCTMSTR' TO FSER-FILE
020600              CALL 'FDFSER1' USING FSER-PROGRAM, FSER-FILE,
020700                   FSER-ACTION, FSER-KEY, FS-ACCTMSTR,
020800                   FSE-ACCTMSTR
020900              MOVE  91        TO RETURN-CODE
021000              STOP RUN
021100           END-IF.
021200       1000-APERTURA-PASADA-1-E. EXIT.
021300
021400       1100-LEE-ACCTMSTR SECTION.
021500           READ ACCTMSTR
021600               AT END SET FIN-ACCTMSTR TO TRUE
021700           END-READ
021800           IF FS-ACCTMSTR NOT EQUAL 0 AND 10
021900              MOVE 'READ'     TO FSER-ACTION
022000              MOVE SPACES     TO FSER-KEY
022100              MOVE 'ACCTMSTR' TO FSER-FILE
022200              CALL 'FDFSER1' USING FSER-PROGRAM, FSER-FILE,
022300                   FSER-ACTION, FSER-KEY, FS-ACCTMSTR,
022400                   FSE-ACCTMSTR
022500           END-IF.
022600       1100-LEE-ACCTMSTR-E. EXIT.
022700
022800      ******************************************************************
022900      *  CADA CUENTA LEIDA ENTRA EN LA TABLA EN MEMORIA Y ACTUALIZA    *
023000      *  EL MAYOR ACCT-ID VISTO - EL SIGUIENTE ACCT-ID A ASIGNAR ES    *
023100      *  ESE MAXIMO MAS 1.                                            *
023200      ******************************************************************
023300       1150-CARGA-TABLA-CUENTA SECTION.
023400           ADD     1 TO WKS-ACCT-TBL-CNT
023500           SET     WKS-ACCTBL-X TO WKS-ACCT-TBL-CNT
023600           MOVE    ACCT-NUMBER (1:10) TO WKS-ACCTBL-NUM (WKS-ACCTBL-X)
023700           IF ACCT-ID > WKS-MAX-ACCT-ID
023800              MOVE ACCT-ID TO WKS-MAX-ACCT-ID
023900           END-IF
024000           PERFORM 1100-LEE-ACCTMSTR.
024100       1150-CARGA-TABLA-CUENTA-E. EXIT.
024200
024300       1900-CIERRA-PASADA-1 SECTION.
024400           CLOSE   ACCTMSTR.
024500       1900-CIERRA-PASADA-1-E. EXIT.
024600
024700      ******************************************************************
024800      *  SEGUNDA PASADA - ACCTMSTR, HOLDFILE, TXNFILE Y BALFILE SE     *
024900      *  ABREN EN MODO EXTEND PARA AGREGAR LAS CUENTAS NUEVAS.         *
025000      ******************************************************************
025100       2000-APERTURA-PASADA-2 SECTION.
025200           OPEN INPUT  OPENREQ
025300           OPEN EXTEND ACCTMSTR
025400           OPEN EXTEND HOLDFILE
025500           OPEN EXTEND TXNFILE
025600           OPEN EXTEND BALFILE
025700           OPEN OUTPUT CTLRPT
025800           IF FS-OPENREQ NOT EQUAL 0
025900              MOVE 'OPEN'     TO FSER-ACTION
026000              MOVE SPACES     TO FSER-KEY
026100              MOVE 'OPENREQ'  TO FSER-FILE
026200              CALL 'FDFSER1' USING FSER-PROGRAM, FSER-FILE,
026300                   FSER-ACTION, FSER-KEY, FS-OPENREQ, FSE-OPENREQ
026400              MOVE  91        TO RETURN-CODE
026500              STOP RUN
026600           END-IF
026700           IF FS-ACCTMSTR NOT EQUAL 0
026800              MOVE 'OPEN'     TO FSER-ACTION
026900              MOVE SPACES     TO FSER-KEY
027000              MOVE 'ACCTMSTR' TO FSER-FILE
027100              CALL 'FDFSER1' USING FSER-PROGRAM, FSER-FILE,
027200                   FSER-ACTION, FSER-KEY, FS-ACCTMSTR,
027300                   FSE-ACCTMSTR
027400              MOVE  91        TO RETURN-CODE
027500              STOP RUN
027600           END-IF.
027700       2000-APERTURA-PASADA-2-E. EXIT.
027800
027900       2100-LEE-OPENREQ SECTION.
028000           READ OPENREQ
028100               AT END SET FIN-OPENREQ TO TRUE
028200           END-READ
028300           IF NOT FIN-OPENREQ
028400              ADD 1 TO WKS-REQS-READ
028500           END-IF
028600           IF FS-OPENREQ NOT EQUAL 0 AND 10
028700              MOVE 'READ'     TO FSER-ACTION
028800              MOVE SPACES     TO FSER-KEY
028900              MOVE 'OPENREQ'  TO FSER-FILE
029000              CALL 'FDFSER1' USING FSER-PROGRAM, FSER-FILE,
029100                   FSER-ACTION, FSER-KEY, FS-OPENREQ, FSE-OPENREQ
029200           END-IF.
029300       2100-LEE-OPENREQ-E. EXIT.
029400
029500       2200-ABRE-UNA-CUENTA SECTION.
029600           PERFORM 2210-CALCULA-TERMINO-Y-PRINCIPAL
029700           PERFORM 2250-GENERA-NUMERO-CUENTA
029800           PERFORM 2300-ESCRIBE-CUENTA
029900           PERFORM 2400-ESCRIBE-TENEDOR
030000           PERFORM 2500-ESCRIBE-TRANSACCION
030100           PERFORM 2600-ESCRIBE-SALDOS
030200           ADD     1 TO WKS-REQS-ABIERTAS
030300           ADD     LK-SIM-PRINCIPAL TO WKS-TOTAL-PRINCIPAL
030400           PERFORM 2100-LEE-OPENREQ.
030500       2200-ABRE-UNA-CUENTA-E. EXIT.
030600
030700      ******************************************************************
030800      *  TERM-IN-MONTHS ES LA DIFERENCIA DE MESES COMPLETOS ENTRE LA   *
030900      *  FECHA DE CORRIDA Y LA FECHA DE VENCIMIENTO SOLICITADA - SI EL *
031000      *  DIA DE VENCIMIENTO ES ANTERIOR AL DIA DE HOY SE RESTA UN MES  *
031100      *  PORQUE ESE MES TODAVIA NO SE HA CUMPLIDO COMPLETO.  LUEGO SE  *
031200      *  CALCULA EL PRINCIPAL VIA FDSIMR1 (COMPUTE-PRINCIPAL).         *
031300      ******************************************************************
031400       2210-CALCULA-TERMINO-Y-PRINCIPAL SECTION.
031500           COMPUTE WKS-TERM-MESES =
031600              ((ORQ-MAT-DATE-CCYY * 12) + ORQ-MAT-DATE-MM)
031700              - ((WKS-RUN-CCYY * 12) + WKS-RUN-MM)
031800           IF ORQ-MAT-DATE-DD < WKS-RUN-DD
031900              SUBTRACT 1 FROM WKS-TERM-MESES
032000           END-IF
032100           MOVE    ORQ-MATURITY-AMT  TO LK-SIM-MATURITY
032200           MOVE    ORQ-INTEREST-RATE TO LK-SIM-RATE-PCT
032300           MOVE    WKS-TERM-MESES    TO LK-SIM-TERM-MONTHS
032400           CALL 'COMPUTE-PRINCIPAL' USING LK-SIM-MATURITY,
032500                LK-SIM-RATE-PCT, LK-SIM-TERM-MONTHS,
032600                LK-SIM-PRINCIPAL.
032700       2210-CALCULA-TERMINO-Y-PRINCIPAL-E. EXIT.
032800
032900      ******************************************************************
033000      *  LA SEMILLA ALEATORIA SE ARMA CON LA HORA DEL RELOJ MAS EL     *
033100      *  NUMERO DE REINTENTO, SE REDUCE AL RANGO 100000-999999 POR     *
033200      *  DIVISION, Y SE PASA A FDLUHN1 JUNTO CON EL REINTENTO HASTA    *
033300      *  OBTENER UN NUMERO QUE NO ESTE YA EN LA TABLA EN MEMORIA.      *
033400      ******************************************************************
033500       2250-GENERA-NUMERO-CUENTA SECTION.
033600           MOVE    ZEROES TO WKS-RETRY-CNT
033700           PERFORM 2260-PRUEBA-NUMERO-CUENTA
033800               UNTIL SW-NUM-UNICO OR WKS-RETRY-CNT > 50
033900           IF NOT SW-NUM-UNICO
034000              DISPLAY 'FDOPEN1 - NO SE PUDO GENERAR UN NUMERO DE '
034100                      'CUENTA UNICO TRAS 50 INTENTOS'
034200              MOVE  92        TO RETURN-CODE
034300              STOP RUN
034400           END-IF
034500           ADD     1 TO WKS-ACCT-TBL-CNT
034600           SET     WKS-ACCTBL-X TO WKS-ACCT-TBL-CNT
034700           MOVE    LK-LUHN-ACCT-NUMBER TO WKS-ACCTBL-NUM (WKS-ACCTBL-X)
034800           ADD     1 TO WKS-MAX-ACCT-ID
034900           MOVE    WKS-MAX-ACCT-ID TO WKS-NEW-ACCT-ID.
035000       2250-GENERA-NUMERO-CUENTA-E. EXIT.
035100
035200       2260-PRUEBA-NUMERO-CUENTA SECTION.
035300           ADD     1 TO WKS-RETRY-CNT
035400           ACCEPT  WKS-TIME-NOW FROM TIME
035500           COMPUTE WKS-RAW-SEED = (WKS-TM-HH * 10000)
035600                   + (WKS-TM-MM * 100) + WKS-TM-SS + WKS-RETRY-CNT
035700           DIVIDE  WKS-RAW-SEED BY 900000 GIVING WKS-SEED-QUOT
035800                   REMAINDER WKS-SEED-REM
035900           COMPUTE LK-LUHN-SEQUENCE = WKS-SEED-REM + 100000
036000           CALL 'FDLUHN1' USING LK-LUHN-SEQUENCE LK-LUHN-ACCT-NUMBER
036100           SET     WKS-ACCTBL-X TO 1
036200           SEARCH  WKS-ACCTBL-NUM
036300               AT END SET SW-NUM-UNICO TO TRUE
036400               WHEN WKS-ACCTBL-NUM (WKS-ACCTBL-X) = LK-LUHN-ACCT-NUMBER
036500                    CONTINUE
036600           END-SEARCH.
036700       2260-PRUEBA-NUMERO-CUENTA-E. EXIT.
036800
036900       2300-ESCRIBE-CUENTA SECTION.
037000           INITIALIZE REG-FDACCT
037100           MOVE    WKS-NEW-ACCT-ID  TO ACCT-ID
037200           MOVE    LK-LUHN-ACCT-NUMBER TO ACCT-NUMBER
037300           MOVE    ORQ-ACCT-NAME    TO ACCT-NAME
037400           MOVE    ORQ-PRODUCT-CODE TO PRODUCT-CODE
037500           SET     ACCT-STATUS-ACTIVE TO TRUE
037600           MOVE    WKS-TERM-MESES   TO TERM-IN-MONTHS
037700           MOVE    ORQ-INTEREST-RATE TO INTEREST-RATE
037800           MOVE    LK-SIM-PRINCIPAL TO PRINCIPAL-AMT
037900           MOVE    ORQ-MATURITY-AMT TO MATURITY-AMT
038000           MOVE    WKS-RUN-DATE     TO EFFECTIVE-DATE
038100           MOVE    ORQ-MATURITY-DATE TO MATURITY-DATE
038200           SET     MATURITY-INSTR-PAYOUT TO TRUE
038300           MOVE    ORQ-PAYOUT-ACCT-NUMBER TO PAYOUT-ACCT-NUMBER
038400           MOVE    ORQ-PAYOUT-FREQ  TO PAYOUT-FREQ
038500           MOVE    ORQ-CUSTOMER-ID  TO CUSTOMER-ID
038600           MOVE    ZEROES           TO CLOSED-DATE
038700           WRITE REG-FDACCT
038800           IF FS-ACCTMSTR NOT EQUAL 0
038900              MOVE 'WRITE'    TO FSER-ACTION
039000              MOVE ACCT-NUMBER TO FSER-KEY
039100              MOVE 'ACCTMSTR' TO FSER-FILE
039200              CALL 'FDFSER1' USING FSER-PROGRAM, FSER-FILE,
039300                   FSER-ACTION, FSER-KEY, FS-ACCTMSTR,
039400                   FSE-ACCTMSTR
039500           END-IF.
039600       2300-ESCRIBE-CUENTA-E. EXIT.
039700
039800       2400-ESCRIBE-TENEDOR SECTION.
039900           INITIALIZE REG-FDHOLD
040000           MOVE    ACCT-NUMBER      TO HLD-ACCT-NUMBER
040100           MOVE    ORQ-CUSTOMER-ID  TO HLD-CUSTOMER-ID
040200           SET     HLD-ROLE-OWNER   TO TRUE
040300           MOVE    100.00           TO HLD-OWNERSHIP-PCT
040400           WRITE REG-FDHOLD
040500           IF FS-HOLDFILE NOT EQUAL 0
040600              MOVE 'WRITE'    TO FSER-ACTION
040700              MOVE HLD-ACCT-NUMBER TO FSER-KEY
040800              MOVE 'HOLDFILE' TO FSER-FILE
040900              CALL 'FDFSER1' USING FSER-PROGRAM, FSER-FILE,
041000                   FSER-ACTION, FSER-KEY, FS-HOLDFILE,
041100                   FSE-HOLDFILE
041200           END-IF.
041300       2400-ESCRIBE-TENEDOR-E. EXIT.
041400
041500       2500-ESCRIBE-TRANSACCION SECTION.
041600           ADD     1 TO WKS-SEQUENCE
041700           INITIALIZE REG-FDTRAN
041800           MOVE    ACCT-NUMBER      TO TXN-ACCT-NUMBER
041900           MOVE    WKS-RUN-DATE     TO TXN-DATE
042000           MOVE    ACCT-NUMBER      TO TXN-REFERENCE (1:12)
042100           MOVE    'PD'             TO TXN-REFERENCE (13:2)
042200           MOVE    WKS-SEQUENCE     TO TXN-REFERENCE (15:6)
042300           SET     TXN-TYPE-PRINCIPAL-DEPOSIT TO TRUE
042400           MOVE    LK-SIM-PRINCIPAL TO TXN-AMOUNT
042500           MOVE    'Opening principal deposit.' TO TXN-DESCRIPTION
042600           WRITE REG-FDTRAN
042700           IF FS-TXNFILE NOT EQUAL 0
042800              MOVE 'WRITE'    TO FSER-ACTION
042900              MOVE ACCT-NUMBER TO FSER-KEY
043000              MOVE 'TXNFILE'  TO FSER-FILE
043100              CALL 'FDFSER1' USING FSER-PROGRAM, FSER-FILE,
043200                   FSER-ACTION, FSER-KEY, FS-TXNFILE, FSE-TXNFILE
043300           END-IF.
043400       2500-ESCRIBE-TRANSACCION-E. EXIT.
043500
043600      ******************************************************************
043700      *  LAS TRES BOLSAS DE SALDO DE UNA CUENTA NUEVA - PRINCIPAL POR  *
043800      *  EL MONTO DEPOSITADO, INTERES Y PENALIDAD EN CERO.             *
043900      ******************************************************************
044000       2600-ESCRIBE-SALDOS SECTION.
044100           PERFORM 2610-ESCRIBE-SALDO-PRINCIPAL
044200           PERFORM 2620-ESCRIBE-SALDO-INTERES
044300           PERFORM 2630-ESCRIBE-SALDO-PENALTY.
044400       2600-ESCRIBE-SALDOS-E. EXIT.
044500
044600       2610-ESCRIBE-SALDO-PRINCIPAL SECTION.
044700           INITIALIZE REG-FDBAL
044800           MOVE    ACCT-NUMBER      TO BAL-ACCT-NUMBER
044900           SET     BAL-TYPE-PRINCIPAL TO TRUE
045000           MOVE    LK-SIM-PRINCIPAL TO BAL-AMOUNT
045100           SET     BAL-IS-ACTIVE    TO TRUE
045200           PERFORM 2640-ESCRIBE-UN-SALDO.
045300       2610-ESCRIBE-SALDO-PRINCIPAL-E. EXIT.
045400
045500       2620-ESCRIBE-SALDO-INTERES SECTION.
045600           INITIALIZE REG-FDBAL
045700           MOVE    ACCT-NUMBER      TO BAL-ACCT-NUMBER
045800           SET     BAL-TYPE-INTEREST TO TRUE
045900           MOVE    ZEROES           TO BAL-AMOUNT
046000           SET     BAL-IS-ACTIVE    TO TRUE
046100           PERFORM 2640-ESCRIBE-UN-SALDO.
046200       2620-ESCRIBE-SALDO-INTERES-E. EXIT.
046300
046400       2630-ESCRIBE-SALDO-PENALTY SECTION.
046500           INITIALIZE REG-FDBAL
046600           MOVE    ACCT-NUMBER      TO BAL-ACCT-NUMBER
046700           SET     BAL-TYPE-PENALTY TO TRUE
046800           MOVE    ZEROES           TO BAL-AMOUNT
046900           SET     BAL-IS-ACTIVE    TO TRUE
047000           PERFORM 2640-ESCRIBE-UN-SALDO.
047100       2630-ESCRIBE-SALDO-PENALTY-E. EXIT.
047200
047300       2640-ESCRIBE-UN-SALDO SECTION.
047400           WRITE REG-FDBAL
047500           IF FS-BALFILE NOT EQUAL 0
047600              MOVE 'WRITE'    TO FSER-ACTION
047700              MOVE BAL-ACCT-NUMBER TO FSER-KEY
047800              MOVE 'BALFILE' TO FSER-FILE
047900              CALL 'FDFSER1' USING FSER-PROGRAM, FSER-FILE,
048000                   FSER-ACTION, FSER-KEY, FS-BALFILE, FSE-BALFILE
048100           END-IF.
048200       2640-ESCRIBE-UN-SALDO-E. EXIT.
048300
048400       2900-PRINT-CONTROL-TOTALS SECTION.
048500           INITIALIZE REG-FDCTLRP
048600           MOVE    'FDOPEN1'        TO CTL-PROGRAM-ID
048700           MOVE    WKS-RUN-DATE     TO CTL-RUN-DATE
048800           MOVE    'ACCOUNTS OPENED' TO CTL-LABEL
048900           MOVE    WKS-REQS-READ    TO CTL-RECORDS-READ
049000           MOVE    WKS-REQS-ABIERTAS TO CTL-RECORDS-PROCESSED
049100           MOVE    WKS-TOTAL-PRINCIPAL TO CTL-AMOUNT-TOTAL
049200           WRITE   REG-FDCTLRP
049300           MOVE    WKS-REQS-READ    TO WKS-MASCARA
049400           DISPLAY 'REQUESTS READ    : ' WKS-MASCARA
049500           MOVE    WKS-REQS-ABIERTAS TO WKS-MASCARA
049600           DISPLAY 'ACCOUNTS OPENED  : ' WKS-MASCARA
049700           DISPLAY 'TOTAL PRINCIPAL DEPOSITED : ' WKS-TOTAL-PRINCIPAL.
049800       2900-PRINT-CONTROL-TOTALS-E. EXIT.
049900
050000       2950-CIERRA-PASADA-2 SECTION.
050100           CLOSE   OPENREQ
050200           CLOSE   ACCTMSTR
050300           CLOSE   HOLDFILE
050400           CLOSE   TXNFILE
050500           CLOSE   BALFILE
050600           CLOSE   CTLRPT.
050700       2950-CIERRA-PASADA-2-E. EXIT.
