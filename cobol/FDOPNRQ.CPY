000100******************************************************************
000200*              A C C O U N T  -  O P E N I N G   R E Q U E S T    *
000300*    ONE ROW PER NEW-ACCOUNT REQUEST FED TO FDOPEN1 BY THE         *
000400*    BRANCH NEW-ACCOUNTS INTAKE SYSTEM - MATURITY VALUE AND RATE   *
000500*    ARE GIVEN, PRINCIPAL AND TERM ARE BACKED OUT BY FDOPEN1.      *
000600******************************************************************
000700 01  REG-FDOPNRQ.
000800     02  ORQ-CUSTOMER-ID             PIC X(12).
000900     02  ORQ-ACCT-NAME               PIC X(30).
001000     02  ORQ-PRODUCT-CODE            PIC X(10).
001100     02  ORQ-MATURITY-AMT            PIC S9(15)V9(4).
001200     02  ORQ-INTEREST-RATE           PIC S9(3)V99.
001300*        ORQ-MATURITY-DATE AND ITS Y/M/D BREAKOUT
001400     02  ORQ-MATURITY-DATE           PIC 9(08).
001500     02  ORQ-MATURITY-DATE-R REDEFINES ORQ-MATURITY-DATE.
001600         03  ORQ-MAT-DATE-CCYY       PIC 9(04).
001700         03  ORQ-MAT-DATE-MM         PIC 9(02).
001800         03  ORQ-MAT-DATE-DD         PIC 9(02).
001900     02  ORQ-PAYOUT-ACCT-NUMBER      PIC X(12).
002000     02  ORQ-PAYOUT-FREQ             PIC X(01).
002100     02  FILLER                      PIC X(04).
