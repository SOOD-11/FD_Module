000100******************************************************************
000200*         P R E M A T U R E   W I T H D R A W A L  R E Q U E S T  *
000300*    ONE ROW PER INQUIRY/WITHDRAWAL REQUEST FED TO FDPWD1 BY THE *
000400*    BRANCH PLATFORM.  SORTED ASCENDING BY PWQ-ACCT-NUMBER TO    *
000500*    MATCH FORWARD AGAINST ACCTMSTR IN THE SAME KEY ORDER.       *
000600*    PENALTY-RATE AND CHARGE-TYPE ARE HANDED DOWN ALREADY        *
000700*    RESOLVED FROM THE PRODUCT'S PENALTY-CHARGE TABLE - FDPWD1   *
000800*    DOES NOT LOOK THEM UP ITSELF.                               *
000900******************************************************************
001000 01  REG-FDPWDRQ.
001100     02  PWQ-ACCT-NUMBER             PIC X(12).
001200     02  PWQ-ACTION-CODE             PIC X(01).
001300         88  PWQ-ACTION-INQUIRE                VALUE 'I'.
001400         88  PWQ-ACTION-WITHDRAW               VALUE 'W'.
001500     02  PWQ-PENALTY-RATE-PCT        PIC S9(3)V99.
001600     02  PWQ-CHARGE-TYPE             PIC X(01).
001700         88  PWQ-CHARGE-PERCENTAGE             VALUE 'P'.
001800         88  PWQ-CHARGE-DIFFERENTIAL           VALUE 'D'.
001900     02  FILLER                      PIC X(15).
