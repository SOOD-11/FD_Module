000100      ******************************************************************
000200      * FECHA       : 14/02/1988                                      *
000300      * PROGRAMADOR : R. ESCOBAR                                      *
000400      * APLICACION  : FIXED DEPOSIT ACCOUNTS                          *
000500      * PROGRAMA    : FDSIMR1                                         *
000600      * TIPO        : SUBPROGRAM - TWO ENTRY POINTS                   *
000700      * DESCRIPCION : SIMPLE-INTEREST MATURITY AMOUNT CALCULATOR.     *
000800      *             : ENTRY COMPUTE-MATURITY TURNS A PRINCIPAL INTO   *
000900      *             : THE MATURITY VALUE AT A GIVEN RATE AND TERM.    *
001000      *             : ENTRY COMPUTE-PRINCIPAL RUNS THE SAME FORMULA   *
001100      *             : BACKWARD - GIVEN THE MATURITY VALUE A CUSTOMER  *
001200      *             : ASKED FOR, WHAT PRINCIPAL MUST BE DEPOSITED.    *
001300      *             : CALLED BY FDOPEN1 AND FDMATR1.                  *
001400      * ARCHIVOS    : NINGUNO - SOLO WORKING STORAGE                  *
001500      * ACCION (ES) : C=COMPUTE MATURITY, P=COMPUTE PRINCIPAL         *
001600      * INSTALADO   : 14/02/1988                                      *
001700      * BPM/RATIONAL: FD-0005                                         *
001800      * NOMBRE      : FD MATURITY AMOUNT CALCULATOR                   *
001900      ******************************************************************
002000      *                  C H A N G E   L O G                         *
002100      ******************************************************************
002200      * 02/14/1988 RE  FD-0005  ORIGINAL SUBPROGRAM, COMPUTE-MATURITY  *
002300      *                         ENTRY ONLY.                           *
002400      * 08/30/1988 RE  FD-0011  ADDED COMPUTE-PRINCIPAL ENTRY FOR THE  *
002500      *                         NEW ACCOUNT-OPENING REQUEST FORM.     *
002600      * 04/05/1991 LMT FD-0049  CARRY THE RATE QUOTIENT TO TEN DECIMAL *
002700      *                         DIGITS BEFORE ROUNDING - AUDIT FOUND   *
002800      *                         PENNY DRIFT ON LONG TERMS.             *
002900      * 11/19/1993 LMT FD-0067  COMPUTE-PRINCIPAL NOW DEFAULTS TO THE  *
003000      *                         MATURITY VALUE WHEN THE RATE IS ZERO   *
003100      *                         OR BLANK - DIVIDE BY ZERO ABEND ON THE *
003200      *                         PROMOTIONAL ZERO-RATE PRODUCT.         *
003300      * 01/08/1999 JCQ Y2K-009  NO CODE CHANGE REQUIRED - SUBPROGRAM   *
003400      *                         CARRIES NO DATE FIELDS OF ITS OWN.     *
003500      *                         REVIEWED AND SIGNED OFF FOR Y2K.       *
003600      * 06/22/2003 DHN FD-0129  ADDED THE TODAY-DATE TRACE BANNER SO   *
003700      *                         THE JOB LOG SHOWS WHEN EACH ENTRY WAS  *
003800      *                         DRIVEN DURING A LONG-RUNNING BATCH.    *
003900      * 04/17/2014 SPK FD-0156  COMPUTE-MATURITY WAS ROUNDING TO FOUR  *
004000      *                         DECIMALS THROUGH THE LINKAGE FIELD -   *
004100      *                         AUDIT WANTS MATURITY ROUNDED HALF-UP   *
004200      *                         TO THE PENNY LIKE EVERY OTHER BOOKED   *
004300      *                         AMOUNT.  ADDED WKS-MATURITY-2DEC AND   *
004400      *                         ROUND THERE BEFORE THE MOVE.           *
004500      ******************************************************************
004600       IDENTIFICATION DIVISION.
004700       PROGRAM-ID. FDSIMR1.
004800       AUTHOR. R. ESCOBAR.
004900       INSTALLATION. INDUSTRIAL TRUST BANK - DEPOSITS SYSTEMS.
005000       DATE-WRITTEN. 14/02/1988.
005100       DATE-COMPILED.
005200       SECURITY. INTERNAL USE ONLY - DEPOSITS SYSTEMS GROUP.
005300       ENVIRONMENT DIVISION.
005400       CONFIGURATION SECTION.
005500       SPECIAL-NAMES.
005600           C01 IS TOP-OF-FORM.
005700       DATA DIVISION.
005800       WORKING-STORAGE SECTION.
005900      ******************************************************************
006000      *              RATE/TERM QUOTIENTS - MATURITY ENTRY              *
006100      ******************************************************************
006200       77  WKS-RT-R10            PIC S9V9(10) VALUE ZEROES.
006300       77  WKS-RT-T10            PIC S9(3)V9(10) VALUE ZEROES.
006400       77  WKS-RT-PRODUCT10      PIC S9(4)V9(10) VALUE ZEROES.
006500       77  WKS-MATURITY-2DEC     PIC S9(15)V99 VALUE ZEROES.
006600      ******************************************************************
006700      *              RATE/TERM QUOTIENTS - PRINCIPAL ENTRY              *
006800      ******************************************************************
006900       77  WKS-RT-R06            PIC S9V9(06) VALUE ZEROES.
007000       77  WKS-RT-T06            PIC S9(3)V9(06) VALUE ZEROES.
007100       77  WKS-RT-PRODUCT06      PIC S9(4)V9(06) VALUE ZEROES.
007200       77  WKS-RT-ONE-PLUS-RT    PIC S9(4)V9(06) VALUE ZEROES.
007300      ******************************************************************
007400      *              TRACE BANNER WORK AREA (FD-0129)                  *
007500      ******************************************************************
007600       01  WKS-TODAY-DATE        PIC 9(08) VALUE ZEROES.
007700       01  WKS-TODAY-DATE-R REDEFINES WKS-TODAY-DATE.
007800           02  WKS-TODAY-CCYY    PIC 9(04).
007900           02  WKS-TODAY-MM      PIC 9(02).
008000           02  WKS-TODAY-DD      PIC 9(02).
008100       01  WKS-TRACE-AMOUNT      PIC S9(15)V9(04) VALUE ZEROES.
008200       01  WKS-TRACE-AMOUNT-R REDEFINES WKS-TRACE-AMOUNT.
008300           02  WKS-TRACE-WHOLE   PIC S9(15).
008400           02  WKS-TRACE-FRAC    PIC 9(04).
008500       01  WKS-RATE-TRACE        PIC S9(03)V99 VALUE ZEROES.
008600       01  WKS-RATE-TRACE-R REDEFINES WKS-RATE-TRACE.
008700           02  WKS-RATE-WHOLE    PIC S9(03).
008800           02  WKS-RATE-FRAC     PIC 99.
008900      ******************************************************************
009000      *              LINKAGE - SHARED BY BOTH ENTRY POINTS             *
009100      ******************************************************************
009200       LINKAGE SECTION.
009300       01  LK-SIM-PRINCIPAL      PIC S9(15)V9(4).
009400       01  LK-SIM-RATE-PCT       PIC S9(3)V99.
009500       01  LK-SIM-TERM-MONTHS    PIC 9(03).
009600       01  LK-SIM-MATURITY       PIC S9(15)V9(4).
009700      ******************************************************************
009800       PROCEDURE DIVISION.
009900      ******************************************************************
010000       000-MAIN SECTION.
010100           GOBACK.
010200       000-MAIN-E. EXIT.
010300      ******************************************************************
010400      *  ENTRY COMPUTE-MATURITY - GIVEN PRINCIPAL/RATE/TERM, RETURN    *
010500      *  THE MATURITY VALUE:  A = P + (P * R * T), HALF-UP 2 DECIMALS  *
010600      ******************************************************************
010700       ENTRY 'COMPUTE-MATURITY' USING LK-SIM-PRINCIPAL
010800           LK-SIM-RATE-PCT LK-SIM-TERM-MONTHS LK-SIM-MATURITY.
010900           PERFORM 100-TRACE-BANNER
011000           PERFORM 200-CALC-MATURITY
011100           GOBACK.
011200
011300      ******************************************************************
011400      *  ENTRY COMPUTE-PRINCIPAL - GIVEN MATURITY/RATE/TERM, RETURN    *
011500      *  THE PRINCIPAL THAT GROWS TO THAT MATURITY VALUE.              *
011600      ******************************************************************
011700       ENTRY 'COMPUTE-PRINCIPAL' USING LK-SIM-MATURITY
011800           LK-SIM-RATE-PCT LK-SIM-TERM-MONTHS LK-SIM-PRINCIPAL.
011900           PERFORM 100-TRACE-BANNER
012000           PERFORM 300-CALC-PRINCIPAL
012100           GOBACK.
012200
012300       100-TRACE-BANNER SECTION.
012400           ACCEPT  WKS-TODAY-DATE FROM DATE YYYYMMDD
012500           MOVE    LK-SIM-RATE-PCT TO WKS-RATE-TRACE
012600           DISPLAY 'FDSIMR1 DRIVEN ' WKS-TODAY-CCYY '-'
012700                   WKS-TODAY-MM '-' WKS-TODAY-DD
012800                   ' RATE=' WKS-RATE-WHOLE '.' WKS-RATE-FRAC
012900                   ' TERM=' LK-SIM-TERM-MONTHS.
013000       100-TRACE-BANNER-E. EXIT.
013100
013200       200-CALC-MATURITY SECTION.
013300           COMPUTE WKS-RT-R10 ROUNDED =
013400                   LK-SIM-RATE-PCT / 100
013500           COMPUTE WKS-RT-T10 ROUNDED =
013600                   LK-SIM-TERM-MONTHS / 12
013700           COMPUTE WKS-RT-PRODUCT10 ROUNDED =
013800                   WKS-RT-R10 * WKS-RT-T10
013900      *   MATURITY IS ROUNDED HALF-UP TO THE PENNY BEFORE IT IS
014000      *   CARRIED INTO THE 4-DECIMAL LINKAGE FIELD (FD-0156) -
014100      *   ROUNDING THE LINKAGE FIELD ITSELF LEFT FRACTIONAL
014200      *   MILLS ON THE BOOKED MATURITY AMOUNT.
014300           COMPUTE WKS-MATURITY-2DEC ROUNDED =
014400                   LK-SIM-PRINCIPAL +
014500                  (LK-SIM-PRINCIPAL * WKS-RT-PRODUCT10)
014600           MOVE    WKS-MATURITY-2DEC TO LK-SIM-MATURITY
014700           MOVE    LK-SIM-MATURITY TO WKS-TRACE-AMOUNT
014800           DISPLAY '   MATURITY COMPUTED = ' WKS-TRACE-WHOLE
014900                   '.' WKS-TRACE-FRAC.
015000       200-CALC-MATURITY-E. EXIT.
015100
015200       300-CALC-PRINCIPAL SECTION.
015300           IF LK-SIM-RATE-PCT = ZEROES
015400              MOVE LK-SIM-MATURITY TO LK-SIM-PRINCIPAL
015500           ELSE
015600              COMPUTE WKS-RT-R06 ROUNDED =
015700                      LK-SIM-RATE-PCT / 100
015800              COMPUTE WKS-RT-T06 ROUNDED =
015900                      LK-SIM-TERM-MONTHS / 12
016000              COMPUTE WKS-RT-PRODUCT06 ROUNDED =
016100                      WKS-RT-R06 * WKS-RT-T06
016200              COMPUTE WKS-RT-ONE-PLUS-RT ROUNDED =
016300                      1 + WKS-RT-PRODUCT06
016400              COMPUTE LK-SIM-PRINCIPAL ROUNDED =
016500                      LK-SIM-MATURITY / WKS-RT-ONE-PLUS-RT
016600           END-IF
016700           MOVE    LK-SIM-PRINCIPAL TO WKS-TRACE-AMOUNT
016800           DISPLAY '   PRINCIPAL COMPUTED = ' WKS-TRACE-WHOLE
016900                   '.' WKS-TRACE-FRAC.
017000       300-CALC-PRINCIPAL-E. EXIT.
