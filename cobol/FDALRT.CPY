000100******************************************************************
000200*              A L E R T  /  N O T I F I C A T I O N   L I N E   *
000300*    ONE LINE PER EXCEPTION RAISED BY A BATCH RUN - MATURITY     *
000400*    NOTICES, FAILED PAYOUTS, LOW-BALANCE AND PENALTY NOTICES.   *
000500*    WRITTEN LINE SEQUENTIAL - PICKED UP BY THE NOTICE PRINT RUN.*
000600******************************************************************
000700 01  REG-FDALRT.
000800     02  ALT-ACCT-NUMBER             PIC X(12).
000900     02  ALT-TYPE                    PIC X(20).
001000         88  ALT-TYPE-MODIFIED                VALUE 'ACCOUNT_MODIFIED    '.
001100         88  ALT-TYPE-MATURED                  VALUE 'ACCOUNT_MATURED     '.
001200         88  ALT-TYPE-CLOSED                    VALUE 'ACCOUNT_CLOSED      '.
001300         88  ALT-TYPE-PAYOUT-FAILED            VALUE 'PAYOUT_FAILED       '.
001400     02  ALT-CUSTOMER-ID             PIC X(12).
001500     02  ALT-AMOUNT                  PIC S9(15)V9(4).
001600*        ALT-DATE AND ITS Y/M/D BREAKOUT
001700     02  ALT-DATE                    PIC 9(08).
001800     02  ALT-DATE-R REDEFINES ALT-DATE.
001900         03  ALT-DATE-CCYY           PIC 9(04).
002000         03  ALT-DATE-MM             PIC 9(02).
002100         03  ALT-DATE-DD             PIC 9(02).
002200     02  ALT-MESSAGE                 PIC X(80).
002300     02  FILLER                      PIC X(06).
