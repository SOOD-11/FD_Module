000100      ******************************************************************
000200      * FECHA       : 09/09/1988                                      *
000300      * PROGRAMADOR : R. ESCOBAR                                      *
000400      * APLICACION  : FIXED DEPOSIT ACCOUNTS                          *
000500      * PROGRAMA    : FDIACR1                                         *
000600      * TIPO        : BATCH                                           *
000700      * DESCRIPCION : NIGHTLY INTEREST ACCRUAL.  READS THE FD ACCOUNT *
000800      *             : MASTER SEQUENTIALLY; FOR EVERY ACTIVE ACCOUNT   *
000900      *             : COMPUTES ONE DAY OF SIMPLE INTEREST ON THE      *
001000      *             : PRINCIPAL AND WRITES AN ACCRUAL TRANSACTION AND *
001100      *             : AN ALERT RECORD FOR THE OWNER.                  *
001200      * ARCHIVOS    : ACCTMSTR=I, TXNFILE=O(EXTEND), ALRTFILE=O,      *
001300      *             : CTLRPT=O                                        *
001400      * PROGRAMA(S) : FDFSER1                                         *
001500      * ACCION (ES) : A=ACCRUE                                        *
001600      * INSTALADO   : 09/09/1988                                      *
001700      * BPM/RATIONAL: FD-0008                                         *
001800      * NOMBRE      : FD INTEREST ACCRUAL                             *
001900      ******************************************************************
002000      *                  C H A N G E   L O G                         *
002100      ******************************************************************
002200      * 09/09/1988 RE  FD-0008  ORIGINAL PROGRAM.                     *
002300      * 03/21/1990 RE  FD-0028  RATE QUOTIENT NOW CARRIED TO 10        *
002400      *                         DECIMAL DIGITS BEFORE ROUNDING THE    *
002500      *                         INTEREST - SAME AUDIT FINDING AS      *
002600      *                         FDSIMR1 (FD-0049).                    *
002700      * 11/02/1992 LMT FD-0071  SKIP THE TRANSACTION WRITE WHEN THE    *
002800      *                         COMPUTED INTEREST IS ZERO - ZERO-     *
002900      *                         PRINCIPAL DORMANT ACCOUNTS WERE        *
003000      *                         CLUTTERING THE TRANSACTION FILE.       *
003100      * 06/30/1995 LMT FD-0088  ADDED THE ALERT RECORD FOR THE OWNER   *
003200      *                         ON EVERY ACCRUAL - REQUESTED BY THE    *
003300      *                         STATEMENTS GROUP FOR THEIR NEW DAILY   *
003400      *                         ACTIVITY FEED.                        *
003500      * 01/14/1999 JCQ Y2K-006  WIDENED WKS-RUN-DATE TO CCYYMMDD.      *
003600      *                         PROCESSING DATE PARAMETER WAS STILL    *
003700      *                         BEING PASSED AS A 2-DIGIT YEAR.        *
003800      * 09/19/2002 JCQ FD-0122  MOVED THE FS/FSE WORK AREA OUT TO THE  *
003900      *                         SHARED FDFSTAT COPYBOOK.               *
004000      * 02/11/2008 DHN FD-0142  ADDED THE CONTROL-REPORT TOTALS LINE -  *
004100      *                         OPERATIONS WANTED ONE CONSISTENT       *
004200      *                         END-OF-JOB FIGURE ACROSS ALL FD JOBS.  *
004300      ******************************************************************
004400       IDENTIFICATION DIVISION.
004500       PROGRAM-ID. FDIACR1.
004600       AUTHOR. R. ESCOBAR.
004700       INSTALLATION. INDUSTRIAL TRUST BANK - DEPOSITS SYSTEMS.
004800       DATE-WRITTEN. 09/09/1988.
004900       DATE-COMPILED.
005000       SECURITY. INTERNAL USE ONLY - DEPOSITS SYSTEMS GROUP.
005100       ENVIRONMENT DIVISION.
005200       CONFIGURATION SECTION.
005300       SPECIAL-NAMES.
005400           C01 IS TOP-OF-FORM.
005500       INPUT-OUTPUT SECTION.
005600       FILE-CONTROL.
005700           SELECT ACCTMSTR ASSIGN TO ACCTMSTR
005800                  ORGANIZATION IS SEQUENTIAL
005900                  FILE STATUS  IS FS-ACCTMSTR
006000                                  FSE-ACCTMSTR.
006100           SELECT TXNFILE  ASSIGN TO TXNFILE
006200                  ORGANIZATION IS SEQUENTIAL
006300                  FILE STATUS  IS FS-TXNFILE
006400                                  FSE-TXNFILE.
006500           SELECT ALRTFILE ASSIGN TO ALRTFILE
006600                  ORGANIZATION IS LINE SEQUENTIAL
006700                  FILE STATUS  IS FS-ALRTFILE.
006800           SELECT CTLRPT   ASSIGN TO CTLRPT
006900                  ORGANIZATION IS LINE SEQUENTIAL
007000                  FILE STATUS  IS FS-CTLFILE.
007100       DATA DIVISION.
007200       FILE SECTION.
007300      ******************************************************************
007400      *               DEFINICION DE ESTRUCTURA DE ARCHIVOS            *
007500      ******************************************************************
007600      *   MAESTRO DE CUENTAS DE DEPOSITO A PLAZO FIJO
007700       FD  ACCTMSTR.
007800           COPY FDACCT.
007900      *   ARCHIVO DE TRANSACCIONES, SE ABRE EN MODO EXTEND
008000       FD  TXNFILE.
008100           COPY FDTRAN.
008200      *   ARCHIVO DE ALERTAS/NOTIFICACIONES, LINE SEQUENTIAL
008300       FD  ALRTFILE.
008400           COPY FDALRT.
008500      *   REPORTE DE TOTALES DE CORRIDA, LINE SEQUENTIAL
008600       FD  CTLRPT.
008700           COPY FDCTLRP.
008800       WORKING-STORAGE SECTION.
008900      ******************************************************************
009000      *           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS       *
009100      ******************************************************************
009200           COPY FDFSTAT.
009300      ******************************************************************
009400      *              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES       *
009500      ******************************************************************
009600       01  WKS-RUN-DATE              PIC 9(08) VALUE ZEROES.
009700       01  WKS-RUN-DATE-R REDEFINES WKS-RUN-DATE.
009800           02  WKS-RUN-CCYY          PIC 9(04).
009900           02  WKS-RUN-MM            PIC 9(02).
010000           02  WKS-RUN-DD            PIC 9(02).
010100       01  WKS-FLAGS.
010200           02  WKS-FIN-ACCTMSTR      PIC 9(01) VALUE ZEROES.
010300               88  FIN-ACCTMSTR              VALUE 1.
010400       01  WKS-SEQUENCE              PIC 9(06) VALUE ZEROES.
010500       77  WKS-DAILY-RATE            PIC S9V9(10) VALUE ZEROES.
010600       77  WKS-DAILY-INTEREST        PIC S9(15)V9(4) VALUE ZEROES.
010700       01  WKS-CONTADORES.
010800           02  WKS-ACCTS-READ        PIC 9(07) COMP VALUE ZEROES.
010900           02  WKS-ACCTS-ACCRUED     PIC 9(07) COMP VALUE ZEROES.
011000           02  WKS-TOTAL-INTEREST    PIC S9(15)V9(4) VALUE ZEROES.
011100           02  WKS-MASCARA           PIC Z,ZZZ,ZZ9 VALUE ZEROES.
011200      ******************************************************************
011300       PROCEDURE DIVISION.
011400      ******************************************************************
011500      *               S E C C I O N    P R I N C I P A L
011600      ******************************************************************
011700       000-MAIN SECTION.
011800           PERFORM 1000-APERTURA-ARCHIVOS
011900           PERFORM 1100-LEE-ACCTMSTR
012000           PERFORM 2000-ACCRUE-ACCOUNTS UNTIL FIN-ACCTMSTR
012100           PERFORM 2900-PRINT-CONTROL-TOTALS
012200           PERFORM 9000-CIERRA-ARCHIVOS
012300           STOP RUN.
012400       000-MAIN-E. EXIT.
012500
012600       1000-APERTURA-ARCHIVOS SECTION.
012700           ACCEPT  WKS-RUN-DATE FROM SYSIN
012800           MOVE    'FDIACR1'  TO FSER-PROGRAM
012900           OPEN INPUT  ACCTMSTR
013000           OPEN EXTEND TXNFILE
013100           OPEN OUTPUT ALRTFILE
013200           OPEN OUTPUT CTLRPT
013300           IF FS-ACCTMSTR NOT EQUAL 0
013400              MOVE 'OPEN'     TO FSER-ACTION
013500              MOVE SPACES     TO FSER-KEY
013600              MOVE 'ACCTMSTR' TO FSER-FILE
013700              CALL 'FDFSER1' USING FSER-PROGRAM, FSER-FILE,
013800                   FSER-ACTION, FSER-KEY, FS-ACCTMSTR,
013900                   FSE-ACCTMSTR
014000              PERFORM 9000-CIERRA-ARCHIVOS
014100              MOVE  91        TO RETURN-CODE
014200              STOP RUN
014300           END-IF
014400           IF FS-TXNFILE NOT EQUAL 0
014500              MOVE 'OPEN'     TO FSER-ACTION
014600              MOVE SPACES     TO FSER-KEY
014700              MOVE 'TXNFILE'  TO FSER-FILE
014800              CALL 'FDFSER1' USING FSER-PROGRAM, FSER-FILE,
014900                   FSER-ACTION, FSER-KEY, FS-TXNFILE, FSE-TXNFILE
015000              PERFORM 9000-CIERRA-ARCHIVOS
015100              MOVE  91        TO RETURN-CODE
015200              STOP RUN
015300           END-IF.
015400       1000-APERTURA-ARCHIVOS-E. EXIT.
015500
015600       1100-LEE-ACCTMSTR SECTION.
015700           READ ACCTMSTR
015800               AT END SET FIN-ACCTMSTR TO TRUE
015900           END-READ
016000           IF NOT FIN-ACCTMSTR
016100              ADD 1 TO WKS-ACCTS-READ
016200           END-IF
016300           IF FS-ACCTMSTR NOT EQUAL 0 AND 10
016400              MOVE 'READ'     TO FSER-ACTION
016500              MOVE SPACES     TO FSER-KEY
016600              MOVE 'ACCTMSTR' TO FSER-FILE
016700              CALL 'FDFSER1' USING FSER-PROGRAM, FSER-FILE,
016800                   FSER-ACTION, FSER-KEY, FS-ACCTMSTR,
016900                   FSE-ACCTMSTR
017000           END-IF.
017100       1100-LEE-ACCTMSTR-E. EXIT.
017200
017300       2000-ACCRUE-ACCOUNTS SECTION.
017400           IF ACCT-STATUS-ACTIVE
017500              PERFORM 2200-COMPUTE-DAILY-INTEREST
017600              IF WKS-DAILY-INTEREST > 0
017700                 PERFORM 2300-ESCRIBE-TXN-ACCRUAL
017800                 PERFORM 2400-ESCRIBE-ALERTA
017900                 ADD 1 TO WKS-ACCTS-ACCRUED
018000                 ADD WKS-DAILY-INTEREST TO WKS-TOTAL-INTEREST
018100              END-IF
018200           END-IF
018300           PERFORM 1100-LEE-ACCTMSTR.
018400       2000-ACCRUE-ACCOUNTS-E. EXIT.
018500
018600       2200-COMPUTE-DAILY-INTEREST SECTION.
018700           COMPUTE WKS-DAILY-RATE ROUNDED =
018800                   (INTEREST-RATE / 100) / 365
018900           COMPUTE WKS-DAILY-INTEREST ROUNDED =
019000                   PRINCIPAL-AMT * WKS-DAILY-RATE.
019100       2200-COMPUTE-DAILY-INTEREST-E. EXIT.
019200
019300       2300-ESCRIBE-TXN-ACCRUAL SECTION.
019400           ADD     1 TO WKS-SEQUENCE
019500           INITIALIZE REG-FDTRAN
019600           MOVE    ACCT-NUMBER      TO TXN-ACCT-NUMBER
019700           MOVE    WKS-RUN-DATE     TO TXN-DATE
019800           MOVE    ACCT-NUMBER      TO TXN-REFERENCE (1:12)
019900           MOVE    'IA'             TO TXN-REFERENCE (13:2)
020000           MOVE    WKS-SEQUENCE     TO TXN-REFERENCE (15:6)
020100           MOVE    'IA'             TO TXN-TYPE
020200           MOVE    WKS-DAILY-INTEREST TO TXN-AMOUNT
020300           MOVE    'Daily interest accrual.' TO TXN-DESCRIPTION
020400           WRITE REG-FDTRAN
020500           IF FS-TXNFILE NOT EQUAL 0
020600              MOVE 'WRITE'    TO FSER-ACTION
020700              MOVE ACCT-NUMBER TO FSER-KEY
020800              MOVE 'TXNFILE'  TO FSER-FILE
020900              CALL 'FDFSER1' USING FSER-PROGRAM, FSER-FILE,
021000                   FSER-ACTION, FSER-KEY, FS-TXNFILE, FSE-TXNFILE
021100           END-IF.
021200       2300-ESCRIBE-TXN-ACCRUAL-E. EXIT.
021300
021400       2400-ESCRIBE-ALERTA SECTION.
021500           INITIALIZE REG-FDALRT
021600           MOVE    ACCT-NUMBER      TO ALT-ACCT-NUMBER
021700           SET     ALT-TYPE-MODIFIED TO TRUE
021800           MOVE    CUSTOMER-ID      TO ALT-CUSTOMER-ID
021900           MOVE    WKS-DAILY-INTEREST TO ALT-AMOUNT
022000           MOVE    WKS-RUN-DATE     TO ALT-DATE
022100           MOVE    'Daily interest accrual posted.' TO ALT-MESSAGE
022200           WRITE REG-FDALRT.
022300       2400-ESCRIBE-ALERTA-E. EXIT.
022400
022500       2900-PRINT-CONTROL-TOTALS SECTION.
022600           INITIALIZE REG-FDCTLRP
022700           MOVE    'FDIACR1'        TO CTL-PROGRAM-ID
022800           MOVE    WKS-RUN-DATE     TO CTL-RUN-DATE
022900           MOVE    'ACCOUNTS READ'  TO CTL-LABEL
023000           MOVE    WKS-ACCTS-READ   TO CTL-RECORDS-READ
023100           MOVE    WKS-ACCTS-ACCRUED TO CTL-RECORDS-PROCESSED
023200           MOVE    WKS-TOTAL-INTEREST TO CTL-AMOUNT-TOTAL
023300           WRITE   REG-FDCTLRP
023400           MOVE    WKS-ACCTS-READ   TO WKS-MASCARA
023500           DISPLAY 'ACCOUNTS READ    : ' WKS-MASCARA
023600           MOVE    WKS-ACCTS-ACCRUED TO WKS-MASCARA
023700           DISPLAY 'ACCOUNTS ACCRUED : ' WKS-MASCARA
023800           DISPLAY 'TOTAL INTEREST ACCRUED : ' WKS-TOTAL-INTEREST.
023900       2900-PRINT-CONTROL-TOTALS-E. EXIT.
024000
024100       9000-CIERRA-ARCHIVOS SECTION.
024200           CLOSE ACCTMSTR
024300           CLOSE TXNFILE
024400           CLOSE ALRTFILE
024500           CLOSE CTLRPT.
024600       9000-CIERRA-ARCHIVOS-E. EXIT.
