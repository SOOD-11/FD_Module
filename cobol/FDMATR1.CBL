000100      ******************************************************************
000200      * FECHA       : 14/03/1989                                      *
000300      * PROGRAMADOR : R. ESCOBAR                                      *
000400      * APLICACION  : FIXED DEPOSIT ACCOUNTS                          *
000500      * PROGRAMA    : FDMATR1                                         *
000600      * TIPO        : BATCH                                           *
000700      * DESCRIPCION : MATURITY PROCESSING RUN.  FOR EVERY ACTIVE      *
000800      *             : ACCOUNT WHOSE MATURITY DATE HAS ARRIVED, MARKS  *
000900      *             : IT MATURED AND DROPS A NOTIFICATION LISTING THE *
001000      *             : HOLDERS.  WHEN THE MATURITY INSTRUCTION IS      *
001100      *             : RENEW-PRINCIPAL-AND-INTEREST, A NEW ACCOUNT AND *
001200      *             : ITS HOLDER COPIES ARE BUILT IN A WORK TABLE     *
001300      *             : DURING THE MAIN PASS AND APPENDED TO THE MASTER *
001400      *             : AND HOLDER FILES IN A SECOND, EXTEND-MODE PASS  *
001500      *             : ONCE THE MAIN PASS HAS CLOSED THEM - A SEQUEN-  *
001600      *             : TIAL FILE CANNOT BE READ AND EXTENDED AT ONCE.  *
001700      * ARCHIVOS    : ACCTMSTR=I-O THEN O(EXTEND), HOLDFILE=I THEN    *
001800      *             : O(EXTEND), ALRTFILE=O, CTLRPT=O                 *
001900      * PROGRAMA(S) : FDFSER1, FDSIMR1                                *
002000      * ACCION (ES) : M=MATURE, R=RENEW                               *
002100      * INSTALADO   : 14/03/1989                                      *
002200      * BPM/RATIONAL: FD-0010                                         *
002300      * NOMBRE      : FD MATURITY PROCESSING                          *
002400      ******************************************************************
002500      *                  C H A N G E   L O G                         *
002600      ******************************************************************
002700      * 03/14/1989 RE  FD-0010  ORIGINAL PROGRAM, MATURE-ONLY.        *
002800      * 09/01/1989 RE  FD-0017  ADDED THE RENEWAL PATH AND THE        *
002900      *                         SECOND EXTEND-MODE PASS.               *
003000      * 06/25/1992 LMT FD-0069  RENEWED ACCOUNT NUMBER NOW THE        *
003100      *                         ORIGINAL NUMBER SUFFIXED "-R" -        *
003200      *                         WIDENED ACCT-NUMBER TO 12 BYTES IN    *
003300      *                         FDACCT COPYBOOK TO CARRY IT.           *
003400      * 04/02/1996 LMT FD-0092  MATURED ALERT NOW LISTS UP TO THREE   *
003500      *                         HOLDER CUSTOMER IDS - BRANCHES WERE   *
003600      *                         ASKING FOR THE JOINT HOLDER ON THE     *
003700      *                         NOTICE, NOT JUST THE OWNER.            *
003800      * 01/12/1999 JCQ Y2K-008  WIDENED WKS-RUN-DATE TO CCYYMMDD.       *
003900      * 09/20/2002 JCQ FD-0124  MOVED THE FS/FSE WORK AREA OUT TO THE   *
004000      *                         SHARED FDFSTAT COPYBOOK.               *
004100      * 08/14/2007 DHN FD-0146  ADDED THE CONTROL-REPORT TOTALS LINE.   *
004200      ******************************************************************
004300       IDENTIFICATION DIVISION.
004400       PROGRAM-ID. FDMATR1.
004500       AUTHOR. R. ESCOBAR.
004600       INSTALLATION. INDUSTRIAL TRUST BANK - DEPOSITS SYSTEMS.
004700       DATE-WRITTEN. 14/03/1989.
004800       DATE-COMPILED.
004900       SECURITY. INTERNAL USE ONLY - DEPOSITS SYSTEMS GROUP.
005000       ENVIRONMENT DIVISION.
005100       CONFIGURATION SECTION.
005200       SPECIAL-NAMES.
005300           C01 IS TOP-OF-FORM.
005400       INPUT-OUTPUT SECTION.
005500       FILE-CONTROL.
005600           SELECT ACCTMSTR ASSIGN TO ACCTMSTR
005700                  ORGANIZATION IS SEQUENTIAL
005800                  FILE STATUS  IS FS-ACCTMSTR
005900                                  FSE-ACCTMSTR.
006000           SELECT HOLDFILE ASSIGN TO HOLDFILE
006100                  ORGANIZATION IS SEQUENTIAL
006200                  FILE STATUS  IS FS-HOLDFILE
006300                                  FSE-HOLDFILE.
006400           SELECT ALRTFILE ASSIGN TO ALRTFILE
006500                  ORGANIZATION IS LINE SEQUENTIAL
006600                  FILE STATUS  IS FS-ALRTFILE.
006700           SELECT CTLRPT   ASSIGN TO CTLRPT
006800                  ORGANIZATION IS LINE SEQUENTIAL
006900                  FILE STATUS  IS FS-CTLFILE.
007000       DATA DIVISION.
007100       FILE SECTION.
007200      *   MAESTRO DE CUENTAS - I-O EN LA PRIMERA PASADA PARA PODER
007300      *   REESCRIBIR EL ESTADO, EXTEND EN LA SEGUNDA PARA AGREGAR
007400      *   LAS CUENTAS RENOVADAS
007500       FD  ACCTMSTR.
007600           COPY FDACCT.
007700      *   ARCHIVO DE TENEDORES - INPUT EN LA PRIMERA PASADA, EXTEND
007800      *   EN LA SEGUNDA PARA AGREGAR LAS COPIAS DE TENEDORES
007900       FD  HOLDFILE.
008000           COPY FDHOLD.
008100      *   ARCHIVO DE ALERTAS/NOTIFICACIONES, LINE SEQUENTIAL
008200       FD  ALRTFILE.
008300           COPY FDALRT.
008400      *   REPORTE DE TOTALES DE CORRIDA, LINE SEQUENTIAL
008500       FD  CTLRPT.
008600           COPY FDCTLRP.
008700       WORKING-STORAGE SECTION.
008800      ******************************************************************
008900      *           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS       *
009000      ******************************************************************
009100           COPY FDFSTAT.
009200      ******************************************************************
009300      *              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES       *
009400      ******************************************************************
009500       01  WKS-RUN-DATE              PIC 9(08) VALUE ZEROES.
009600       01  WKS-RUN-DATE-R REDEFINES WKS-RUN-DATE.
009700           02  WKS-RUN-CCYY          PIC 9(04).
009800           02  WKS-RUN-MM            PIC 9(02).
009900           02  WKS-RUN-DD            PIC 9(02).
010000       01  WKS-NEW-MAT-DATE          PIC 9(08) VALUE ZEROES.
010100       01  WKS-NEW-MAT-DATE-R REDEFINES WKS-NEW-MAT-DATE.
010200           02  WKS-NMD-CCYY          PIC 9(04).
010300           02  WKS-NMD-MM            PIC 9(02).
010400           02  WKS-NMD-DD            PIC 9(02).
010500       01  WKS-FLAGS.
010600           02  WKS-FIN-ACCTMSTR      PIC 9(01) VALUE ZEROES.
010700               88  FIN-ACCTMSTR              VALUE 1.
010800           02  WKS-FIN-HOLDFILE      PIC 9(01) VALUE ZEROES.
010900               88  FIN-HOLDFILE               VALUE 1.
011000       01  WKS-HOLDER-IDS.
011100           02  WKS-HOLDER-ID-1       PIC X(12) VALUE SPACES.
011200           02  WKS-HOLDER-ID-2       PIC X(12) VALUE SPACES.
011300           02  WKS-HOLDER-ID-3       PIC X(12) VALUE SPACES.
011400           02  WKS-HOLDER-CNT        PIC 9(01) COMP VALUE ZEROES.
011500      ******************************************************************
011600      *  WORK TABLE OF RENEWED ACCOUNTS BUILT DURING THE MAIN PASS -  *
011700      *  APPENDED TO ACCTMSTR ON THE SECOND, EXTEND-MODE PASS.        *
011800      ******************************************************************
011900       01  WKS-RENEW-CNT             PIC 9(04) COMP VALUE ZEROES.
012000       01  WKS-RENEW-TBL.
012100           02  WKS-RENEW-ENTRY OCCURS 1 TO 2000 TIMES
012200                               DEPENDING ON WKS-RENEW-CNT
012300                               INDEXED BY WKS-RNW-X.
012400               03  WKS-RNW-ACCT-ID      PIC 9(09).
012500               03  WKS-RNW-ACCT-NUMBER  PIC X(12).
012600               03  WKS-RNW-ACCT-NAME    PIC X(30).
012700               03  WKS-RNW-PRODUCT-CODE PIC X(10).
012800               03  WKS-RNW-TERM         PIC 9(03).
012900               03  WKS-RNW-RATE         PIC S9(3)V99.
013000               03  WKS-RNW-INSTR        PIC X(02).
013100               03  WKS-RNW-PAYOUT-ACCT  PIC X(12).
013200               03  WKS-RNW-PAYOUT-FREQ  PIC X(01).
013300               03  WKS-RNW-PRINCIPAL    PIC S9(15)V9(4).
013400               03  WKS-RNW-MATURITY     PIC S9(15)V9(4).
013500               03  WKS-RNW-EFF-DATE     PIC 9(08).
013600               03  WKS-RNW-MAT-DATE     PIC 9(08).
013700               03  WKS-RNW-CUSTOMER-ID  PIC X(12).
013800      ******************************************************************
013900      *  WORK TABLE OF COPIED HOLDER RECORDS FOR THE RENEWED ACCOUNTS *
014000      ******************************************************************
014100       01  WKS-NEWHOLD-CNT           PIC 9(05) COMP VALUE ZEROES.
014200       01  WKS-NEWHOLD-TBL.
014300           02  WKS-NEWHOLD-ENTRY OCCURS 1 TO 5000 TIMES
014400                                 DEPENDING ON WKS-NEWHOLD-CNT
014500                                 INDEXED BY WKS-NHLD-X.
014600               03  WKS-NH-ACCT-NUMBER   PIC X(12).
014700               03  WKS-NH-CUSTOMER-ID   PIC X(12).
014800               03  WKS-NH-ROLE-TYPE     PIC X(02).
014900               03  WKS-NH-OWN-PCT       PIC S9(3)V99.
015000       01  LK-SIM-PRINCIPAL          PIC S9(15)V9(4) VALUE ZEROES.
015100       01  LK-SIM-RATE-PCT           PIC S9(3)V99 VALUE ZEROES.
015200       01  LK-SIM-TERM-MONTHS        PIC 9(03) VALUE ZEROES.
015300       01  LK-SIM-MATURITY           PIC S9(15)V9(4) VALUE ZEROES.
015400       01  WKS-CONTADORES.
015500           02  WKS-ACCTS-READ        PIC 9(07) COMP VALUE ZEROES.
015600           02  WKS-ACCTS-MATURED     PIC 9(07) COMP VALUE ZEROES.
015700           02  WKS-ACCTS-RENEWED     PIC 9(07) COMP VALUE ZEROES.
015800           02  WKS-MASCARA           PIC Z,ZZZ,ZZ9 VALUE ZEROES.
015900      ******************************************************************
016000       PROCEDURE DIVISION.
016100      ******************************************************************
016200      *               S E C C I O N    P R I N C I P A L
016300      ******************************************************************
016400       000-MAIN SECTION.
016500           PERFORM 1000-APERTURA-ARCHIVOS
016600           PERFORM 1100-LEE-ACCTMSTR
016700           PERFORM 1200-LEE-HOLDFILE
016800           PERFORM 2000-MATURE-ACCOUNTS UNTIL FIN-ACCTMSTR
016900           PERFORM 3000-APPEND-RENEWALS
017000           PERFORM 2900-PRINT-CONTROL-TOTALS
017100           STOP RUN.
017200       000-MAIN-E. EXIT.
017300
017400       1000-APERTURA-ARCHIVOS SECTION.
017500           ACCEPT  WKS-RUN-DATE FROM SYSIN
017600           MOVE    'FDMATR1'  TO FSER-PROGRAM
017700           OPEN I-O    ACCTMSTR
017800           OPEN INPUT  HOLDFILE
017900           OPEN OUTPUT ALRTFILE
018000           OPEN OUTPUT CTLRPT
018100           IF FS-ACCTMSTR NOT EQUAL 0
018200              MOVE 'OPEN'     TO FSER-ACTION
018300              MOVE SPACES     TO FSER-KEY
018400              MOVE 'ACCTMSTR' TO FSER-FILE
018500              CALL 'FDFSER1' USING FSER-PROGRAM, FSER-FILE,
018600                   FSER-ACTION, FSER-KEY, FS-ACCTMSTR,
018700                   FSE-ACCTMSTR
018800              MOVE  91        TO RETURN-CODE
018900              STOP RUN
019000           END-IF.
019100       1000-APERTURA-ARCHIVOS-E. EXIT.
019200
019300       1100-LEE-ACCTMSTR SECTION.
019400           READ ACCTMSTR
019500               AT END SET FIN-ACCTMSTR TO TRUE
019600           END-READ
019700           IF NOT FIN-ACCTMSTR
019800              ADD 1 TO WKS-ACCTS-READ
019900           END-IF
020000           IF FS-ACCTMSTR NOT EQUAL 0 AND 10
020100              MOVE 'READ'     TO FSER-ACTION
020200              MOVE SPACES     TO FSER-KEY
020300              MOVE 'ACCTMSTR' TO FSER-FILE
020400              CALL 'FDFSER1' USING FSER-PROGRAM, FSER-FILE,
020500                   FSER-ACTION, FSER-KEY, FS-ACCTMSTR,
020600                   FSE-ACCTMSTR
020700           END-IF.
020800       1100-LEE-ACCTMSTR-E. EXIT.
020900
021000       1200-LEE-HOLDFILE SECTION.
021100           READ HOLDFILE
021200               AT END SET FIN-HOLDFILE TO TRUE
021300           END-READ
021400           IF FS-HOLDFILE NOT EQUAL 0 AND 10
021500              MOVE 'READ'     TO FSER-ACTION
021600              MOVE SPACES     TO FSER-KEY
021700              MOVE 'HOLDFILE' TO FSER-FILE
021800              CALL 'FDFSER1' USING FSER-PROGRAM, FSER-FILE,
021900                   FSER-ACTION, FSER-KEY, FS-HOLDFILE,
022000                   FSE-HOLDFILE
022100           END-IF.
022200       1200-LEE-HOLDFILE-E. EXIT.
022300
022400       2000-MATURE-ACCOUNTS SECTION.
022500           IF ACCT-STATUS-ACTIVE AND MATURITY-DATE NOT GREATER
022600                                      WKS-RUN-DATE
022700              PERFORM 2050-RECOGE-TENEDORES
022800              SET     ACCT-STATUS-MATURED TO TRUE
022900              REWRITE REG-FDACCT
023000              IF FS-ACCTMSTR NOT EQUAL 0
023100                 MOVE 'REWRITE'  TO FSER-ACTION
023200                 MOVE ACCT-NUMBER TO FSER-KEY
023300                 MOVE 'ACCTMSTR' TO FSER-FILE
023400                 CALL 'FDFSER1' USING FSER-PROGRAM, FSER-FILE,
023500                      FSER-ACTION, FSER-KEY, FS-ACCTMSTR,
023600                      FSE-ACCTMSTR
023700              END-IF
023800              ADD  1 TO WKS-ACCTS-MATURED
023900              PERFORM 2400-ESCRIBE-ALERTA
024000              IF MATURITY-INSTR-RENEW
024100                 PERFORM 2500-PREPARA-RENOVACION
024200                 ADD 1 TO WKS-ACCTS-RENEWED
024300              END-IF
024400           END-IF
024500           PERFORM 1100-LEE-ACCTMSTR.
024600       2000-MATURE-ACCOUNTS-E. EXIT.
024700
024800      ******************************************************************
024900      *  HOLDFILE CARRIES THE SAME ACCOUNT-NUMBER SORT ORDER AS THE    *
025000      *  MASTER, SO THE SCAN ONLY EVER MOVES FORWARD.  UP TO THREE     *
025100      *  HOLDER CUSTOMER IDS ARE CAPTURED FOR THE ALERT TEXT, AND      *
025200      *  EVERY HOLDER FOR THIS ACCOUNT IS STAGED FOR COPYING IF THE    *
025300      *  ACCOUNT TURNS OUT TO BE A RENEWAL.                            *
025400      ******************************************************************
025500       2050-RECOGE-TENEDORES SECTION.
025600           MOVE    ZEROES TO WKS-HOLDER-CNT
025700           MOVE    SPACES TO WKS-HOLDER-ID-1 WKS-HOLDER-ID-2
025800                             WKS-HOLDER-ID-3
025900           PERFORM 2055-RECOGE-UN-TENEDOR
026000               UNTIL FIN-HOLDFILE OR
026100                     HLD-ACCT-NUMBER > ACCT-NUMBER.
026200       2050-RECOGE-TENEDORES-E. EXIT.
026300
026400       2055-RECOGE-UN-TENEDOR SECTION.
026500           ADD     1 TO WKS-HOLDER-CNT
026600           EVALUATE WKS-HOLDER-CNT
026700              WHEN 1 MOVE HLD-CUSTOMER-ID TO WKS-HOLDER-ID-1
026800              WHEN 2 MOVE HLD-CUSTOMER-ID TO WKS-HOLDER-ID-2
026900              WHEN 3 MOVE HLD-CUSTOMER-ID TO WKS-HOLDER-ID-3
027000              WHEN OTHER CONTINUE
027100           END-EVALUATE
027200           IF MATURITY-INSTR-RENEW
027300              PERFORM 2060-STAGE-HOLDER-COPY
027400           END-IF
027500           PERFORM 1200-LEE-HOLDFILE.
027600       2055-RECOGE-UN-TENEDOR-E. EXIT.
027700
027800       2060-STAGE-HOLDER-COPY SECTION.
027900           ADD     1 TO WKS-NEWHOLD-CNT
028000           SET     WKS-NHLD-X TO WKS-NEWHOLD-CNT
028100           STRING  ACCT-NUMBER      DELIMITED BY SPACE
028200                   '-R'             DELIMITED BY SIZE
028300                   INTO WKS-NH-ACCT-NUMBER (WKS-NHLD-X)
028400           MOVE    HLD-CUSTOMER-ID TO WKS-NH-CUSTOMER-ID (WKS-NHLD-X)
028500           MOVE    HLD-ROLE-TYPE   TO WKS-NH-ROLE-TYPE (WKS-NHLD-X)
028600           MOVE    HLD-OWNERSHIP-PCT
028700                                   TO WKS-NH-OWN-PCT (WKS-NHLD-X).
028800       2060-STAGE-HOLDER-COPY-E. EXIT.
028900
029000       2400-ESCRIBE-ALERTA SECTION.
029100           INITIALIZE REG-FDALRT
029200           MOVE    ACCT-NUMBER      TO ALT-ACCT-NUMBER
029300           SET     ALT-TYPE-MATURED TO TRUE
029400           MOVE    WKS-HOLDER-ID-1  TO ALT-CUSTOMER-ID
029500           MOVE    MATURITY-AMT     TO ALT-AMOUNT
029600           MOVE    MATURITY-DATE    TO ALT-DATE
029700           STRING  'Account matured. Holders: '  DELIMITED BY SIZE
029800                   WKS-HOLDER-ID-1  DELIMITED BY SIZE
029900                   ' '              DELIMITED BY SIZE
030000                   WKS-HOLDER-ID-2  DELIMITED BY SIZE
030100                   ' '              DELIMITED BY SIZE
030200                   WKS-HOLDER-ID-3  DELIMITED BY SIZE
030300                   INTO ALT-MESSAGE
030400           WRITE REG-FDALRT.
030500       2400-ESCRIBE-ALERTA-E. EXIT.
030600
030700      ******************************************************************
030800      *  STAGES THE RENEWED ACCOUNT IN THE WORK TABLE - THE MATURITY   *
030900      *  VALUE IS RECOMPUTED THROUGH FDSIMR1'S COMPUTE-MATURITY ENTRY  *
031000      *  AT THE FIXED RENEWAL RATE OF 6.50%, NOT THE RATE THE ORIGINAL *
031100      *  ACCOUNT CARRIED.                                              *
031200      ******************************************************************
031300       2500-PREPARA-RENOVACION SECTION.
031400           ADD     1 TO WKS-RENEW-CNT
031500           SET     WKS-RNW-X TO WKS-RENEW-CNT
031600           COMPUTE WKS-RNW-ACCT-ID (WKS-RNW-X) = ACCT-ID + 900000000
031700           STRING  ACCT-NUMBER      DELIMITED BY SPACE
031800                   '-R'             DELIMITED BY SIZE
031900                   INTO WKS-RNW-ACCT-NUMBER (WKS-RNW-X)
032000           MOVE    ACCT-NAME        TO WKS-RNW-ACCT-NAME (WKS-RNW-X)
032100           MOVE    PRODUCT-CODE     TO WKS-RNW-PRODUCT-CODE (WKS-RNW-X)
032200           MOVE    TERM-IN-MONTHS   TO WKS-RNW-TERM (WKS-RNW-X)
032300           MOVE    MATURITY-INSTR   TO WKS-RNW-INSTR (WKS-RNW-X)
032400           MOVE    PAYOUT-ACCT-NUMBER
032500                                TO WKS-RNW-PAYOUT-ACCT (WKS-RNW-X)
032600           MOVE    PAYOUT-FREQ      TO WKS-RNW-PAYOUT-FREQ (WKS-RNW-X)
032700           MOVE    CUSTOMER-ID      TO WKS-RNW-CUSTOMER-ID (WKS-RNW-X)
032800           MOVE    6.50             TO WKS-RNW-RATE (WKS-RNW-X)
032900           MOVE    MATURITY-AMT     TO WKS-RNW-PRINCIPAL (WKS-RNW-X)
033000           MOVE    WKS-RUN-DATE     TO WKS-RNW-EFF-DATE (WKS-RNW-X)
033100           PERFORM 2550-CALCULA-FECHA-VENCIMIENTO
033200           MOVE    WKS-NEW-MAT-DATE TO WKS-RNW-MAT-DATE (WKS-RNW-X)
033300           MOVE    MATURITY-AMT     TO LK-SIM-PRINCIPAL
033400           MOVE    6.50             TO LK-SIM-RATE-PCT
033500           MOVE    TERM-IN-MONTHS   TO LK-SIM-TERM-MONTHS
033600           CALL 'COMPUTE-MATURITY' USING LK-SIM-PRINCIPAL,
033700                LK-SIM-RATE-PCT, LK-SIM-TERM-MONTHS,
033800                LK-SIM-MATURITY
033900           MOVE    LK-SIM-MATURITY  TO WKS-RNW-MATURITY (WKS-RNW-X).
034000       2500-PREPARA-RENOVACION-E. EXIT.
034100
034200      ******************************************************************
034300      *  MATURITY DATE = EFFECTIVE DATE + TERM MONTHS, CARRIED BY MONTH*
034400      *  AND YEAR ROLL-OVER - THE DAY OF MONTH NEVER CHANGES, ONLY THE *
034500      *  MONTH AND YEAR DO, SO NO DAYS-IN-MONTH TABLE IS NEEDED HERE.  *
034600      ******************************************************************
034700       2550-CALCULA-FECHA-VENCIMIENTO SECTION.
034800           MOVE    WKS-RUN-CCYY     TO WKS-NMD-CCYY
034900           MOVE    WKS-RUN-MM       TO WKS-NMD-MM
035000           MOVE    WKS-RUN-DD       TO WKS-NMD-DD
035100           ADD     TERM-IN-MONTHS   TO WKS-NMD-MM
035200           PERFORM 2555-LLEVA-MES-A-ANIO
035300               UNTIL WKS-NMD-MM NOT GREATER 12.
035400       2550-CALCULA-FECHA-VENCIMIENTO-E. EXIT.
035500
035600       2555-LLEVA-MES-A-ANIO SECTION.
035700           SUBTRACT 12 FROM WKS-NMD-MM
035800           ADD      1  TO WKS-NMD-CCYY.
035900       2555-LLEVA-MES-A-ANIO-E. EXIT.
036000
036100      ******************************************************************
036200      *  SECOND PASS - THE MASTER AND HOLDER FILES WERE CLOSED AFTER   *
036300      *  THE MAIN LOOP; REOPEN BOTH IN EXTEND MODE AND WRITE EVERY      *
036400      *  STAGED RENEWAL AND ITS HOLDER COPIES.                        *
036500      ******************************************************************
036600       3000-APPEND-RENEWALS SECTION.
036700           CLOSE   ACCTMSTR
036800           CLOSE   HOLDFILE
036900           IF WKS-RENEW-CNT = ZEROES
037000              GO TO 3000-APPEND-RENEWALS-E
037100           END-IF
037200           OPEN EXTEND ACCTMSTR
037300           OPEN EXTEND HOLDFILE
037400           PERFORM 3100-ESCRIBE-UNA-RENOVACION
037500               VARYING WKS-RNW-X FROM 1 BY 1
037600               UNTIL WKS-RNW-X > WKS-RENEW-CNT
037700           PERFORM 3200-ESCRIBE-TENEDORES-NUEVOS
037800               VARYING WKS-NHLD-X FROM 1 BY 1
037900               UNTIL WKS-NHLD-X > WKS-NEWHOLD-CNT
038000           CLOSE   ACCTMSTR
038100           CLOSE   HOLDFILE.
038200       3000-APPEND-RENEWALS-E. EXIT.
038300
038400       3100-ESCRIBE-UNA-RENOVACION SECTION.
038500           INITIALIZE REG-FDACCT
038600           MOVE    WKS-RNW-ACCT-ID (WKS-RNW-X)     TO ACCT-ID
038700           MOVE    WKS-RNW-ACCT-NUMBER (WKS-RNW-X) TO ACCT-NUMBER
038800           MOVE    WKS-RNW-ACCT-NAME (WKS-RNW-X)   TO ACCT-NAME
038900           MOVE    WKS-RNW-PRODUCT-CODE (WKS-RNW-X) TO PRODUCT-CODE
039000           SET     ACCT-STATUS-ACTIVE TO TRUE
039100           MOVE    WKS-RNW-TERM (WKS-RNW-X)        TO TERM-IN-MONTHS
039200           MOVE    WKS-RNW-RATE (WKS-RNW-X)        TO INTEREST-RATE
039300           MOVE    WKS-RNW-PRINCIPAL (WKS-RNW-X)    TO PRINCIPAL-AMT
039400           MOVE    WKS-RNW-MATURITY (WKS-RNW-X)     TO MATURITY-AMT
039500           MOVE    WKS-RNW-EFF-DATE (WKS-RNW-X)     TO EFFECTIVE-DATE
039600           MOVE    WKS-RNW-MAT-DATE (WKS-RNW-X)     TO MATURITY-DATE
039700           MOVE    WKS-RNW-INSTR (WKS-RNW-X)        TO MATURITY-INSTR
039800           MOVE    WKS-RNW-PAYOUT-ACCT (WKS-RNW-X)
039900                                   TO PAYOUT-ACCT-NUMBER
040000           MOVE    WKS-RNW-PAYOUT-FREQ (WKS-RNW-X)  TO PAYOUT-FREQ
040100           MOVE    WKS-RNW-CUSTOMER-ID (WKS-RNW-X)  TO CUSTOMER-ID
040200           WRITE REG-FDACCT
040300           IF FS-ACCTMSTR NOT EQUAL 0
040400              MOVE 'WRITE'    TO FSER-ACTION
040500              MOVE ACCT-NUMBER TO FSER-KEY
040600              MOVE 'ACCTMSTR' TO FSER-FILE
040700              CALL 'FDFSER1' USING FSER-PROGRAM, FSER-FILE,
040800                   FSER-ACTION, FSER-KEY, FS-ACCTMSTR,
040900                   FSE-ACCTMSTR
041000           END-IF.
041100       3100-ESCRIBE-UNA-RENOVACION-E. EXIT.
041200
041300       3200-ESCRIBE-TENEDORES-NUEVOS SECTION.
041400           INITIALIZE REG-FDHOLD
041500           MOVE    WKS-NH-ACCT-NUMBER (WKS-NHLD-X) TO HLD-ACCT-NUMBER
041600           MOVE    WKS-NH-CUSTOMER-ID (WKS-NHLD-X) TO HLD-CUSTOMER-ID
041700           MOVE    WKS-NH-ROLE-TYPE (WKS-NHLD-X)   TO HLD-ROLE-TYPE
041800           MOVE    WKS-NH-OWN-PCT (WKS-NHLD-X)
041900                                   TO HLD-OWNERSHIP-PCT
042000           WRITE REG-FDHOLD
042100           IF FS-HOLDFILE NOT EQUAL 0
042200              MOVE 'WRITE'    TO FSER-ACTION
042300              MOVE HLD-ACCT-NUMBER TO FSER-KEY
042400              MOVE 'HOLDFILE' TO FSER-FILE
042500              CALL 'FDFSER1' USING FSER-PROGRAM, FSER-FILE,
042600                   FSER-ACTION, FSER-KEY, FS-HOLDFILE,
042700                   FSE-HOLDFILE
042800           END-IF.
042900       3200-ESCRIBE-TENEDORES-NUEVOS-E. EXIT.
043000
043100       2900-PRINT-CONTROL-TOTALS SECTION.
043200           INITIALIZE REG-FDCTLRP
043300           MOVE    'FDMATR1'        TO CTL-PROGRAM-ID
043400           MOVE    WKS-RUN-DATE     TO CTL-RUN-DATE
043500           MOVE    'ACCOUNTS READ'  TO CTL-LABEL
043600           MOVE    WKS-ACCTS-READ   TO CTL-RECORDS-READ
043700           MOVE    WKS-ACCTS-MATURED TO CTL-RECORDS-PROCESSED
043800           MOVE    WKS-ACCTS-RENEWED TO CTL-RECORDS-REJECTED
043900           MOVE    ZEROES           TO CTL-AMOUNT-TOTAL
044000           WRITE   REG-FDCTLRP
044100           MOVE    WKS-ACCTS-READ   TO WKS-MASCARA
044200           DISPLAY 'ACCOUNTS READ    : ' WKS-MASCARA
044300           MOVE    WKS-ACCTS-MATURED TO WKS-MASCARA
044400           DISPLAY 'ACCOUNTS MATURED : ' WKS-MASCARA
044500           MOVE    WKS-ACCTS-RENEWED TO WKS-MASCARA
044600           DISPLAY 'ACCOUNTS RENEWED : ' WKS-MASCARA
044700           CLOSE   ALRTFILE
044800           CLOSE   CTLRPT.
044900       2900-PRINT-CONTROL-TOTALS-E. EXIT.
