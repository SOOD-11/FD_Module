000100******************************************************************
000200*              C O M M O N   F I L E  -  S T A T U S   A R E A   *
000300*    ONE FS-xxx/FSE-xxx PAIR PER FILE OPENED BY A BATCH PROGRAM. *
000400*    PASSED TO FDFSER1 WHENEVER A FILE STATUS COMES BACK NON-00  *
000500*    AND NOT THE EXPECTED "97" (VALID ON A CLOSE FOR REUSE).     *
000600*    A PROGRAM ONLY OPENS THE FILES IT NEEDS - THE REST OF THE   *
000700*    GROUP SITS UNUSED, SAME AS THE OLD PER-PROGRAM FS/FSE PAIRS *
000800*    DID BEFORE THIS COPYBOOK WAS CUT (TICKET FD-0015).          *
000900******************************************************************
001000 01  WKS-FS-STATUS.
001100     02  FS-ACCTMSTR              PIC 9(02) VALUE ZEROES.
001200         88  FS-ACCTMSTR-OK                 VALUE 00.
001300         88  FS-ACCTMSTR-EOF                VALUE 10.
001400     02  FSE-ACCTMSTR.
001500         03  FSE-ACCTMSTR-RETURN   PIC S9(4) COMP-5.
001600         03  FSE-ACCTMSTR-FUNCTION PIC S9(4) COMP-5.
001700         03  FSE-ACCTMSTR-FEEDBACK PIC S9(4) COMP-5.
001800     02  FS-TXNFILE               PIC 9(02) VALUE ZEROES.
001900         88  FS-TXNFILE-OK                   VALUE 00.
002000         88  FS-TXNFILE-EOF                  VALUE 10.
002100     02  FSE-TXNFILE.
002200         03  FSE-TXNFILE-RETURN    PIC S9(4) COMP-5.
002300         03  FSE-TXNFILE-FUNCTION  PIC S9(4) COMP-5.
002400         03  FSE-TXNFILE-FEEDBACK  PIC S9(4) COMP-5.
002500     02  FS-BALFILE               PIC 9(02) VALUE ZEROES.
002600         88  FS-BALFILE-OK                   VALUE 00.
002700         88  FS-BALFILE-EOF                  VALUE 10.
002800     02  FSE-BALFILE.
002900         03  FSE-BALFILE-RETURN    PIC S9(4) COMP-5.
003000         03  FSE-BALFILE-FUNCTION  PIC S9(4) COMP-5.
003100         03  FSE-BALFILE-FEEDBACK  PIC S9(4) COMP-5.
003200     02  FS-HOLDFILE              PIC 9(02) VALUE ZEROES.
003300         88  FS-HOLDFILE-OK                  VALUE 00.
003400         88  FS-HOLDFILE-EOF                 VALUE 10.
003500     02  FSE-HOLDFILE.
003600         03  FSE-HOLDFILE-RETURN   PIC S9(4) COMP-5.
003700         03  FSE-HOLDFILE-FUNCTION PIC S9(4) COMP-5.
003800         03  FSE-HOLDFILE-FEEDBACK PIC S9(4) COMP-5.
003900     02  FS-ALRTFILE              PIC 9(02) VALUE ZEROES.
004000         88  FS-ALRTFILE-OK                  VALUE 00.
004100     02  FS-RPTFILE               PIC 9(02) VALUE ZEROES.
004200         88  FS-RPTFILE-OK                   VALUE 00.
004300     02  FS-CTLFILE               PIC 9(02) VALUE ZEROES.
004400         88  FS-CTLFILE-OK                   VALUE 00.
004500     02  FS-WORKFILE              PIC 9(02) VALUE ZEROES.
004600         88  FS-WORKFILE-OK                  VALUE 00.
004700     02  FS-OPENREQ               PIC 9(02) VALUE ZEROES.
004800         88  FS-OPENREQ-OK                   VALUE 00.
004900         88  FS-OPENREQ-EOF                  VALUE 10.
005000     02  FSE-OPENREQ.
005100         03  FSE-OPENREQ-RETURN   PIC S9(4) COMP-5.
005200         03  FSE-OPENREQ-FUNCTION PIC S9(4) COMP-5.
005300         03  FSE-OPENREQ-FEEDBACK PIC S9(4) COMP-5.
005400     02  FILLER                   PIC X(02).
005500******************************************************************
005600*           ROUTINE PARAMETERS PASSED TO FDFSER1                 *
005700******************************************************************
005800 01  WKS-FSER-PARMS.
005900     02  FSER-PROGRAM             PIC X(08) VALUE SPACES.
006000     02  FSER-FILE                PIC X(08) VALUE SPACES.
006100     02  FSER-ACTION              PIC X(10) VALUE SPACES.
006200     02  FSER-KEY                 PIC X(32) VALUE SPACES.
