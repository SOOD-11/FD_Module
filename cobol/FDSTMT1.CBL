000100      ******************************************************************
000200      * FECHA       : 02/06/1990                                       *
000300      * PROGRAMADOR : R. ESCOBAR                                       *
000400      * APLICACION  : FIXED DEPOSIT ACCOUNTS                           *
000500      * PROGRAMA    : FDSTMT1                                          *
000600      * TIPO        : BATCH                                            *
000700      * DESCRIPCION : MONTHLY STATEMENT RUN.  FOR EVERY ACCOUNT ON     *
000800      *             : ACCTMSTR, BUILDS A STATEMENT FOR THE CALENDAR    *
000900      *             : MONTH BEFORE THE PROCESSING DATE - TRANSACTION   *
001000      *             : DETAIL WITH A RUNNING BALANCE, OPENING BALANCE   *
001100      *             : (SUM OF EVERYTHING BEFORE THE PERIOD), CLOSING   *
001200      *             : BALANCE (CURRENT PRINCIPAL/INTEREST/PENALTY      *
001300      *             : BUCKETS) AND A TEMPLATED NOTICE LINE.  TXNFILE   *
001400      *             : IS APPENDED BY FOUR DIFFERENT JOBS IN ACCOUNT    *
001500      *             : ORDER EACH, SO IT IS NOT GLOBALLY IN ACCOUNT     *
001600      *             : ORDER - IT IS RE-SORTED HERE BY ACCOUNT AND DATE *
001700      *             : BEFORE THE STATEMENTS ARE BUILT.                 *
001800      * ARCHIVOS    : ACCTMSTR=I, TXNFILE=I, BALFILE=I, STMTRPT=O(RW), *
001900      *             : CTLRPT=O                                         *
002000      * PROGRAMA(S) : FDFSER1                                          *
002100      * INSTALADO   : 02/06/1990                                       *
002200      * BPM/RATIONAL: FD-0021                                          *
002300      * NOMBRE      : FD MONTHLY STATEMENT REPORT                      *
002400      ******************************************************************
002500      *                  C H A N G E   L O G                          *
002600      ******************************************************************
002700      * 06/02/1990 RE  FD-0021  ORIGINAL PROGRAM.                      *
002800      * 11/19/1991 RE  FD-0041  ADDED THE LEAP-YEAR TEST ON THE        *
002900      *                         PREVIOUS-MONTH-END CALCULATION -       *
003000      *                         FEBRUARY STATEMENTS WERE ONE DAY SHORT.*
003100      * 03/08/1995 LMT FD-0081  TXNFILE RE-SORT ADDED - TXNFILE IS NOW *
003200      *                         APPENDED BY FOUR SEPARATE JOBS AND IS  *
003300      *                         NO LONGER GLOBALLY IN ACCOUNT ORDER.   *
003400      * 01/13/1999 JCQ Y2K-009  WIDENED WKS-RUN-DATE AND THE PERIOD    *
003500      *                         DATES TO CCYYMMDD.                     *
003600      * 07/02/2001 JCQ FD-0110  ADDED THE ZERO-TRANSACTION STATEMENT   *
003700      *                         PATH - ACCOUNTS WITH NO POSTINGS IN    *
003800      *                         THE PERIOD WERE SILENTLY SKIPPED.      *
003900      * 09/20/2002 JCQ FD-0124  MOVED FILE STATUS WORK AREA OUT TO THE *
004000      *                         SHARED FDFSTAT COPYBOOK.               *
004100      * 08/14/2007 DHN FD-0146  ADDED THE CONTROL-REPORT TOTALS LINE.  *
004200      * 04/17/2014 SPK FD-0171  NOTICE LINE WAS TRAILING OFF WITH AN    *
004300      *                         UNFINISHED " - OPENING " PHRASE -       *
004400      *                         DROPPED IT, SINCE THE OPENING BALANCE   *
004500      *                         ALREADY PRINTS ON ITS OWN LABELED LINE. *
004600      * 06/03/2014 SPK FD-0173  AUDIT OVERRULED FD-0171 - THE NOTICE    *
004700      *                         LINE MUST CARRY BOTH THE OPENING AND   *
004800      *                         THE CLOSING BALANCE IN ITS OWN TEXT,   *
004900      *                         NOT JUST ON THE LABELED LINES BELOW IT.*
005000      *                         WIDENED WKS-TEMPLATE-MSG, ADDED THE    *
005100      *                         OPENBAL/CLOSEBAL EDIT FIELDS, AND MOVED*
005200      *                         THE BALFILE LOOKUP AHEAD OF THE DETAIL *
005300      *                         LOOP SO CLOSING BALANCE IS IN HAND     *
005400      *                         BEFORE THE FIRST HEADER IS BUILT.      *
005500      ******************************************************************
005600       IDENTIFICATION DIVISION.
005700       PROGRAM-ID. FDSTMT1.
005800       AUTHOR. R. ESCOBAR.
005900       INSTALLATION. INDUSTRIAL TRUST BANK - DEPOSITS SYSTEMS.
006000       DATE-WRITTEN. 02/06/1990.
006100       DATE-COMPILED.
006200       SECURITY. INTERNAL USE ONLY - DEPOSITS SYSTEMS GROUP.
006300       ENVIRONMENT DIVISION.
006400       CONFIGURATION SECTION.
006500       SPECIAL-NAMES.
006600           C01 IS TOP-OF-FORM.
006700       INPUT-OUTPUT SECTION.
006800       FILE-CONTROL.
006900           SELECT ACCTMSTR ASSIGN TO ACCTMSTR
007000                  ORGANIZATION IS SEQUENTIAL
007100                  FILE STATUS  IS FS-ACCTMSTR
007200                                  FSE-ACCTMSTR.
007300           SELECT TXNFILE  ASSIGN TO TXNFILE
007400                  ORGANIZATION IS SEQUENTIAL
007500                  FILE STATUS  IS FS-TXNFILE
007600                                  FSE-TXNFILE.
007700           SELECT BALFILE  ASSIGN TO BALFILE
007800                  ORGANIZATION IS SEQUENTIAL
007900                  FILE STATUS  IS FS-BALFILE
008000                                  FSE-BALFILE.
008100           SELECT STMTRPT  ASSIGN TO STMTRPT
008200                  FILE STATUS  IS FS-RPTFILE.
008300           SELECT CTLRPT   ASSIGN TO CTLRPT
008400                  ORGANIZATION IS LINE SEQUENTIAL
008500                  FILE STATUS  IS FS-CTLFILE.
008600           SELECT WORKFILE ASSIGN TO SORTWK1.
008700       DATA DIVISION.
008800       FILE SECTION.
008900       FD  ACCTMSTR.
009000           COPY FDACCT.
009100       FD  TXNFILE.
009200           COPY FDTRAN.
009300       FD  BALFILE.
009400           COPY FDBAL.
009500       FD  STMTRPT
009600           REPORT IS STMT-RPT.
009700       FD  CTLRPT.
009800           COPY FDCTLRP.
009900       SD  WORKFILE.
010000           COPY FDSTLN.
010100       WORKING-STORAGE SECTION.
010200      ******************************************************************
010300      *           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
010400      ******************************************************************
010500           COPY FDFSTAT.
010600      ******************************************************************
010700      *              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
010800      ******************************************************************
010900       01  WKS-RUN-DATE              PIC 9(08) VALUE ZEROES.
011000       01  WKS-RUN-DATE-R REDEFINES WKS-RUN-DATE.
011100           02  WKS-RUN-CCYY          PIC 9(04).
011200           02  WKS-RUN-MM            PIC 9(02).
011300           02  WKS-RUN-DD            PIC 9(02).
011400       01  WKS-PERIOD-START          PIC 9(08) VALUE ZEROES.
011500       01  WKS-PERIOD-START-R REDEFINES WKS-PERIOD-START.
011600           02  WKS-PS-CCYY           PIC 9(04).
011700           02  WKS-PS-MM             PIC 9(02).
011800           02  WKS-PS-DD             PIC 9(02).
011900       01  WKS-PERIOD-END            PIC 9(08) VALUE ZEROES.
012000       01  WKS-PERIOD-END-R REDEFINES WKS-PERIOD-END.
012100           02  WKS-PE-CCYY           PIC 9(04).
012200           02  WKS-PE-MM             PIC 9(02).
012300           02  WKS-PE-DD             PIC 9(02).
012400       01  WKS-TABLA-MESES.
012500           02  WKS-DIAS-MES          PIC 9(02) OCCURS 12 TIMES VALUES
012600                   31 28 31 30 31 30 31 31 30 31 30 31.
012700       01  WKS-MES-IDX               PIC 9(02) COMP VALUE ZEROES.
012800       01  WKS-DIV-RESULTADO.
012900           02  WKS-DIV-COCIENTE      PIC 9(06) COMP VALUE ZEROES.
013000           02  WKS-DIV-RESTO-4       PIC 9(04) COMP VALUE ZEROES.
013100           02  WKS-DIV-RESTO-100     PIC 9(04) COMP VALUE ZEROES.
013200           02  WKS-DIV-RESTO-400     PIC 9(04) COMP VALUE ZEROES.
013300       01  WKS-FLAGS.
013400           02  WKS-FIN-ACCTMSTR      PIC 9(01) VALUE ZEROES.
013500               88  FIN-ACCTMSTR              VALUE 1.
013600           02  WKS-FIN-TXNFILE       PIC 9(01) VALUE ZEROES.
013700               88  FIN-TXNFILE               VALUE 1.
013800           02  WKS-FIN-SORTFILE      PIC 9(01) VALUE ZEROES.
013900               88  FIN-SORTFILE              VALUE 1.
014000           02  WKS-FIN-BALFILE       PIC 9(01) VALUE ZEROES.
014100               88  FIN-BALFILE               VALUE 1.
014200       01  WKS-DETAIL-CNT            PIC 9(05) COMP VALUE ZEROES.
014300       01  WKS-SALDOS.
014400           02  WKS-OPENING-BAL       PIC S9(13)V99 VALUE ZEROES.
014500           02  WKS-RUNNING-BAL       PIC S9(13)V99 VALUE ZEROES.
014600           02  WKS-NET-MOVEMENT      PIC S9(13)V99 VALUE ZEROES.
014700           02  WKS-CLOSING-BAL       PIC S9(13)V99 VALUE ZEROES.
014800           02  WKS-BAL-PRINCIPAL     PIC S9(15)V9(4) VALUE ZEROES.
014900           02  WKS-BAL-INTEREST      PIC S9(15)V9(4) VALUE ZEROES.
015000           02  WKS-BAL-PENALTY       PIC S9(15)V9(4) VALUE ZEROES.
015100      *   TEMPLATE-MSG WIDENED AND THE TWO EDIT FIELDS BELOW ADDED
015200      *   SO THE OPENING/CLOSING BALANCE PRINT IN THE HEADER TEXT
015300      *   ITSELF, NOT JUST ON THEIR OWN LABELED LINES (FD-0173).
015400       01  WKS-TEMPLATE-MSG          PIC X(150) VALUE SPACES.
015500       01  WKS-OPENBAL-EDIT          PIC Z,ZZZ,ZZZ,ZZ9.99- VALUE SPACES.
015600       01  WKS-CLOSEBAL-EDIT         PIC Z,ZZZ,ZZZ,ZZ9.99- VALUE SPACES.
015700       01  WKS-LAST-4                PIC X(04) VALUE SPACES.
015800       01  WKS-CONTADORES.
015900           02  WKS-ACCTS-PROCESSED   PIC 9(07) COMP VALUE ZEROES.
016000           02  WKS-STMTS-OK          PIC 9(07) COMP VALUE ZEROES.
016100           02  WKS-STMTS-FAILED      PIC 9(07) COMP VALUE ZEROES.
016200           02  WKS-MASCARA           PIC Z,ZZZ,ZZ9 VALUE ZEROES.
016300      ******************************************************************
016400      *                  M A Q U E T A C I O N   R E P O R T E         *
016500      ******************************************************************
016600       REPORT SECTION.
016700       RD  STMT-RPT
016800           CONTROLS ARE STM-ACCT-NUMBER
016900           PAGE LIMIT IS 60
017000           HEADING 1
017100           FIRST DETAIL 6
017200           LAST DETAIL 54
017300           FOOTING 58.
017400       01  TYPE IS PH.
017500           02  LINE 1.
017600               03  COLUMN   1 PIC X(21) VALUE 'INDUSTRIAL TRUST BANK'.
017700               03  COLUMN  35 PIC X(40) VALUE
017800                   'FIXED DEPOSIT MONTHLY STATEMENT REPORT'.
017900               03  COLUMN 110 PIC X(06) VALUE 'PAGINA'.
018000               03  COLUMN 118 PIC Z(05) SOURCE PAGE-COUNTER IN STMT-RPT.
018100           02  LINE 2.
018200               03  COLUMN   1 PIC X(98) VALUE ALL '='.
018300       01  ACCT-HEADER TYPE IS CH.
018400           02  LINE PLUS 2.
018500               03  COLUMN   1 PIC X(14) VALUE 'ACCOUNT NUMBER'.
018600               03  COLUMN  16 PIC X(12) SOURCE STM-ACCT-NUMBER.
018700               03  COLUMN  30 PIC X(16) VALUE 'STATEMENT PERIOD'.
018800               03  COLUMN  47 PIC 9(08) SOURCE WKS-PERIOD-START.
018900               03  COLUMN  56 PIC X(02) VALUE 'TO'.
019000               03  COLUMN  59 PIC 9(08) SOURCE WKS-PERIOD-END.
019100           02  LINE PLUS 1.
019200               03  COLUMN   1 PIC X(150) SOURCE WKS-TEMPLATE-MSG.
019300           02  LINE PLUS 1.
019400               03  COLUMN   1 PIC X(15) VALUE 'OPENING BALANCE'.
019500               03  COLUMN  17 PIC Z,ZZZ,ZZZ,ZZ9.99- SOURCE
019600                               WKS-OPENING-BAL.
019700           02  LINE PLUS 1.
019800               03  COLUMN   1 PIC X(04) VALUE 'DATE'.
019900               03  COLUMN  12 PIC X(11) VALUE 'DESCRIPTION'.
020000               03  COLUMN  53 PIC X(05) VALUE 'DEBIT'.
020100               03  COLUMN  68 PIC X(06) VALUE 'CREDIT'.
020200               03  COLUMN  83 PIC X(07) VALUE 'BALANCE'.
020300           02  LINE PLUS 1.
020400               03  COLUMN   1 PIC X(98) VALUE ALL '-'.
020500       01  DETAILLINE TYPE IS DETAIL.
020600           02  LINE PLUS 1.
020700               03  COLUMN   1 PIC 9(08)             SOURCE STM-TXN-DATE.
020800               03  COLUMN  12 PIC X(40)             SOURCE
020900                               STM-DESCRIPTION.
021000               03  COLUMN  53 PIC Z,ZZZ,ZZZ,ZZ9.99  SOURCE STM-DEBIT.
021100               03  COLUMN  68 PIC Z,ZZZ,ZZZ,ZZ9.99  SOURCE STM-CREDIT.
021200               03  COLUMN  83 PIC Z,ZZZ,ZZZ,ZZ9.99- SOURCE
021300                               STM-RUNNING-BAL.
021400       01  ACCT-TRAILER TYPE IS CONTROL FOOTING STM-ACCT-NUMBER
021500           NEXT GROUP PLUS 2.
021600           02  LINE PLUS 1.
021700               03  COLUMN   1 PIC X(98) VALUE ALL '-'.
021800           02  LINE PLUS 1.
021900               03  COLUMN   1 PIC X(18) VALUE 'CURRENT PRINCIPAL:'.
022000               03  COLUMN  20 PIC Z,ZZZ,ZZZ,ZZ9.99 SOURCE
022100                               WKS-BAL-PRINCIPAL.
022200               03  COLUMN  45 PIC X(17) VALUE 'CURRENT INTEREST:'.
022300               03  COLUMN  63 PIC Z,ZZZ,ZZZ,ZZ9.99 SOURCE
022400                               WKS-BAL-INTEREST.
022500               03  COLUMN  88 PIC X(15) VALUE 'CURRENT PENALTY:'.
022600               03  COLUMN 104 PIC Z,ZZZ,ZZZ,ZZ9.99 SOURCE
022700                               WKS-BAL-PENALTY.
022800           02  LINE PLUS 1.
022900               03  COLUMN   1 PIC X(15) VALUE 'CLOSING BALANCE'.
023000               03  COLUMN  17 PIC Z,ZZZ,ZZZ,ZZ9.99- SOURCE
023100                               WKS-CLOSING-BAL.
023200       01  TYPE IS RF.
023300           02  LINE PLUS 2.
023400               03  COLUMN   1 PIC X(24) VALUE 'END OF STATEMENT REPORT'.
023500      ******************************************************************
023600       PROCEDURE DIVISION.
023700      ******************************************************************
023800      *               S E C C I O N    P R I N C I P A L               *
023900      ******************************************************************
024000       000-MAIN SECTION.
024100           PERFORM 1000-APERTURA-ARCHIVOS
024200           PERFORM 1050-CALCULA-PERIODO
024300           PERFORM 2000-SORT-TRANSACCIONES
024400           TERMINATE STMT-RPT
024500           PERFORM 2900-PRINT-CONTROL-TOTALS
024600           PERFORM 9000-CIERRA-ARCHIVOS
024700           STOP RUN.
024800       000-MAIN-E. EXIT.
024900      
025000       1000-APERTURA-ARCHIVOS SECTION.
025100           ACCEPT  WKS-RUN-DATE FROM SYSIN
025200           MOVE    'FDSTMT1'  TO FSER-PROGRAM
025300           OPEN INPUT  ACCTMSTR
025400           OPEN INPUT  BALFILE
025500           OPEN OUTPUT STMTRPT
025600           OPEN OUTPUT CTLRPT
025700           INITIATE STMT-RPT
025800           IF FS-ACCTMSTR NOT EQUAL 0
025900              MOVE 'OPEN'     TO FSER-ACTION
026000              MOVE SPACES     TO FSER-KEY
026100              MOVE 'ACCTMSTR' TO FSER-FILE
026200              CALL 'FDFSER1' USING FSER-PROGRAM, FSER-FILE,
026300                   FSER-ACTION, FSER-KEY, FS-ACCTMSTR,
026400                   FSE-ACCTMSTR
026500              MOVE  91        TO RETURN-CODE
026600              STOP RUN
026700           END-IF.
026800       1000-APERTURA-ARCHIVOS-E. EXIT.
026900      
027000      ******************************************************************
027100      *  PERIOD = THE CALENDAR MONTH BEFORE THE RUN DATE.  THE LEAP-   *
027200      *  YEAR TEST ON FEBRUARY IS THE STANDARD DIVIDE-AND-TEST ONE -   *
027300      *  DIVISIBLE BY 4, NOT BY 100 UNLESS ALSO BY 400.                *
027400      ******************************************************************
027500       1050-CALCULA-PERIODO SECTION.
027600           IF WKS-RUN-MM = 01
027700              MOVE 12              TO WKS-PS-MM
027800              COMPUTE WKS-PS-CCYY = WKS-RUN-CCYY - 1
027900           ELSE
028000              COMPUTE WKS-PS-MM   = WKS-RUN-MM - 1
028100              MOVE    WKS-RUN-CCYY TO WKS-PS-CCYY
028200           END-IF
028300           MOVE    01              TO WKS-PS-DD
028400           MOVE    WKS-PS-CCYY     TO WKS-PE-CCYY
028500           MOVE    WKS-PS-MM       TO WKS-PE-MM
028600           MOVE    WKS-PS-MM       TO WKS-MES-IDX
028700           MOVE    WKS-DIAS-MES (WKS-MES-IDX) TO WKS-PE-DD
028800           IF WKS-PS-MM = 02
028900              DIVIDE WKS-PS-CCYY BY 4   GIVING WKS-DIV-COCIENTE
029000                     REMAINDER WKS-DIV-RESTO-4
029100              IF WKS-DIV-RESTO-4 = 0
029200                 DIVIDE WKS-PS-CCYY BY 100 GIVING WKS-DIV-COCIENTE
029300                        REMAINDER WKS-DIV-RESTO-100
029400                 IF WKS-DIV-RESTO-100 NOT = 0
029500                    MOVE 29 TO WKS-PE-DD
029600                 ELSE
029700                    DIVIDE WKS-PS-CCYY BY 400 GIVING WKS-DIV-COCIENTE
029800                           REMAINDER WKS-DIV-RESTO-400
029900                    IF WKS-DIV-RESTO-400 = 0
030000                       MOVE 29 TO WKS-PE-DD
030100                    END-IF
030200                 END-IF
030300              END-IF
030400           END-IF.
030500       1050-CALCULA-PERIODO-E. EXIT.
030600      
030700       1100-LEE-ACCTMSTR SECTION.
030800           READ ACCTMSTR
030900               AT END SET FIN-ACCTMSTR TO TRUE
031000           END-READ
031100           IF FS-ACCTMSTR NOT EQUAL 0 AND 10
031200              MOVE 'READ'     TO FSER-ACTION
031300              MOVE SPACES     TO FSER-KEY
031400              MOVE 'ACCTMSTR' TO FSER-FILE
031500              CALL 'FDFSER1' USING FSER-PROGRAM, FSER-FILE,
031600                   FSER-ACTION, FSER-KEY, FS-ACCTMSTR,
031700                   FSE-ACCTMSTR
031800           END-IF.
031900       1100-LEE-ACCTMSTR-E. EXIT.
032000      
032100       1200-LEE-BALFILE SECTION.
032200           READ BALFILE
032300               AT END SET FIN-BALFILE TO TRUE
032400           END-READ
032500           IF FS-BALFILE NOT EQUAL 0 AND 10
032600              MOVE 'READ'     TO FSER-ACTION
032700              MOVE SPACES     TO FSER-KEY
032800              MOVE 'BALFILE'  TO FSER-FILE
032900              CALL 'FDFSER1' USING FSER-PROGRAM, FSER-FILE,
033000                   FSER-ACTION, FSER-KEY, FS-BALFILE,
033100                   FSE-BALFILE
033200           END-IF.
033300       1200-LEE-BALFILE-E. EXIT.
033400      
033500      ******************************************************************
033600      *  TXNFILE ARRIVES IN FOUR JOBS' WORTH OF ACCOUNT-ORDER BLOCKS -  *
033700      *  RE-SORT BY ACCOUNT AND DATE SO THE STATEMENT PASS CAN WALK IT *
033800      *  FORWARD IN LOCKSTEP WITH ACCTMSTR.  ONLY POSTINGS DATED ON OR *
033900      *  BEFORE THE PERIOD END ARE KEPT - LATER ONES ARE NOT YET DUE  *
034000      *  ON ANY STATEMENT.                                             *
034100      ******************************************************************
034200       2000-SORT-TRANSACCIONES SECTION.
034300           SORT WORKFILE ON ASCENDING KEY STM-ACCT-NUMBER STM-TXN-DATE
034400               INPUT  PROCEDURE IS 2100-FILTRA-TRANSACCIONES
034500               OUTPUT PROCEDURE IS 2500-GENERA-ESTADOS.
034600       2000-SORT-TRANSACCIONES-E. EXIT.
034700      
034800       2100-FILTRA-TRANSACCIONES SECTION.
034900           OPEN INPUT TXNFILE
035000           IF FS-TXNFILE NOT EQUAL 0
035100              MOVE 'OPEN'     TO FSER-ACTION
035200              MOVE SPACES     TO FSER-KEY
035300              MOVE 'TXNFILE'  TO FSER-FILE
035400              CALL 'FDFSER1' USING FSER-PROGRAM, FSER-FILE,
035500                   FSER-ACTION, FSER-KEY, FS-TXNFILE,
035600                   FSE-TXNFILE
035700              MOVE  91        TO RETURN-CODE
035800              STOP RUN
035900           END-IF
036000           PERFORM 2200-LEE-TXNFILE
036100           PERFORM 2150-FILTRA-UNA-TXN UNTIL FIN-TXNFILE
036200           CLOSE TXNFILE.
036300       2100-FILTRA-TRANSACCIONES-E. EXIT.
036400      
036500       2150-FILTRA-UNA-TXN SECTION.
036600           IF TXN-DATE NOT GREATER WKS-PERIOD-END
036700              MOVE TXN-ACCT-NUMBER TO STM-ACCT-NUMBER
036800              MOVE TXN-DATE        TO STM-TXN-DATE
036900              MOVE TXN-DESCRIPTION TO STM-DESCRIPTION
037000              IF TXN-AMOUNT NOT NEGATIVE
037100                 MOVE TXN-AMOUNT   TO STM-CREDIT
037200                 MOVE ZEROES       TO STM-DEBIT
037300              ELSE
037400                 COMPUTE STM-DEBIT = TXN-AMOUNT * -1
037500                 MOVE ZEROES       TO STM-CREDIT
037600              END-IF
037700              MOVE ZEROES          TO STM-RUNNING-BAL
037800              RELEASE REG-FDSTLN
037900           END-IF
038000           PERFORM 2200-LEE-TXNFILE.
038100       2150-FILTRA-UNA-TXN-E. EXIT.
038200      
038300       2200-LEE-TXNFILE SECTION.
038400           READ TXNFILE
038500               AT END SET FIN-TXNFILE TO TRUE
038600           END-READ
038700           IF FS-TXNFILE NOT EQUAL 0 AND 10
038800              MOVE 'READ'     TO FSER-ACTION
038900              MOVE SPACES     TO FSER-KEY
039000              MOVE 'TXNFILE'  TO FSER-FILE
039100              CALL 'FDFSER1' USING FSER-PROGRAM, FSER-FILE,
039200                   FSER-ACTION, FSER-KEY, FS-TXNFILE,
039300                   FSE-TXNFILE
039400           END-IF.
039500       2200-LEE-TXNFILE-E. EXIT.
039600      
039700      ******************************************************************
039800      *  DRIVES OFF ACCTMSTR, IN LOCKSTEP WITH THE NEWLY-SORTED        *
039900      *  WORKFILE - BOTH ARE NOW IN ACCOUNT-NUMBER ORDER.  FOR EVERY   *
040000      *  ACCOUNT, SPLITS ITS TRANSACTIONS INTO THE OPENING-BALANCE     *
040100      *  TOTAL (BEFORE THE PERIOD) AND THE STATEMENT DETAIL LINES      *
040200      *  (WITHIN THE PERIOD), THEN LOOKS UP THE CLOSING BALANCE.       *
040300      ******************************************************************
040400       2500-GENERA-ESTADOS SECTION.
040500           PERFORM 1100-LEE-ACCTMSTR
040600           PERFORM 1200-LEE-BALFILE
040700           RETURN WORKFILE
040800               AT END SET FIN-SORTFILE TO TRUE
040900           END-RETURN
041000           PERFORM 2550-UNA-CUENTA UNTIL FIN-ACCTMSTR.
041100       2500-GENERA-ESTADOS-E. EXIT.
041200      
041300       2550-UNA-CUENTA SECTION.
041400           MOVE    ZEROES TO WKS-OPENING-BAL WKS-RUNNING-BAL
041500                             WKS-NET-MOVEMENT
041600           MOVE    ZEROES TO WKS-DETAIL-CNT
041700      *   BALFILE LOOKUP MOVED AHEAD OF THE DETAIL LOOP (FD-0173) -
041800      *   THE FIRST DETAIL LINE'S GENERATE TRIGGERS THE CONTROL
041900      *   HEADER, AND THE HEADER TEXT NOW QUOTES CLOSING BALANCE,
042000      *   SO THAT FIGURE HAS TO BE IN HAND BEFORE THE LOOP STARTS.
042100           PERFORM 2700-BUSCA-SALDOS
042200           PERFORM 2560-UNA-TXN-DE-CUENTA
042300               UNTIL FIN-SORTFILE OR
042400                     STM-ACCT-NUMBER > ACCT-NUMBER.
042500           IF WKS-DETAIL-CNT = ZEROES
042600              MOVE ACCT-NUMBER TO STM-ACCT-NUMBER
042700              GENERATE ACCT-HEADER
042800              GENERATE ACCT-TRAILER
042900           END-IF
043000           ADD     1 TO WKS-ACCTS-PROCESSED
043100           ADD     1 TO WKS-STMTS-OK
043200           PERFORM 1100-LEE-ACCTMSTR.
043300       2550-UNA-CUENTA-E. EXIT.
043400      
043500       2560-UNA-TXN-DE-CUENTA SECTION.
043600           IF STM-TXN-DATE < WKS-PERIOD-START
043700              ADD STM-CREDIT       TO WKS-OPENING-BAL
043800              SUBTRACT STM-DEBIT   FROM WKS-OPENING-BAL
043900           ELSE
044000              PERFORM 2600-ESCRIBE-DETALLE
044100           END-IF
044200           RETURN WORKFILE
044300               AT END SET FIN-SORTFILE TO TRUE
044400           END-RETURN.
044500       2560-UNA-TXN-DE-CUENTA-E. EXIT.
044600      
044700       2600-ESCRIBE-DETALLE SECTION.
044800           MOVE    ACCT-NUMBER (9:4) TO WKS-LAST-4
044900           COMPUTE WKS-NET-MOVEMENT = WKS-NET-MOVEMENT
045000                                     + STM-CREDIT - STM-DEBIT
045100           COMPUTE WKS-RUNNING-BAL  = WKS-OPENING-BAL + WKS-NET-MOVEMENT
045200           MOVE    WKS-RUNNING-BAL   TO STM-RUNNING-BAL
045300      *   HEADER MESSAGE CARRIES BOTH THE OPENING AND THE CLOSING
045400      *   BALANCE IN THE TEXT ITSELF, NOT JUST ON THE LABELED LINES
045500      *   BELOW IT - AUDIT WANTS A CUSTOMER WHO ONLY READS THE FIRST
045600      *   LINE OF THE STATEMENT TO STILL SEE BOTH FIGURES (FD-0173).
045700           MOVE    WKS-OPENING-BAL   TO WKS-OPENBAL-EDIT
045800           MOVE    WKS-CLOSING-BAL   TO WKS-CLOSEBAL-EDIT
045900           STRING  'Statement for '     DELIMITED BY SIZE
046000                   ACCT-NAME           DELIMITED BY SIZE
046100                   ' - product '        DELIMITED BY SIZE
046200                   PRODUCT-CODE        DELIMITED BY SIZE
046300                   ' - acct ending '    DELIMITED BY SIZE
046400                   WKS-LAST-4          DELIMITED BY SIZE
046500                   ' - opening '         DELIMITED BY SIZE
046600                   WKS-OPENBAL-EDIT    DELIMITED BY SIZE
046700                   ' - closing '         DELIMITED BY SIZE
046800                   WKS-CLOSEBAL-EDIT   DELIMITED BY SIZE
046900                   INTO WKS-TEMPLATE-MSG
047000           ADD     1 TO WKS-DETAIL-CNT
047100           GENERATE DETAILLINE.
047200       2600-ESCRIBE-DETALLE-E. EXIT.
047300      
047400      ******************************************************************
047500      *  BALFILE IS IN ACCOUNT-NUMBER ORDER LIKE THE MASTER, SO THE    *
047600      *  THREE BUCKETS (FD_PRINCIPAL, FD_INTEREST, PENALTY) FOR THIS   *
047700      *  ACCOUNT ARE PICKED UP BY A FORWARD-ONLY SCAN.                 *
047800      ******************************************************************
047900       2700-BUSCA-SALDOS SECTION.
048000           MOVE    ZEROES TO WKS-BAL-PRINCIPAL WKS-BAL-INTEREST
048100                             WKS-BAL-PENALTY
048200           PERFORM 2750-UNA-SALDO-CUENTA
048300               UNTIL FIN-BALFILE OR BAL-ACCT-NUMBER > ACCT-NUMBER
048400           COMPUTE WKS-CLOSING-BAL = WKS-BAL-PRINCIPAL + WKS-BAL-INTEREST
048500                                     - WKS-BAL-PENALTY.
048600       2700-BUSCA-SALDOS-E. EXIT.
048700      
048800       2750-UNA-SALDO-CUENTA SECTION.
048900           EVALUATE TRUE
049000              WHEN BAL-TYPE-PRINCIPAL
049100                 MOVE BAL-AMOUNT TO WKS-BAL-PRINCIPAL
049200              WHEN BAL-TYPE-INTEREST
049300                 MOVE BAL-AMOUNT TO WKS-BAL-INTEREST
049400              WHEN BAL-TYPE-PENALTY
049500                 MOVE BAL-AMOUNT TO WKS-BAL-PENALTY
049600              WHEN OTHER CONTINUE
049700           END-EVALUATE
049800           PERFORM 1200-LEE-BALFILE.
049900       2750-UNA-SALDO-CUENTA-E. EXIT.
050000      
050100       2900-PRINT-CONTROL-TOTALS SECTION.
050200           INITIALIZE REG-FDCTLRP
050300           MOVE    'FDSTMT1'        TO CTL-PROGRAM-ID
050400           MOVE    WKS-RUN-DATE     TO CTL-RUN-DATE
050500           MOVE    'STATEMENTS GENERATED' TO CTL-LABEL
050600           MOVE    WKS-ACCTS-PROCESSED TO CTL-RECORDS-READ
050700           MOVE    WKS-STMTS-OK     TO CTL-RECORDS-PROCESSED
050800           MOVE    WKS-STMTS-FAILED TO CTL-RECORDS-REJECTED
050900           MOVE    ZEROES           TO CTL-AMOUNT-TOTAL
051000           WRITE   REG-FDCTLRP
051100           MOVE    WKS-ACCTS-PROCESSED TO WKS-MASCARA
051200           DISPLAY 'STATEMENTS BUILT : ' WKS-MASCARA
051300           MOVE    WKS-STMTS-FAILED TO WKS-MASCARA
051400           DISPLAY 'STATEMENTS FAILED: ' WKS-MASCARA.
051500       2900-PRINT-CONTROL-TOTALS-E. EXIT.
051600      
051700       9000-CIERRA-ARCHIVOS SECTION.
051800           CLOSE ACCTMSTR
051900           CLOSE BALFILE
052000           CLOSE STMTRPT
052100           CLOSE CTLRPT.
052200       9000-CIERRA-ARCHIVOS-E. EXIT.
