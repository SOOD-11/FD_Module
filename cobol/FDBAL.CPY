000100******************************************************************
000200*              F D  -  B A L A N C E   R E C O R D               *
000300*    CURRENT BALANCE BUCKETS CARRIED PER ACCOUNT - ONE RECORD    *
000400*    PER BUCKET (FD_PRINCIPAL, FD_INTEREST, PENALTY).            *
000500******************************************************************
000600 01  REG-FDBAL.
000700     02  BAL-ACCT-NUMBER             PIC X(12).
000800     02  BAL-TYPE                    PIC X(12).
000900         88  BAL-TYPE-PRINCIPAL                VALUE 'FD_PRINCIPAL'.
001000         88  BAL-TYPE-INTEREST                  VALUE 'FD_INTEREST '.
001100         88  BAL-TYPE-PENALTY                   VALUE 'PENALTY     '.
001200     02  BAL-AMOUNT                  PIC S9(15)V9(4).
001300     02  BAL-ACTIVE-FLAG             PIC X(01).
001400         88  BAL-IS-ACTIVE                     VALUE 'Y'.
001500         88  BAL-IS-INACTIVE                    VALUE 'N'.
001550     02  FILLER                      PIC X(10).
