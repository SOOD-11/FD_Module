000100      ******************************************************************
000200      * FECHA       : 06/11/1987                                      *
000300      * PROGRAMADOR : R. ESCOBAR                                      *
000400      * APLICACION  : FIXED DEPOSIT ACCOUNTS                          *
000500      * PROGRAMA    : FDFSER1                                         *
000600      * TIPO        : SUBPROGRAM - CALLED FROM ALL FD BATCH JOBS      *
000700      * DESCRIPCION : COMMON FILE-STATUS ERROR DISPLAY ROUTINE.       *
000800      *             : EVERY FD-xxxx BATCH OR SERVICE PROGRAM CALLS    *
000900      *             : THIS WHENEVER A FILE STATUS COMES BACK OTHER    *
001000      *             : THAN 00 OR 97, SO THE OPERATIONS LOG CARRIES    *
001100      *             : ONE CONSISTENT MESSAGE FORMAT FOR EVERY JOB.    *
001200      * ARCHIVOS    : NINGUNO - SOLO WORKING STORAGE                  *
001300      * ACCION (ES) : DISPLAYS PROGRAM/FILE/ACTION/KEY/STATUS ON THE  *
001400      *             : OPERATOR CONSOLE AND THE JOB LOG.               *
001500      * INSTALADO   : 11/06/1987                                      *
001600      * BPM/RATIONAL: FD-0003                                         *
001700      * NOMBRE      : FD FILE STATUS ERROR ROUTINE                    *
001800      ******************************************************************
001900      *                  C H A N G E   L O G                         *
002000      ******************************************************************
002100      * 11/06/1987 RE  FD-0003  ORIGINAL ROUTINE WRITTEN, REPLACES    *
002200      *                         THE AD-HOC DISPLAY CODE COPIED INTO   *
002300      *                         EVERY BATCH JOB UP TO NOW.            *
002400      * 02/22/1989 RE  FD-0041  ADDED FSE EXTENDED STATUS DISPLAY FOR *
002500      *                         VSAM FEEDBACK CODES.                  *
002600      * 09/14/1990 LMT FD-0058  ADDED STATUS-TEXT TABLE LOOKUP SO     *
002700      *                         OPERATORS DO NOT HAVE TO MEMORIZE     *
002800      *                         TWO-DIGIT FILE STATUS CODES.          *
002900      * 07/03/1992 RE  FD-0077  KEY VALUE NOW SPLIT ACROSS TWO DISPLAY*
003000      *                         LINES - FULL 32-BYTE KEYS WERE BEING  *
003100      *                         TRUNCATED ON THE 3800 PRINTER.        *
003200      * 05/18/1994 LMT FD-0093  ADDED TODAY'S DATE TO THE MESSAGE -   *
003300      *                         REQUESTED BY OPERATIONS FOR THE SPOOL *
003400      *                         ARCHIVE INDEX.                        *
003500      * 01/11/1999 JCQ Y2K-014  WIDENED THE DATE FIELD TO CCYYMMDD.   *
003600      *                         ROUTINE WAS STILL RECEIVING A 2-DIGIT *
003700      *                         YEAR FROM THE SYSTEM CLOCK CALL.      *
003800      * 08/29/2001 JCQ FD-0116  STOPPED BLANKING FSE-FEEDBACK WHEN    *
003900      *                         THE FEEDBACK CODE WAS ZERO - OPERATORS*
004000      *                         NEED TO SEE THE ZERO TO KNOW IT RAN.  *
004100      * 03/02/2006 DHN FD-0138  ADDED STATUS 93/94 TO THE LOOKUP TABLE*
004200      *                         FOR THE NEW HOLDER-FILE VSAM CLUSTER. *
004300      ******************************************************************
004400       IDENTIFICATION DIVISION.
004500       PROGRAM-ID. FDFSER1.
004600       AUTHOR. R. ESCOBAR.
004700       INSTALLATION. INDUSTRIAL TRUST BANK - DEPOSITS SYSTEMS.
004800       DATE-WRITTEN. 11/06/1987.
004900       DATE-COMPILED.
005000       SECURITY. INTERNAL USE ONLY - DEPOSITS SYSTEMS GROUP.
005100       ENVIRONMENT DIVISION.
005200       CONFIGURATION SECTION.
005300       SPECIAL-NAMES.
005400           C01 IS TOP-OF-FORM.
005500       DATA DIVISION.
005600       WORKING-STORAGE SECTION.
005700      ******************************************************************
005800      *         STATUS-TEXT LOOKUP TABLE - ONE ENTRY PER KNOWN CODE    *
005900      ******************************************************************
006000       01  WKS-STATUS-LITERAL.
006100           02  FILLER            PIC X(38) VALUE
006200               '00SUCCESSFUL COMPLETION              '.
006300           02  FILLER            PIC X(38) VALUE
006400               '10END OF FILE                        '.
006500           02  FILLER            PIC X(38) VALUE
006600               '22DUPLICATE KEY ON WRITE/REWRITE      '.
006700           02  FILLER            PIC X(38) VALUE
006800               '23RECORD NOT FOUND                    '.
006900           02  FILLER            PIC X(38) VALUE
007000               '35FILE NOT FOUND ON OPEN              '.
007100           02  FILLER            PIC X(38) VALUE
007200               '37OPEN MODE CONFLICTS WITH FILE LABEL  '.
007300           02  FILLER            PIC X(38) VALUE
007400               '41FILE ALREADY OPEN                   '.
007500           02  FILLER            PIC X(38) VALUE
007600               '42FILE NOT OPEN                        '.
007700           02  FILLER            PIC X(38) VALUE
007800               '46SEQUENTIAL READ PAST END OF FILE     '.
007900           02  FILLER            PIC X(38) VALUE
008000               '91PASSWORD FAILURE ON OPEN             '.
008100           02  FILLER            PIC X(38) VALUE
008200               '92LOGIC ERROR ON OPERATION             '.
008300           02  FILLER            PIC X(38) VALUE
008400               '93RESOURCE UNAVAILABLE                '.
008500           02  FILLER            PIC X(38) VALUE
008600               '94SEQUENCE ERROR ON FILE KEY           '.
008700           02  FILLER            PIC X(38) VALUE
008800               '97VALID ON A CLOSE FOR REUSE           '.
008900       01  WKS-STATUS-TABLE REDEFINES WKS-STATUS-LITERAL.
009000           02  WKS-STATUS-ENTRY  OCCURS 14 TIMES
009100                                 INDEXED BY WKS-STAT-X.
009200               03  WKS-STATUS-CODE      PIC X(02).
009300               03  WKS-STATUS-TEXT      PIC X(36).
009400      ******************************************************************
009500      *                  C O U N T E R S   A N D   F L A G S           *
009600      ******************************************************************
009700       77  WKS-TABLE-TALLY       PIC 9(02) COMP VALUE ZEROES.
009800       77  WKS-FOUND-SWITCH      PIC 9(01) COMP VALUE ZEROES.
009900           88  WKS-CODE-FOUND             VALUE 1.
010000       01  WKS-MESSAGE-LINE1.
010100           02  FILLER            PIC X(10) VALUE '>>> FILE '.
010200           02  WKS-ML-FILE       PIC X(08).
010300           02  FILLER            PIC X(11) VALUE ' - ACTION '.
010400           02  WKS-ML-ACTION     PIC X(10).
010500           02  FILLER            PIC X(03) VALUE ' - '.
010600           02  WKS-ML-STATUS     PIC X(02).
010700           02  FILLER            PIC X(01) VALUE '-'.
010800           02  WKS-ML-TEXT       PIC X(36).
010900           02  FILLER            PIC X(09) VALUE SPACES.
011000       01  WKS-MESSAGE-LINE2.
011100           02  FILLER            PIC X(10) VALUE '>>> KEY (1'.
011200           02  FILLER            PIC X(06) VALUE '-16) '.
011300           02  WKS-ML-KEY1       PIC X(16).
011400           02  FILLER            PIC X(20) VALUE SPACES.
011500       01  WKS-MESSAGE-LINE3.
011600           02  FILLER            PIC X(10) VALUE '>>> KEY (1'.
011700           02  FILLER            PIC X(06) VALUE '7-32) '.
011800           02  WKS-ML-KEY2       PIC X(16).
011900           02  FILLER            PIC X(20) VALUE SPACES.
012000      *        TODAY'S DATE - FOR THE SPOOL ARCHIVE INDEX (FD-0093)
012100       01  WKS-TODAY-DATE        PIC 9(08) VALUE ZEROES.
012200       01  WKS-TODAY-DATE-R REDEFINES WKS-TODAY-DATE.
012300           02  WKS-TODAY-CCYY    PIC 9(04).
012400           02  WKS-TODAY-MM      PIC 9(02).
012500           02  WKS-TODAY-DD      PIC 9(02).
012600       LINKAGE SECTION.
012700       01  LK-PROGRAM-ID         PIC X(08).
012800       01  LK-FILE-NAME          PIC X(08).
012900       01  LK-ACTION             PIC X(10).
013000       01  LK-KEY-VALUE          PIC X(32).
013100       01  LK-KEY-VALUE-R REDEFINES LK-KEY-VALUE.
013200           02  LK-KEY-HALF1      PIC X(16).
013300           02  LK-KEY-HALF2      PIC X(16).
013400       01  LK-FILE-STATUS        PIC 9(02).
013500       01  LK-FSE-STATUS.
013600           02  LK-FSE-RETURN     PIC S9(4) COMP-5.
013700           02  LK-FSE-FUNCTION   PIC S9(4) COMP-5.
013800           02  LK-FSE-FEEDBACK   PIC S9(4) COMP-5.
013900       PROCEDURE DIVISION USING LK-PROGRAM-ID, LK-FILE-NAME,
014000           LK-ACTION, LK-KEY-VALUE, LK-FILE-STATUS, LK-FSE-STATUS.
014100      ******************************************************************
014200       000-MAIN SECTION.
014300           PERFORM 100-LOOKUP-STATUS-TEXT
014400           PERFORM 200-BUILD-MESSAGE
014500           PERFORM 300-DISPLAY-MESSAGE
014600           GOBACK.
014700       000-MAIN-E. EXIT.
014800
014900       100-LOOKUP-STATUS-TEXT SECTION.
015000           MOVE  SPACES          TO WKS-ML-TEXT
015100           MOVE  ZEROES          TO WKS-FOUND-SWITCH
015200           SET   WKS-STAT-X      TO 1
015300           PERFORM 110-SCAN-ONE-ENTRY
015400               VARYING WKS-TABLE-TALLY FROM 1 BY 1
015500               UNTIL WKS-TABLE-TALLY > 14
015600                  OR WKS-CODE-FOUND.
015700       100-LOOKUP-STATUS-TEXT-E. EXIT.
015800
015900       110-SCAN-ONE-ENTRY SECTION.
016000           SET WKS-STAT-X TO WKS-TABLE-TALLY
016100           IF WKS-STATUS-CODE (WKS-STAT-X) = LK-FILE-STATUS
016200              MOVE WKS-STATUS-TEXT (WKS-STAT-X) TO WKS-ML-TEXT
016300              SET  WKS-CODE-FOUND TO TRUE
016400           END-IF.
016500       110-SCAN-ONE-ENTRY-E. EXIT.
016600
016700       200-BUILD-MESSAGE SECTION.
016800           ACCEPT WKS-TODAY-DATE  FROM DATE YYYYMMDD
016900           MOVE   LK-FILE-NAME    TO WKS-ML-FILE
017000           MOVE   LK-ACTION       TO WKS-ML-ACTION
017100           MOVE   LK-FILE-STATUS  TO WKS-ML-STATUS
017200           MOVE   LK-KEY-HALF1    TO WKS-ML-KEY1
017300           MOVE   LK-KEY-HALF2    TO WKS-ML-KEY2.
017400       200-BUILD-MESSAGE-E. EXIT.
017500
017600       300-DISPLAY-MESSAGE SECTION.
017700           DISPLAY '*** FDFSER1 - ' LK-PROGRAM-ID ' - '
017800                   WKS-TODAY-CCYY '/' WKS-TODAY-MM '/' WKS-TODAY-DD
017900                   UPON CONSOLE
018000           DISPLAY WKS-MESSAGE-LINE1 UPON CONSOLE
018100           DISPLAY WKS-MESSAGE-LINE2 UPON CONSOLE
018200           DISPLAY WKS-MESSAGE-LINE3 UPON CONSOLE
018300           DISPLAY '>>> RETURN=' LK-FSE-RETURN
018400                   ' FUNCTION=' LK-FSE-FUNCTION
018500                   ' FEEDBACK=' LK-FSE-FEEDBACK
018600                   UPON CONSOLE.
018700       300-DISPLAY-MESSAGE-E. EXIT.
