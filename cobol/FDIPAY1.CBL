000100      ******************************************************************
000200      * FECHA       : 22/11/1988                                      *
000300      * PROGRAMADOR : R. ESCOBAR                                      *
000400      * APLICACION  : FIXED DEPOSIT ACCOUNTS                          *
000500      * PROGRAMA    : FDIPAY1                                         *
000600      * TIPO        : BATCH                                           *
000700      * DESCRIPCION : INTEREST PAYOUT RUN.  FOR EVERY ACTIVE ACCOUNT  *
000800      *             : CARRYING A PAYOUT FREQUENCY, DETERMINES WHETHER *
000900      *             : THE PROCESSING DATE IS A PAYOUT DATE FOR THAT   *
001000      *             : FREQUENCY; IF SO, LOOKS UP THE ACCOUNT'S        *
001100      *             : FD_INTEREST BUCKET ON THE BALANCE FILE, PAYS IT *
001200      *             : OUT, REWRITES IT TO ZERO, AND DROPS A           *
001300      *             : TRANSACTION AND AN ALERT.                       *
001400      * ARCHIVOS    : ACCTMSTR=I, BALFILE=I-O, TXNFILE=O(EXTEND),     *
001500      *             : ALRTFILE=O, CTLRPT=O                            *
001600      * PROGRAMA(S) : FDFSER1                                         *
001700      * ACCION (ES) : P=PAYOUT                                        *
001800      * INSTALADO   : 22/11/1988                                      *
001900      * BPM/RATIONAL: FD-0009                                         *
002000      * NOMBRE      : FD INTEREST PAYOUT                               *
002100      ******************************************************************
002200      *                  C H A N G E   L O G                         *
002300      ******************************************************************
002400      * 11/22/1988 RE  FD-0009  ORIGINAL PROGRAM.                     *
002500      * 05/09/1991 LMT FD-0055  BALANCE FILE MATCHED TO THE MASTER     *
002600      *                         FORWARD-ONLY BY ACCOUNT NUMBER - BOTH  *
002700      *                         FILES CARRY THE SAME SORT ORDER, NO    *
002800      *                         RANDOM ACCESS IS AVAILABLE OR NEEDED.  *
002900      * 02/18/1994 LMT FD-0075  MONTHLY/QUARTERLY/YEARLY PAYOUT-DATE    *
003000      *                         TEST REWRITTEN AS ONE EVALUATE - THE   *
003100      *                         NESTED IF CHAIN WAS MISSING THE OCT 1  *
003200      *                         QUARTERLY DATE.                        *
003300      * 01/11/1999 JCQ Y2K-007  WIDENED WKS-RUN-DATE TO CCYYMMDD.       *
003400      * 09/19/2002 JCQ FD-0123  MOVED THE FS/FSE WORK AREA OUT TO THE   *
003500      *                         SHARED FDFSTAT COPYBOOK.               *
003600      * 03/07/2006 DHN FD-0143  ADDED THE CONTROL-REPORT TOTALS LINE.   *
003700      ******************************************************************
003800       IDENTIFICATION DIVISION.
003900       PROGRAM-ID. FDIPAY1.
004000       AUTHOR. R. ESCOBAR.
004100       INSTALLATION. INDUSTRIAL TRUST BANK - DEPOSITS SYSTEMS.
004200       DATE-WRITTEN. 22/11/1988.
004300       DATE-COMPILED.
004400       SECURITY. INTERNAL USE ONLY - DEPOSITS SYSTEMS GROUP.
004500       ENVIRONMENT DIVISION.
004600       CONFIGURATION SECTION.
004700       SPECIAL-NAMES.
004800           C01 IS TOP-OF-FORM.
004900       INPUT-OUTPUT SECTION.
005000       FILE-CONTROL.
005100           SELECT ACCTMSTR ASSIGN TO ACCTMSTR
005200                  ORGANIZATION IS SEQUENTIAL
005300                  FILE STATUS  IS FS-ACCTMSTR
005400                                  FSE-ACCTMSTR.
005500           SELECT BALFILE  ASSIGN TO BALFILE
005600                  ORGANIZATION IS SEQUENTIAL
005700                  FILE STATUS  IS FS-BALFILE
005800                                  FSE-BALFILE.
005900           SELECT TXNFILE  ASSIGN TO TXNFILE
006000                  ORGANIZATION IS SEQUENTIAL
006100                  FILE STATUS  IS FS-TXNFILE
006200                                  FSE-TXNFILE.
006300           SELECT ALRTFILE ASSIGN TO ALRTFILE
006400                  ORGANIZATION IS LINE SEQUENTIAL
006500                  FILE STATUS  IS FS-ALRTFILE.
006600           SELECT CTLRPT   ASSIGN TO CTLRPT
006700                  ORGANIZATION IS LINE SEQUENTIAL
006800                  FILE STATUS  IS FS-CTLFILE.
006900       DATA DIVISION.
007000       FILE SECTION.
007100      *   MAESTRO DE CUENTAS DE DEPOSITO A PLAZO FIJO
007200       FD  ACCTMSTR.
007300           COPY FDACCT.
007400      *   ARCHIVO DE SALDOS, ABIERTO I-O PARA PODER REESCRIBIR EL
007500      *   BALDE DE INTERES AL PAGARLO
007600       FD  BALFILE.
007700           COPY FDBAL.
007800      *   ARCHIVO DE TRANSACCIONES, SE ABRE EN MODO EXTEND
007900       FD  TXNFILE.
008000           COPY FDTRAN.
008100      *   ARCHIVO DE ALERTAS/NOTIFICACIONES, LINE SEQUENTIAL
008200       FD  ALRTFILE.
008300           COPY FDALRT.
008400      *   REPORTE DE TOTALES DE CORRIDA, LINE SEQUENTIAL
008500       FD  CTLRPT.
008600           COPY FDCTLRP.
008700       WORKING-STORAGE SECTION.
008800      ******************************************************************
008900      *           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS       *
009000      ******************************************************************
009100           COPY FDFSTAT.
009200      ******************************************************************
009300      *              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES       *
009400      ******************************************************************
009500       01  WKS-RUN-DATE              PIC 9(08) VALUE ZEROES.
009600       01  WKS-RUN-DATE-R REDEFINES WKS-RUN-DATE.
009700           02  WKS-RUN-CCYY          PIC 9(04).
009800           02  WKS-RUN-MM            PIC 9(02).
009900           02  WKS-RUN-DD            PIC 9(02).
010000       01  WKS-FLAGS.
010100           02  WKS-FIN-ACCTMSTR      PIC 9(01) VALUE ZEROES.
010200               88  FIN-ACCTMSTR              VALUE 1.
010300           02  WKS-FIN-BALFILE       PIC 9(01) VALUE ZEROES.
010400               88  FIN-BALFILE                VALUE 1.
010500           02  WKS-SW-IS-PAYOUT-DATE PIC 9(01) VALUE ZEROES.
010600               88  SW-IS-PAYOUT-DATE          VALUE 1.
010700           02  WKS-SW-BUCKET-FOUND   PIC 9(01) VALUE ZEROES.
010800               88  SW-BUCKET-FOUND            VALUE 1.
010900       01  WKS-SEQUENCE              PIC 9(06) VALUE ZEROES.
011000       01  WKS-CONTADORES.
011100           02  WKS-ACCTS-EXAMINED    PIC 9(07) COMP VALUE ZEROES.
011200           02  WKS-ACCTS-PAID        PIC 9(07) COMP VALUE ZEROES.
011300           02  WKS-TOTAL-PAID-OUT    PIC S9(15)V9(4) VALUE ZEROES.
011400           02  WKS-MASCARA           PIC Z,ZZZ,ZZ9 VALUE ZEROES.
011500      ******************************************************************
011600       PROCEDURE DIVISION.
011700      ******************************************************************
011800      *               S E C C I O N    P R I N C I P A L
011900      ******************************************************************
012000       000-MAIN SECTION.
012100           PERFORM 1000-APERTURA-ARCHIVOS
012200           PERFORM 1100-LEE-ACCTMSTR
012300           PERFORM 1200-LEE-BALFILE
012400           PERFORM 2000-PAYOUT-ACCOUNTS UNTIL FIN-ACCTMSTR
012500           PERFORM 2900-PRINT-CONTROL-TOTALS
012600           PERFORM 9000-CIERRA-ARCHIVOS
012700           STOP RUN.
012800       000-MAIN-E. EXIT.
012900
013000       1000-APERTURA-ARCHIVOS SECTION.
013100           ACCEPT  WKS-RUN-DATE FROM SYSIN
013200           MOVE    'FDIPAY1'  TO FSER-PROGRAM
013300           OPEN INPUT  ACCTMSTR
013400           OPEN I-O    BALFILE
013500           OPEN EXTEND TXNFILE
013600           OPEN OUTPUT ALRTFILE
013700           OPEN OUTPUT CTLRPT
013800           IF FS-ACCTMSTR NOT EQUAL 0
013900              MOVE 'OPEN'     TO FSER-ACTION
014000              MOVE SPACES     TO FSER-KEY
014100              MOVE 'ACCTMSTR' TO FSER-FILE
014200              CALL 'FDFSER1' USING FSER-PROGRAM, FSER-FILE,
014300                   FSER-ACTION, FSER-KEY, FS-ACCTMSTR,
014400                   FSE-ACCTMSTR
014500              PERFORM 9000-CIERRA-ARCHIVOS
014600              MOVE  91        TO RETURN-CODE
014700              STOP RUN
014800           END-IF
014900           IF FS-BALFILE NOT EQUAL 0
015000              MOVE 'OPEN'     TO FSER-ACTION
015100              MOVE SPACES     TO FSER-KEY
015200              MOVE 'BALFILE'  TO FSER-FILE
015300              CALL 'FDFSER1' USING FSER-PROGRAM, FSER-FILE,
015400                   FSER-ACTION, FSER-KEY, FS-BALFILE, FSE-BALFILE
015500              PERFORM 9000-CIERRA-ARCHIVOS
015600              MOVE  91        TO RETURN-CODE
015700              STOP RUN
015800           END-IF.
015900       1000-APERTURA-ARCHIVOS-E. EXIT.
016000
016100       1100-LEE-ACCTMSTR SECTION.
016200           READ ACCTMSTR
016300               AT END SET FIN-ACCTMSTR TO TRUE
016400           END-READ
016500           IF FS-ACCTMSTR NOT EQUAL 0 AND 10
016600              MOVE 'READ'     TO FSER-ACTION
016700              MOVE SPACES     TO FSER-KEY
016800              MOVE 'ACCTMSTR' TO FSER-FILE
016900              CALL 'FDFSER1' USING FSER-PROGRAM, FSER-FILE,
017000                   FSER-ACTION, FSER-KEY, FS-ACCTMSTR,
017100                   FSE-ACCTMSTR
017200           END-IF.
017300       1100-LEE-ACCTMSTR-E. EXIT.
017400
017500       1200-LEE-BALFILE SECTION.
017600           READ BALFILE
017700               AT END SET FIN-BALFILE TO TRUE
017800           END-READ
017900           IF FS-BALFILE NOT EQUAL 0 AND 10
018000              MOVE 'READ'     TO FSER-ACTION
018100              MOVE SPACES     TO FSER-KEY
018200              MOVE 'BALFILE'  TO FSER-FILE
018300              CALL 'FDFSER1' USING FSER-PROGRAM, FSER-FILE,
018400                   FSER-ACTION, FSER-KEY, FS-BALFILE, FSE-BALFILE
018500           END-IF.
018600       1200-LEE-BALFILE-E. EXIT.
018700
018800       2000-PAYOUT-ACCOUNTS SECTION.
018900           ADD 1 TO WKS-ACCTS-EXAMINED
019000           IF ACCT-STATUS-ACTIVE AND PAYOUT-FREQ NOT EQUAL SPACES
019100              PERFORM 2100-CHECK-PAYOUT-DATE
019200              IF SW-IS-PAYOUT-DATE
019300                 PERFORM 2150-BUSCA-BALDE-INTERES
019400                 IF SW-BUCKET-FOUND AND BAL-AMOUNT > 0
019500                    PERFORM 2200-PAY-INTEREST
019600                 END-IF
019700              END-IF
019800           END-IF
019900           PERFORM 1100-LEE-ACCTMSTR.
020000       2000-PAYOUT-ACCOUNTS-E. EXIT.
020100
020200      ******************************************************************
020300      *  A PAYOUT DATE REQUIRES THE PROCESSING DATE TO FALL STRICTLY   *
020400      *  AFTER THE EFFECTIVE DATE AND TO LAND ON THE DAY THE ACCOUNT'S *
020500      *  FREQUENCY CALLS OUT FOR - DAY 1 OF EVERY MONTH (MONTHLY), DAY *
020600      *  1 OF JAN/APR/JUL/OCT (QUARTERLY) OR JAN 1 (YEARLY).           *
020700      ******************************************************************
020800       2100-CHECK-PAYOUT-DATE SECTION.
020900           MOVE    0 TO WKS-SW-IS-PAYOUT-DATE
021000           IF WKS-RUN-DATE > EFFECTIVE-DATE
021100              EVALUATE TRUE
021200                 WHEN PAYOUT-FREQ-MONTHLY
021300                    IF WKS-RUN-DD = 01
021400                       SET SW-IS-PAYOUT-DATE TO TRUE
021500                    END-IF
021600                 WHEN PAYOUT-FREQ-QUARTERLY
021700                    IF WKS-RUN-DD = 01 AND
021800                      (WKS-RUN-MM = 01 OR WKS-RUN-MM = 04 OR
021900                       WKS-RUN-MM = 07 OR WKS-RUN-MM = 10)
022000                       SET SW-IS-PAYOUT-DATE TO TRUE
022100                    END-IF
022200                 WHEN PAYOUT-FREQ-YEARLY
022300                    IF WKS-RUN-DD = 01 AND WKS-RUN-MM = 01
022400                       SET SW-IS-PAYOUT-DATE TO TRUE
022500                    END-IF
022600                 WHEN OTHER
022700                    CONTINUE
022800              END-EVALUATE
022900           END-IF.
023000       2100-CHECK-PAYOUT-DATE-E. EXIT.
023100
023200      ******************************************************************
023300      *  BALFILE CARRIES THE SAME ACCOUNT-NUMBER SORT ORDER AS THE     *
023400      *  MASTER, SO THE SEARCH ONLY EVER MOVES FORWARD - ADVANCE PAST  *
023500      *  ANY BUCKET BELONGING TO AN EARLIER ACCOUNT, STOP ON THE       *
023600      *  FD_INTEREST BUCKET FOR THE CURRENT ACCOUNT (OR RUN PAST IT    *
023700      *  ONTO THE NEXT ACCOUNT IF THIS ONE CARRIES NO SUCH BUCKET).    *
023800      ******************************************************************
023900       2150-BUSCA-BALDE-INTERES SECTION.
024000           MOVE    0 TO WKS-SW-BUCKET-FOUND
024100           PERFORM 2160-BUSCA-BALDE-UNA
024200               UNTIL FIN-BALFILE OR SW-BUCKET-FOUND OR
024300                     BAL-ACCT-NUMBER > ACCT-NUMBER.
024400       2150-BUSCA-BALDE-INTERES-E. EXIT.
024500
024600       2160-BUSCA-BALDE-UNA SECTION.
024700           IF BAL-ACCT-NUMBER = ACCT-NUMBER AND BAL-TYPE-INTEREST
024800              SET  SW-BUCKET-FOUND TO TRUE
024900           ELSE
025000              PERFORM 1200-LEE-BALFILE
025100           END-IF.
025200       2160-BUSCA-BALDE-UNA-E. EXIT.
025300
025400       2200-PAY-INTEREST SECTION.
025500           PERFORM 2300-ESCRIBE-TXN-PAYOUT
025600           PERFORM 2400-ESCRIBE-ALERTA
025700           MOVE    ZEROES TO BAL-AMOUNT
025800           REWRITE REG-FDBAL
025900           IF FS-BALFILE NOT EQUAL 0
026000              MOVE 'REWRITE'  TO FSER-ACTION
026100              MOVE ACCT-NUMBER TO FSER-KEY
026200              MOVE 'BALFILE'  TO FSER-FILE
026300              CALL 'FDFSER1' USING FSER-PROGRAM, FSER-FILE,
026400                   FSER-ACTION, FSER-KEY, FS-BALFILE, FSE-BALFILE
026500           END-IF
026600           ADD     1 TO WKS-ACCTS-PAID
026700           PERFORM 1200-LEE-BALFILE.
026800       2200-PAY-INTEREST-E. EXIT.
026900
027000       2300-ESCRIBE-TXN-PAYOUT SECTION.
027100           ADD     1 TO WKS-SEQUENCE
027200           INITIALIZE REG-FDTRAN
027300           MOVE    ACCT-NUMBER      TO TXN-ACCT-NUMBER
027400           MOVE    WKS-RUN-DATE     TO TXN-DATE
027500           MOVE    ACCT-NUMBER      TO TXN-REFERENCE (1:12)
027600           MOVE    'IP'             TO TXN-REFERENCE (13:2)
027700           MOVE    WKS-SEQUENCE     TO TXN-REFERENCE (15:6)
027800           MOVE    'IP'             TO TXN-TYPE
027900           MOVE    BAL-AMOUNT       TO TXN-AMOUNT
028000           MOVE    'Interest payout.' TO TXN-DESCRIPTION
028100           WRITE REG-FDTRAN
028200           ADD     BAL-AMOUNT       TO WKS-TOTAL-PAID-OUT
028300           IF FS-TXNFILE NOT EQUAL 0
028400              MOVE 'WRITE'    TO FSER-ACTION
028500              MOVE ACCT-NUMBER TO FSER-KEY
028600              MOVE 'TXNFILE'  TO FSER-FILE
028700              CALL 'FDFSER1' USING FSER-PROGRAM, FSER-FILE,
028800                   FSER-ACTION, FSER-KEY, FS-TXNFILE, FSE-TXNFILE
028900           END-IF.
029000       2300-ESCRIBE-TXN-PAYOUT-E. EXIT.
029100
029200       2400-ESCRIBE-ALERTA SECTION.
029300           INITIALIZE REG-FDALRT
029400           MOVE    ACCT-NUMBER      TO ALT-ACCT-NUMBER
029500           SET     ALT-TYPE-MODIFIED TO TRUE
029600           MOVE    CUSTOMER-ID      TO ALT-CUSTOMER-ID
029700           MOVE    BAL-AMOUNT       TO ALT-AMOUNT
029800           MOVE    WKS-RUN-DATE     TO ALT-DATE
029900           MOVE    'Interest payout posted.' TO ALT-MESSAGE
030000           WRITE REG-FDALRT.
030100       2400-ESCRIBE-ALERTA-E. EXIT.
030200
030300       2900-PRINT-CONTROL-TOTALS SECTION.
030400           INITIALIZE REG-FDCTLRP
030500           MOVE    'FDIPAY1'        TO CTL-PROGRAM-ID
030600           MOVE    WKS-RUN-DATE     TO CTL-RUN-DATE
030700           MOVE    'ACCOUNTS EXAMINED' TO CTL-LABEL
030800           MOVE    WKS-ACCTS-EXAMINED TO CTL-RECORDS-READ
030900           MOVE    WKS-ACCTS-PAID   TO CTL-RECORDS-PROCESSED
031000           MOVE    WKS-TOTAL-PAID-OUT TO CTL-AMOUNT-TOTAL
031100           WRITE   REG-FDCTLRP
031200           MOVE    WKS-ACCTS-EXAMINED TO WKS-MASCARA
031300           DISPLAY 'ACCOUNTS EXAMINED: ' WKS-MASCARA
031400           MOVE    WKS-ACCTS-PAID   TO WKS-MASCARA
031500           DISPLAY 'PAYOUTS MADE     : ' WKS-MASCARA
031600           DISPLAY 'TOTAL PAID OUT   : ' WKS-TOTAL-PAID-OUT.
031700       2900-PRINT-CONTROL-TOTALS-E. EXIT.
031800
031900       9000-CIERRA-ARCHIVOS SECTION.
032000           CLOSE ACCTMSTR
032100           CLOSE BALFILE
032200           CLOSE TXNFILE
032300           CLOSE ALRTFILE
032400           CLOSE CTLRPT.
032500       9000-CIERRA-ARCHIVOS-E. EXIT.
