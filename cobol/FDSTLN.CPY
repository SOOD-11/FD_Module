000100******************************************************************
000200*              S T A T E M E N T   L I N E   W O R K   R E C O R D*
000300*    ONE ROW PER POSTING, SORTED BY ACCOUNT/DATE, FEEDING THE    *
000400*    MONTHLY STATEMENT REPORT-SECTION IN FDSTMT1.                *
000500******************************************************************
000600 01  REG-FDSTLN.
000700     02  STM-ACCT-NUMBER             PIC X(12).
000800*        STM-TXN-DATE AND ITS Y/M/D BREAKOUT
000900     02  STM-TXN-DATE                PIC 9(08).
001000     02  STM-TXN-DATE-R REDEFINES STM-TXN-DATE.
001100         03  STM-TXN-DATE-CCYY       PIC 9(04).
001200         03  STM-TXN-DATE-MM         PIC 9(02).
001300         03  STM-TXN-DATE-DD         PIC 9(02).
001400     02  STM-DESCRIPTION             PIC X(40).
001500     02  STM-DEBIT                   PIC 9(13)V99.
001600     02  STM-CREDIT                  PIC 9(13)V99.
001700     02  STM-RUNNING-BAL             PIC S9(13)V99.
001800     02  FILLER                      PIC X(05).
